000100*-----------------------------------------------------------
000200* NOXCBX.DD.CBL  -  CONTACT BALANCE, ONE ROW PER CONTACT
000300* PER CURRENCY.  POSITIVE = CONTACT OWES US.
000400* USED BY NOXTRXPST, NOXPAYSTL, NOXRPTGEN.
000500*-----------------------------------------------------------
000600 01  NOXCBX-REC.
000700     05  CBL-CONTACT-ID             PIC 9(9).
000800     05  CBL-CURRENCY               PIC X(4).
000900     05  CBL-BALANCE                PIC S9(14)V9(4) COMP-3.
001000     05  CBL-LAST-POST-DATE         PIC 9(8).
001100     05  FILLER                     PIC X(9).
