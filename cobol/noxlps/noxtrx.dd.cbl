000100*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 3/14/1989
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 3/14/1989
000300*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 3/14/1989
000400*-----------------------------------------------------------
000500* NOXTRX.DD.CBL  -  SALES / PURCHASE TRANSACTION HEADER
000600* USED BY NOXTRXPST, NOXPAYSTL, NOXBCHIMP AND NOXRPTGEN.
000700* ONE ROW PER DOCUMENT (INVOICE, PURCHASE, OR RETURN).
000800*-----------------------------------------------------------
000900 01  NOXTRX-REC.
001000     05  TRX-ID                     PIC 9(9).
001100     05  TRX-NO                     PIC X(20).
001200     05  TRX-NO-R REDEFINES TRX-NO.
001300         10  TRX-NO-PREFIX          PIC X(3).
001400         10  TRX-NO-DATE            PIC X(8).
001500         10  TRX-NO-SEQ             PIC X(4).
001600         10  FILLER                 PIC X(5).
001700     05  TRX-EXTERNAL-ID            PIC X(20).
001800     05  TRX-TYPE                   PIC X(2).
001900         88  TRX-IS-SALE                VALUE 'SA'.
002000         88  TRX-IS-PURCHASE            VALUE 'PU'.
002100         88  TRX-IS-SALE-RETURN         VALUE 'SR'.
002200         88  TRX-IS-PURCHASE-RETURN     VALUE 'PR'.
002300     05  TRX-COMPANY-ID             PIC 9(9).
002400     05  TRX-CONTACT-ID             PIC 9(9).
002500     05  TRX-DATE                   PIC 9(8).
002600     05  TRX-DATE-R REDEFINES TRX-DATE.
002700         10  TRX-DATE-YYYY          PIC 9(4).
002800         10  TRX-DATE-MM            PIC 9(2).
002900         10  TRX-DATE-DD            PIC 9(2).
003000     05  TRX-CURRENCY               PIC X(4).
003100     05  TRX-SUBTOTAL               PIC S9(14)V9(4) COMP-3.
003200     05  TRX-TAX-AMT                PIC S9(14)V9(4) COMP-3.
003300     05  TRX-DISC-AMT               PIC S9(14)V9(4) COMP-3.
003400     05  TRX-TOTAL-AMT              PIC S9(14)V9(4) COMP-3.
003500     05  TRX-PAID-AMT               PIC S9(14)V9(4) COMP-3.
003600     05  TRX-IS-PAID                PIC X(1).
003700         88  TRX-PAID-FLAG              VALUE 'Y'.
003800         88  TRX-NOT-PAID-FLAG          VALUE 'N'.
003900     05  TRX-EXCH-RATE              PIC S9(10)V9(6) COMP-3.
004000     05  TRX-STATUS                 PIC X(1).
004100         88  TRX-COMPLETED              VALUE 'C'.
004200         88  TRX-CANCELLED              VALUE 'X'.
004300         88  TRX-DRAFT                  VALUE 'D'.
004400*---- WHEN/WHO FIELDS ADDED PER REQUEST #4471 (RTC, 6/02/94)
004500     05  TRX-ADD-DATE               PIC 9(8).
004600     05  TRX-ADD-USER               PIC X(4).
004700     05  FILLER                     PIC X(6).
