000100*-----------------------------------------------------------
000200* NOXRPTL.DD.CBL  -  132 COLUMN PRINT LINE, SHARED BY ALL
000300* NOXRPTGEN REPORTS.  EACH REPORT SECTION REDEFINES THE
000400* SAME 132 BYTES; ONLY ONE VIEW IS MOVED-TO AT A TIME.
000500*-----------------------------------------------------------
000600 01  NOXRPTL-LINE                   PIC X(132).
000700
000800 01  NOXRPTL-HEADING REDEFINES NOXRPTL-LINE.
000900     05  RPTH-TITLE                 PIC X(40).
001000     05  FILLER                     PIC X(10).
001100     05  RPTH-PERIOD-FROM           PIC X(10).
001200     05  FILLER                     PIC X(4).
001300     05  RPTH-PERIOD-TO             PIC X(10).
001400     05  FILLER                     PIC X(8).
001500     05  RPTH-PAGE-LIT              PIC X(5).
001600     05  RPTH-PAGE-NO               PIC ZZZ9.
001700     05  FILLER                     PIC X(41).
001800
001900 01  NOXRPTL-ACTIVITY REDEFINES NOXRPTL-LINE.
002000     05  RPTA-TYPE                  PIC X(12).
002100     05  FILLER                     PIC X(4).
002200     05  RPTA-COUNT                 PIC ZZZ,ZZ9.
002300     05  FILLER                     PIC X(4).
002400     05  RPTA-AMOUNT                PIC Z,ZZZ,ZZZ,ZZ9.99-.
002500     05  FILLER                     PIC X(89).
002600
002700 01  NOXRPTL-PL-DETAIL REDEFINES NOXRPTL-LINE.
002800     05  RPTP-GROUP-CODE            PIC X(10).
002900     05  FILLER                     PIC X(2).
003000     05  RPTP-GROUP-NAME            PIC X(30).
003100     05  RPTP-REVENUE-BASE          PIC Z,ZZZ,ZZZ,ZZ9.99-.
003200     05  FILLER                     PIC X(2).
003300     05  RPTP-COST-BASE             PIC Z,ZZZ,ZZZ,ZZ9.99-.
003400     05  FILLER                     PIC X(2).
003500     05  RPTP-PROFIT-BASE           PIC Z,ZZZ,ZZZ,ZZ9.99-.
003600     05  FILLER                     PIC X(2).
003700     05  RPTP-MARGIN-PCT            PIC ZZ9.99-.
003800     05  FILLER                     PIC X(27).
003900
004000 01  NOXRPTL-BALANCE REDEFINES NOXRPTL-LINE.
004100     05  RPTB-CON-CODE              PIC X(10).
004200     05  FILLER                     PIC X(2).
004300     05  RPTB-CON-NAME              PIC X(40).
004400     05  RPTB-CON-TYPE              PIC X(1).
004500     05  FILLER                     PIC X(3).
004600     05  RPTB-CURRENCY              PIC X(4).
004700     05  FILLER                     PIC X(3).
004800     05  RPTB-BALANCE               PIC Z,ZZZ,ZZZ,ZZ9.99-.
004900     05  FILLER                     PIC X(51).
005000
005100*---- ADDED FOR THE CURRENCY SUMMARY / PAYMENT CHANNEL / CASH
005200*---- FLOW REPORTS, REQUEST AP-1460 (DLM, 05/18/92).
005300 01  NOXRPTL-CCY-SUMMARY REDEFINES NOXRPTL-LINE.
005400     05  RPTC-CURRENCY              PIC X(4).
005500     05  FILLER                     PIC X(3).
005600     05  RPTC-SALE-COUNT            PIC ZZZ,ZZ9.
005700     05  FILLER                     PIC X(2).
005800     05  RPTC-SALE-BASE             PIC Z,ZZZ,ZZZ,ZZ9.99-.
005900     05  FILLER                     PIC X(2).
006000     05  RPTC-PURCH-COUNT           PIC ZZZ,ZZ9.
006100     05  FILLER                     PIC X(2).
006200     05  RPTC-PURCH-BASE            PIC Z,ZZZ,ZZZ,ZZ9.99-.
006300     05  FILLER                     PIC X(2).
006400     05  RPTC-NET-BASE              PIC Z,ZZZ,ZZZ,ZZ9.99-.
006500     05  FILLER                     PIC X(25).
006600
006700 01  NOXRPTL-CHANNEL REDEFINES NOXRPTL-LINE.
006800     05  RPTH2-CHANNEL              PIC X(2).
006900     05  FILLER                     PIC X(3).
007000     05  RPTH2-TYPE                 PIC X(8).
007100     05  FILLER                     PIC X(3).
007200     05  RPTH2-COUNT                PIC ZZZ,ZZ9.
007300     05  FILLER                     PIC X(4).
007400     05  RPTH2-AMOUNT               PIC Z,ZZZ,ZZZ,ZZ9.99-.
007500     05  FILLER                     PIC X(89).
007600
007700 01  NOXRPTL-CASHFLOW REDEFINES NOXRPTL-LINE.
007800     05  RPTF-DATE                  PIC 9(8).
007900     05  FILLER                     PIC X(3).
008000     05  RPTF-TYPE                  PIC X(8).
008100     05  FILLER                     PIC X(3).
008200     05  RPTF-CHANNEL               PIC X(2).
008300     05  FILLER                     PIC X(3).
008400     05  RPTF-CURRENCY              PIC X(4).
008500     05  FILLER                     PIC X(3).
008600     05  RPTF-AMOUNT                PIC Z,ZZZ,ZZZ,ZZ9.99-.
008700     05  FILLER                     PIC X(79).
