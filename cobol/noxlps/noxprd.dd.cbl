000100*-----------------------------------------------------------
000200* NOXPRD.DD.CBL  -  PRODUCT MASTER.
000300* USED BY NOXBCHIMP AND NOXRPTGEN.
000400*-----------------------------------------------------------
000500 01  NOXPRD-REC.
000600     05  PRD-ID                     PIC 9(9).
000700     05  PRD-MODEL-CODE             PIC X(20).
000800     05  PRD-NAME                   PIC X(40).
000900     05  PRD-SALE-PRICE             PIC S9(14)V9(4) COMP-3.
001000     05  PRD-CURRENCY               PIC X(4).
001100     05  PRD-ACTIVE                 PIC X(1).
001200         88  PRD-IS-ACTIVE              VALUE 'Y'.
001300         88  PRD-IS-INACTIVE            VALUE 'N'.
001400     05  FILLER                     PIC X(6).
