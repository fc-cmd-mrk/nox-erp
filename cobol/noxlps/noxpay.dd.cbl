000100*-----------------------------------------------------------
000200* NOXPAY.DD.CBL  -  PAYMENT / SETTLEMENT / TRANSFER-LEG RECORD
000300* USED BY NOXPAYSTL, NOXACTXFR, NOXBCHIMP AND NOXRPTGEN.
000400*-----------------------------------------------------------
000500 01  NOXPAY-REC.
000600     05  PAY-ID                     PIC 9(9).
000700     05  PAY-NO                     PIC X(20).
000800     05  PAY-NO-R REDEFINES PAY-NO.
000900         10  PAY-NO-PREFIX          PIC X(3).
001000         10  PAY-NO-DATE            PIC X(8).
001100         10  PAY-NO-SEQ             PIC X(4).
001200         10  FILLER                 PIC X(5).
001300     05  PAY-EXTERNAL-ID            PIC X(20).
001400     05  PAY-TRX-ID                 PIC 9(9).
001500     05  PAY-CONTACT-ID             PIC 9(9).
001600     05  PAY-ACCOUNT-ID             PIC 9(9).
001700     05  PAY-TYPE                   PIC X(1).
001800         88  PAY-INCOMING               VALUE 'I'.
001900         88  PAY-OUTGOING               VALUE 'O'.
002000     05  PAY-CHANNEL                PIC X(2).
002100         88  PAY-CHAN-CASH              VALUE 'CA'.
002200         88  PAY-CHAN-BANK-XFER         VALUE 'BT'.
002300         88  PAY-CHAN-CREDIT-CARD       VALUE 'CC'.
002400         88  PAY-CHAN-GATEWAY-1         VALUE 'PT'.
002500         88  PAY-CHAN-GATEWAY-2         VALUE 'GP'.
002600         88  PAY-CHAN-CRYPTO            VALUE 'CR'.
002700         88  PAY-CHAN-ADVANCE           VALUE 'AD'.
002800         88  PAY-CHAN-OTHER             VALUE 'OT'.
002900     05  PAY-CURRENCY               PIC X(4).
003000     05  PAY-AMOUNT                 PIC S9(14)V9(4) COMP-3.
003100     05  PAY-EXCH-RATE              PIC S9(10)V9(6) COMP-3.
003200     05  PAY-BASE-AMT               PIC S9(14)V9(4) COMP-3.
003300     05  PAY-DATE                   PIC 9(8).
003400     05  PAY-DATE-R REDEFINES PAY-DATE.
003500         10  PAY-DATE-YYYY          PIC 9(4).
003600         10  PAY-DATE-MM            PIC 9(2).
003700         10  PAY-DATE-DD            PIC 9(2).
003800     05  PAY-STATUS                 PIC X(1).
003900         88  PAY-COMPLETED              VALUE 'C'.
004000         88  PAY-PENDING                VALUE 'P'.
004100         88  PAY-CANCELLED              VALUE 'X'.
004200         88  PAY-REFUNDED               VALUE 'R'.
004300     05  PAY-ADD-DATE               PIC 9(8).
004400     05  PAY-ADD-USER               PIC X(4).
004500     05  FILLER                     PIC X(7).
