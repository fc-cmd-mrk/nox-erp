000100*-----------------------------------------------------------
000200* NOXACC.DD.CBL  -  FINANCIAL ACCOUNT MASTER (BANK/CASH/
000300* CRYPTO/GATEWAY).  USED BY NOXPAYSTL, NOXACTXFR.
000400*-----------------------------------------------------------
000500 01  noxacc-rec.
000600     05  acc-id                     PIC 9(9).
000700     05  acc-company-id             PIC 9(9).
000800     05  acc-code                   PIC X(10).
000900     05  acc-code-r REDEFINES acc-code.
001000         10  acc-code-prefix        PIC X(3).
001100         10  acc-code-seq           PIC X(7).
001200     05  acc-name                   PIC X(30).
001300     05  acc-type                   PIC X(2).
001400         88  acc-is-bank                VALUE 'BK'.
001500         88  acc-is-cash                VALUE 'CS'.
001600         88  acc-is-crypto              VALUE 'CY'.
001700         88  acc-is-gateway             VALUE 'PG'.
001800     05  acc-currency               PIC X(4).
001900     05  acc-balance                PIC S9(14)V9(4) COMP-3.
002000     05  acc-active                 PIC X(1).
002100         88  acc-is-active              VALUE 'Y'.
002200         88  acc-is-inactive            VALUE 'N'.
002300     05  filler                     PIC X(5).
