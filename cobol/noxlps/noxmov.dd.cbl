000100*-----------------------------------------------------------
000200* NOXMOV.DD.CBL  -  ACCOUNT MOVEMENT LEDGER RECORD
000300* APPEND-ONLY.  WRITTEN BY NOXPAYSTL AND NOXACTXFR.
000400*-----------------------------------------------------------
000500 01  NOXMOV-REC.
000600     05  MOV-ID                     PIC 9(9).
000700     05  MOV-ACCOUNT-ID             PIC 9(9).
000800     05  MOV-TYPE                   PIC X(2).
000900         88  MOV-DEPOSIT                VALUE 'DP'.
001000         88  MOV-WITHDRAWAL             VALUE 'WD'.
001100         88  MOV-TRANSFER-IN            VALUE 'TI'.
001200         88  MOV-TRANSFER-OUT           VALUE 'TO'.
001300     05  MOV-AMOUNT                 PIC S9(14)V9(4) COMP-3.
001400     05  MOV-BALANCE-AFTER          PIC S9(14)V9(4) COMP-3.
001500     05  MOV-REF-TYPE               PIC X(10).
001600         88  MOV-REF-IS-PAYMENT         VALUE 'PAYMENT'.
001700         88  MOV-REF-IS-TRANSFER        VALUE 'TRANSFER'.
001800         88  MOV-REF-IS-MANUAL          VALUE 'MANUAL'.
001900     05  MOV-REF-ID                 PIC 9(9).
002000     05  MOV-DATE                   PIC 9(8).
002100     05  MOV-DATE-R REDEFINES MOV-DATE.
002200         10  MOV-DATE-YYYY          PIC 9(4).
002300         10  MOV-DATE-MM            PIC 9(2).
002400         10  MOV-DATE-DD            PIC 9(2).
002500     05  FILLER                     PIC X(13).
