000100*-----------------------------------------------------------
000200* NOXRAT.DD.CBL  -  CENTRAL-BANK STYLE EXCHANGE RATE ROW,
000300* KEYED BY QUOTED CURRENCY, ALWAYS QUOTED AGAINST TRY.
000400* LOADED BY NOXCCYCNV, READ BY NOXRPTGEN.
000500*-----------------------------------------------------------
000600 01  NOXRAT-REC.
000700     05  RAT-FROM-CCY               PIC X(4).
000800     05  RAT-TO-CCY                 PIC X(4).
000900     05  RAT-BUYING                 PIC S9(10)V9(8) COMP-3.
001000     05  RAT-SELLING                PIC S9(10)V9(8) COMP-3.
001100     05  RAT-RATE                   PIC S9(10)V9(8) COMP-3.
001200     05  RAT-DATE                   PIC 9(8).
001300     05  RAT-DATE-R REDEFINES RAT-DATE.
001400         10  RAT-DATE-YYYY          PIC 9(4).
001500         10  RAT-DATE-MM            PIC 9(2).
001600         10  RAT-DATE-DD            PIC 9(2).
001700     05  RAT-CURRENT                PIC X(1).
001800         88  RAT-IS-CURRENT             VALUE 'Y'.
001900         88  RAT-IS-SUPERSEDED          VALUE 'N'.
002000     05  FILLER                     PIC X(13).
