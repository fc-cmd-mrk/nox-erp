000100*-----------------------------------------------------------
000200* NOXITM.DD.CBL  -  TRANSACTION LINE ITEM
000300* ONE ROW PER PRODUCT LINE ON A NOXTRX-REC DOCUMENT.
000400* USED BY NOXTRXPST, NOXBCHIMP AND NOXRPTGEN.
000500*-----------------------------------------------------------
000600 01  NOXITM-REC.
000700     05  ITM-ID                     PIC 9(9).
000800     05  ITM-TRX-ID                 PIC 9(9).
000900     05  ITM-LINE-NO                PIC 9(3).
001000     05  ITM-LINE-NO-R REDEFINES ITM-LINE-NO
001100                                    PIC X(3).
001200     05  ITM-PRODUCT-ID             PIC 9(9).
001300     05  ITM-WAREHOUSE-ID           PIC 9(9).
001400     05  ITM-QUANTITY               PIC S9(9)V9(4) COMP-3.
001500     05  ITM-UNIT-PRICE             PIC S9(14)V9(4) COMP-3.
001600     05  ITM-COST-PRICE             PIC S9(14)V9(4) COMP-3.
001700     05  ITM-DISC-PCT               PIC S9(3)V9(2) COMP-3.
001800     05  ITM-DISC-AMT               PIC S9(14)V9(4) COMP-3.
001900     05  ITM-TAX-PCT                PIC S9(3)V9(2) COMP-3.
002000     05  ITM-TAX-AMT                PIC S9(14)V9(4) COMP-3.
002100     05  ITM-TOTAL-AMT              PIC S9(14)V9(4) COMP-3.
002200     05  ITM-PROFIT                 PIC S9(14)V9(4) COMP-3.
002300     05  ITM-PROFIT-MARGIN          PIC S9(4)V9(4) COMP-3.
002400     05  ITM-ADD-DATE               PIC 9(8).
002500     05  FILLER                     PIC X(15).
