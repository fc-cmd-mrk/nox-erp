000100*-----------------------------------------------------------
000200* NOXCON.DD.CBL  -  CONTACT MASTER (CUSTOMER / SUPPLIER)
000300* USED BY NOXTRXPST, NOXPAYSTL, NOXTAXVAL, NOXBCHIMP, NOXRPTGEN.
000400*-----------------------------------------------------------
000500 01  NOXCON-REC.
000600     05  CON-ID                     PIC 9(9).
000700     05  CON-CODE                   PIC X(10).
000800     05  CON-CODE-R REDEFINES CON-CODE.
000900         10  CON-CODE-PREFIX        PIC X(1).
001000         10  CON-CODE-SEQ           PIC X(5).
001100         10  FILLER                 PIC X(4).
001200     05  CON-NAME                   PIC X(40).
001300     05  CON-TYPE                   PIC X(1).
001400         88  CON-IS-CUSTOMER            VALUE 'C'.
001500         88  CON-IS-SUPPLIER            VALUE 'S'.
001600         88  CON-IS-BOTH                VALUE 'B'.
001700     05  CON-TAX-NO                 PIC X(11).
001800     05  CON-CURRENCY               PIC X(4).
001900     05  CON-ACTIVE                 PIC X(1).
002000         88  CON-IS-ACTIVE              VALUE 'Y'.
002100         88  CON-IS-INACTIVE            VALUE 'N'.
002200     05  FILLER                     PIC X(4).
