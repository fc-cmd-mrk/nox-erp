000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    NOXRPTGEN.
000300 AUTHOR.        DLM.
000400 INSTALLATION.  NOXUS TRADING CO. DATA CENTER.
000500 DATE-WRITTEN.  05/18/1992.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USERS ONLY.
000800*-----------------------------------------------------------
000900*  C H A N G E   L O G
001000*-----------------------------------------------------------
001100* 05/18/92  DLM  ORIGINAL PROGRAM.  DAILY/MONTHLY ACTIVITY
001200*                REPORT AND PROFIT/LOSS REPORT ONLY, PER
001300*                REQUEST OF ACCOUNTING (J. OKAFOR). AP-1460.
001400* 09/02/92  DLM  ADDED CONTACT BALANCE LISTING (REPORT 5) -
001500*                ACCOUNTING WAS PULLING CONTACT-BAL-FILE BY
001600*                HAND WITH A ONE-OFF UTILITY. AP-1478.
001700* 02/11/93  DLM  ADDED CURRENCY SUMMARY REPORT (4), USES
001800*                NOXCCYCNV'S RATE TABLE FOR BASE EQUIVALENTS.
001900*                AP-1493.
002000* 08/06/93  RTC  ADDED COMPANY PROFIT/LOSS REPORT (3) AHEAD
002100*                OF MULTI-COMPANY ROLLOUT. AP-1502.
002200* 12/14/94  EJ   ADDED PAYMENT CHANNEL AND CASH FLOW REPORTS
002300*                (6 AND 7) PER TREASURY REQUEST. AP-1625.
002400* 06/30/96  DLM  PROFIT/LOSS DETAIL NOW SORTED BY PROFIT
002500*                DESCENDING - WAS IN PRODUCT-ID ORDER, AUDIT
002600*                COULD NOT SPOT TOP/BOTTOM MOVERS. AP-1765.
002700* 03/02/98  KSW  Y2K REVIEW - ALL DATE COMPARES AND RATE
002800*                TABLE LOOKUPS CONFIRMED FULL 4 DIGIT YEAR.
002900*                PROJECT Y2K.
003000* 11/09/99  KSW  Y2K FOLLOW-UP - HEADING DATE DISPLAY FIELDS
003100*                WIDENED FOR 4 DIGIT YEAR. PROJECT Y2K.
003200* 04/17/03  KSW  CONTACT BALANCE REPORT MARGIN... NO, PROFIT
003300*                MARGIN CALC ON DETAIL LINE ZEROED WHEN BASE
003400*                REVENUE NOT POSITIVE, TO MATCH NOXTRXPST'S
003500*                OWN RULE. AUDIT FINDING 2003-07.
003600* 10/19/01  DLM  CASH FLOW REPORT CONFIRMED ASCENDING DATE
003700*                ORDER PER TREASURY - ADDED EXPLICIT SORT,
003800*                WAS RELYING ON PAYMENT FILE LOAD ORDER.
003900*                AP-1850.
004000* 06/06/07  PAT  RECOMPILE ONLY - NO LOGIC CHANGE.
004100* 07/25/16  PAT  GRAND TOTAL REVENUE AND PROFIT ON THE P/L
004200*                REPORT WERE BEING ACCUMULATED IN ITEM CURRENCY
004300*                INSTEAD OF BASE - ONLY THE COST LINE WAS BEING
004400*                CONVERTED.  GRAND TOTALS NOW RUN THROUGH
004500*                WS-BASE-RATE LIKE EVERY OTHER LINE ON THE
004600*                REPORT.  AP-2319.
004700* 07/29/16  PAT  P/L DETAIL CAN NOW BE GROUPED BY PRODUCT (THE
004800*                OLD DEFAULT), CONTACT, COMPANY OR POSTING DATE
004900*                VIA A NEW COMMAND LINE FIELD - ACCOUNTING
005000*                WANTED TO SLICE THE SAME REPORT BY CUSTOMER
005100*                WITHOUT RUNNING THE COMPANY P/L OR CONTACT
005200*                BALANCE REPORTS INSTEAD.  DATE GROUPING SORTS
005300*                NEWEST FIRST; THE OTHER THREE KEEP THE EXISTING
005400*                PROFIT-DESCENDING ORDER. AP-2320.
005500*-----------------------------------------------------------
005600*  PURPOSE - ONE COMMAND LINE SELECTS ONE OF SEVEN CONTROL-
005700*  BREAK REPORTS OVER A DATE RANGE (ACTIVITY, PROFIT/LOSS,
005800*  COMPANY P/L, CURRENCY SUMMARY, CONTACT BALANCES, PAYMENT
005900*  CHANNELS, CASH FLOW).  ALL SEVEN MASTER FILES ARE LOADED
006000*  ENTIRELY INTO WORKING-STORAGE TABLES (READ-ONLY - THIS
006100*  PROGRAM NEVER REWRITES A MASTER), THE SELECTED REPORT IS
006200*  BUILT FROM THE TABLES, AND THE 132 COLUMN REPORT-FILE IS
006300*  WRITTEN LINE SEQUENTIAL FOR THE SHOP'S PRINT SPOOLER.
006400*-----------------------------------------------------------
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     UPSI-0 ON STATUS IS NOXRPTGEN-DEBUG-ON.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT CONTACT-FILE       ASSIGN TO CONTACT-FILE
007300            ORGANIZATION IS RECORD SEQUENTIAL.
007400     SELECT PRODUCT-FILE       ASSIGN TO PRODUCT-FILE
007500            ORGANIZATION IS RECORD SEQUENTIAL.
007600     SELECT TRANSACTION-FILE   ASSIGN TO TRANSACTION-FILE
007700            ORGANIZATION IS RECORD SEQUENTIAL.
007800     SELECT TRANS-ITEM-FILE    ASSIGN TO TRANS-ITEM-FILE
007900            ORGANIZATION IS RECORD SEQUENTIAL.
008000     SELECT PAYMENT-FILE       ASSIGN TO PAYMENT-FILE
008100            ORGANIZATION IS RECORD SEQUENTIAL.
008200     SELECT CONTACT-BAL-FILE   ASSIGN TO CONTACT-BAL-FILE
008300            ORGANIZATION IS RECORD SEQUENTIAL.
008400     SELECT RATE-FILE          ASSIGN TO RATE-FILE
008500            ORGANIZATION IS RECORD SEQUENTIAL.
008600     SELECT REPORT-FILE        ASSIGN TO REPORT-FILE
008700            ORGANIZATION IS LINE SEQUENTIAL.
008800*
008900 DATA DIVISION.
009000 FILE SECTION.
009100*
009200 FD  CONTACT-FILE
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 80 CHARACTERS
009500     DATA RECORD IS NOXCON-REC.
009600     COPY 'noxlps/noxcon.dd.cbl'.
009700*
009800 FD  PRODUCT-FILE
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 90 CHARACTERS
010100     DATA RECORD IS NOXPRD-REC.
010200     COPY 'noxlps/noxprd.dd.cbl'.
010300*
010400 FD  TRANSACTION-FILE
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 160 CHARACTERS
010700     DATA RECORD IS NOXTRX-REC.
010800     COPY 'noxlps/noxtrx.dd.cbl'.
010900*
011000 FD  TRANS-ITEM-FILE
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 140 CHARACTERS
011300     DATA RECORD IS NOXITM-REC.
011400     COPY 'noxlps/noxitm.dd.cbl'.
011500*
011600 FD  PAYMENT-FILE
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 140 CHARACTERS
011900     DATA RECORD IS NOXPAY-REC.
012000     COPY 'noxlps/noxpay.dd.cbl'.
012100*
012200 FD  CONTACT-BAL-FILE
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 40 CHARACTERS
012500     DATA RECORD IS NOXCBX-REC.
012600     COPY 'noxlps/noxcbx.dd.cbl'.
012700*
012800 FD  RATE-FILE
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 60 CHARACTERS
013100     DATA RECORD IS NOXRAT-REC.
013200     COPY 'noxlps/noxrat.dd.cbl'.
013300*
013400 FD  REPORT-FILE
013500     LABEL RECORDS ARE OMITTED
013600     RECORD CONTAINS 132 CHARACTERS
013700     DATA RECORD IS NOXRPTL-LINE.
013800     COPY 'noxlps/noxrptl.dd.cbl'.
013900*
014000 WORKING-STORAGE SECTION.
014100*
014200 01  WS-SWITCHES.
014300     05  EOF-SW                     PIC 9(1)   COMP VALUE 0.
014400         88  NOT-EOF                    VALUE 0.
014500         88  IS-EOF                     VALUE 1.
014600     05  WS-FOUND-SW                PIC 9(1)   COMP VALUE 0.
014700         88  WS-FOUND                   VALUE 1.
014800         88  WS-NOT-FOUND               VALUE 0.
014900     05  WS-SORT-SW                 PIC 9(1)   COMP VALUE 0.
015000         88  WS-SORT-DONE               VALUE 1.
015100         88  WS-SORT-NOT-DONE           VALUE 0.
015200*
015300 01  WS-COMMAND-LINE                PIC X(100).
015400 01  WS-REPORT-TYPE                 PIC X(1).
015500     88  WS-RPT-ACTIVITY                VALUE '1'.
015600     88  WS-RPT-PROFIT-LOSS             VALUE '2'.
015700     88  WS-RPT-COMPANY-PL              VALUE '3'.
015800     88  WS-RPT-CCY-SUMMARY             VALUE '4'.
015900     88  WS-RPT-CON-BALANCE             VALUE '5'.
016000     88  WS-RPT-CHANNELS                VALUE '6'.
016100     88  WS-RPT-CASH-FLOW               VALUE '7'.
016200 01  WS-DATE-FROM                   PIC 9(8).
016300 01  WS-DATE-FROM-R REDEFINES WS-DATE-FROM.
016400     05  WS-DATE-FROM-YYYY          PIC 9(4).
016500     05  WS-DATE-FROM-MM            PIC 9(2).
016600     05  WS-DATE-FROM-DD            PIC 9(2).
016700 01  WS-DATE-TO                     PIC 9(8).
016800 01  WS-DATE-TO-R REDEFINES WS-DATE-TO.
016900     05  WS-DATE-TO-YYYY            PIC 9(4).
017000     05  WS-DATE-TO-MM              PIC 9(2).
017100     05  WS-DATE-TO-DD              PIC 9(2).
017200 01  WS-CON-TYPE-FILTER             PIC X(1).
017300 01  WS-PL-GROUP-BY                 PIC X(1).
017400     88  WS-PLGRP-PRODUCT               VALUE 'P' SPACE.
017500     88  WS-PLGRP-CONTACT               VALUE 'C'.
017600     88  WS-PLGRP-COMPANY               VALUE 'M'.
017700     88  WS-PLGRP-DATE                  VALUE 'D'.
017800 01  WS-JOB                         PIC X(7).
017900 01  WS-PLD-ITEM-KEY                PIC 9(9)   VALUE 0.
018000 01  WS-PLD-SWAP-NEEDED             PIC X(1)   VALUE 'N'.
018100*
018200 01  WS-DATE-DISP.
018300     05  WS-DATE-DISP-MM            PIC X(2).
018400     05  FILLER                     PIC X(1) VALUE '/'.
018500     05  WS-DATE-DISP-DD            PIC X(2).
018600     05  FILLER                     PIC X(1) VALUE '/'.
018700     05  WS-DATE-DISP-YYYY          PIC X(4).
018800*
018900 01  VARIABLES.
019000     05  REC-CTR                    PIC 9(7)   COMP VALUE 0.
019100     05  PRINT-CTR                  PIC 9(7)   COMP VALUE 0.
019200     05  WS-PAGE-NO                 PIC 9(4)   COMP VALUE 1.
019300*
019400* -- IN-MEMORY MASTER TABLES (READ-ONLY THIS RUN) --
019500 01  WS-CONTACT-TABLE.
019600     05  WS-CON-ROW OCCURS 4000 TIMES
019700                    INDEXED BY WS-CON-IDX.
019800         10  WS-CON-ID              PIC 9(9).
019900         10  WS-CON-CODE            PIC X(10).
020000         10  WS-CON-NAME            PIC X(40).
020100         10  WS-CON-TYPE            PIC X(1).
020200         10  WS-CON-CURRENCY        PIC X(4).
020300 01  WS-CON-COUNT                   PIC 9(7)   COMP VALUE 0.
020400 01  WS-CON-FOUND-IDX               PIC 9(7)   COMP VALUE 0.
020500*
020600 01  WS-PRODUCT-TABLE.
020700     05  WS-PRD-ROW OCCURS 2000 TIMES
020800                    INDEXED BY WS-PRD-IDX.
020900         10  WS-PRD-ID              PIC 9(9).
021000         10  WS-PRD-MODEL-CODE      PIC X(20).
021100         10  WS-PRD-NAME            PIC X(40).
021200 01  WS-PRD-COUNT                   PIC 9(7)   COMP VALUE 0.
021300 01  WS-PRD-FOUND-IDX               PIC 9(7)   COMP VALUE 0.
021400*
021500 01  WS-TRX-TABLE.
021600     05  WS-TRX-ROW OCCURS 9000 TIMES
021700                    INDEXED BY WS-TRX-IDX.
021800         10  WS-TRX-ID              PIC 9(9).
021900         10  WS-TRX-TYPE            PIC X(2).
022000         10  WS-TRX-COMPANY-ID      PIC 9(9).
022100         10  WS-TRX-CONTACT-ID      PIC 9(9).
022200         10  WS-TRX-DATE            PIC 9(8).
022300         10  WS-TRX-CURRENCY        PIC X(4).
022400         10  WS-TRX-TOTAL-AMT       PIC S9(14)V9(4) COMP-3.
022500         10  WS-TRX-STATUS          PIC X(1).
022600 01  WS-TRX-COUNT                   PIC 9(7)   COMP VALUE 0.
022700 01  WS-TRX-FOUND-IDX               PIC 9(7)   COMP VALUE 0.
022800*
022900 01  WS-ITM-TABLE.
023000     05  WS-ITM-ROW OCCURS 20000 TIMES
023100                    INDEXED BY WS-ITM-IDX.
023200         10  WS-ITM-TRX-ID          PIC 9(9).
023300         10  WS-ITM-PRODUCT-ID      PIC 9(9).
023400         10  WS-ITM-QUANTITY        PIC S9(9)V9(4) COMP-3.
023500         10  WS-ITM-COST-PRICE      PIC S9(14)V9(4) COMP-3.
023600         10  WS-ITM-TOTAL-AMT       PIC S9(14)V9(4) COMP-3.
023700         10  WS-ITM-PROFIT          PIC S9(14)V9(4) COMP-3.
023800 01  WS-ITM-COUNT                   PIC 9(7)   COMP VALUE 0.
023900*
024000 01  WS-PAY-TABLE.
024100     05  WS-PAY-ROW OCCURS 9000 TIMES
024200                    INDEXED BY WS-PAY-IDX.
024300         10  WS-PAY-TYPE            PIC X(1).
024400         10  WS-PAY-CHANNEL         PIC X(2).
024500         10  WS-PAY-CURRENCY        PIC X(4).
024600         10  WS-PAY-AMOUNT          PIC S9(14)V9(4) COMP-3.
024700         10  WS-PAY-DATE            PIC 9(8).
024800         10  WS-PAY-STATUS          PIC X(1).
024900 01  WS-PAY-COUNT                   PIC 9(7)   COMP VALUE 0.
025000*
025100 01  WS-CBX-TABLE.
025200     05  WS-CBX-ROW OCCURS 4000 TIMES
025300                    INDEXED BY WS-CBX-IDX.
025400         10  WS-CBX-CONTACT-ID      PIC 9(9).
025500         10  WS-CBX-CURRENCY        PIC X(4).
025600         10  WS-CBX-BALANCE         PIC S9(14)V9(4) COMP-3.
025700 01  WS-CBX-COUNT                   PIC 9(7)   COMP VALUE 0.
025800*
025900 01  WS-RATE-TABLE.
026000     05  WS-RAT-ROW OCCURS 50 TIMES
026100                    INDEXED BY WS-RAT-IDX.
026200         10  WS-RAT-CCY             PIC X(4).
026300         10  WS-RAT-RATE            PIC S9(10)V9(8) COMP-3.
026400 01  WS-RAT-COUNT                   PIC 9(3)   COMP VALUE 0.
026500 01  WS-RAT-FOUND-IDX               PIC 9(3)   COMP VALUE 0.
026600 01  WS-LOOKUP-CCY                  PIC X(4).
026700 01  WS-BASE-RATE                   PIC S9(10)V9(8) COMP-3.
026800*
026900 01  WS-LOOKUP-TRX-ID               PIC 9(9)   VALUE 0.
027000 01  WS-LOOKUP-PRD-ID               PIC 9(9)   VALUE 0.
027100 01  WS-LOOKUP-CON-ID               PIC 9(9)   VALUE 0.
027200*
027300* -- REPORT 1 - DAILY/MONTHLY ACTIVITY ACCUMULATORS --
027400 01  WS-ACT-SALE-COUNT              PIC 9(7)   COMP VALUE 0.
027500 01  WS-ACT-SALE-AMT                PIC S9(14)V9(4) COMP-3
027600                                     VALUE 0.
027700 01  WS-ACT-PURCH-COUNT             PIC 9(7)   COMP VALUE 0.
027800 01  WS-ACT-PURCH-AMT               PIC S9(14)V9(4) COMP-3
027900                                     VALUE 0.
028000 01  WS-ACT-RETURN-COUNT            PIC 9(7)   COMP VALUE 0.
028100 01  WS-ACT-RETURN-AMT              PIC S9(14)V9(4) COMP-3
028200                                     VALUE 0.
028300 01  WS-ACT-PROFIT                  PIC S9(14)V9(4) COMP-3
028400                                     VALUE 0.
028500*
028600* -- REPORT 2 - PROFIT/LOSS ACCUMULATORS --
028700 01  WS-PL-CCY-TABLE.
028800     05  WS-PLC-ROW OCCURS 20 TIMES
028900                    INDEXED BY WS-PLC-IDX.
029000         10  WS-PLC-CURRENCY        PIC X(4).
029100         10  WS-PLC-COUNT           PIC 9(7)   COMP.
029200         10  WS-PLC-AMOUNT          PIC S9(14)V9(4) COMP-3.
029300 01  WS-PLC-ROWS                    PIC 9(3)   COMP VALUE 0.
029400 01  WS-PLC-FOUND-IDX               PIC 9(3)   COMP VALUE 0.
029500*
029600 01  WS-PL-TYPE-TABLE.
029700     05  WS-PLT-ROW OCCURS 10 TIMES
029800                    INDEXED BY WS-PLT-IDX.
029900         10  WS-PLT-TYPE            PIC X(2).
030000         10  WS-PLT-COUNT           PIC 9(7)   COMP.
030100         10  WS-PLT-AMOUNT          PIC S9(14)V9(4) COMP-3.
030200 01  WS-PLT-ROWS                    PIC 9(3)   COMP VALUE 0.
030300 01  WS-PLT-FOUND-IDX               PIC 9(3)   COMP VALUE 0.
030400*
030500 01  WS-PL-DETAIL-TABLE.
030600*    WS-PLD-KEY-ID HOLDS THE PRODUCT, CONTACT OR COMPANY ID,
030700*    OR THE TRANSACTION DATE, DEPENDING ON WS-PL-GROUP-BY.
030800     05  WS-PLD-ROW OCCURS 2000 TIMES
030900                    INDEXED BY WS-PLD-IDX.
031000         10  WS-PLD-KEY-ID          PIC 9(9).
031100         10  WS-PLD-REVENUE         PIC S9(14)V9(4) COMP-3.
031200         10  WS-PLD-COST            PIC S9(14)V9(4) COMP-3.
031300         10  WS-PLD-PROFIT          PIC S9(14)V9(4) COMP-3.
031400 01  WS-PLD-ROWS                    PIC 9(7)   COMP VALUE 0.
031500 01  WS-PLD-FOUND-IDX               PIC 9(7)   COMP VALUE 0.
031600 01  WS-PLD-MARGIN                  PIC S9(4)V9(4) COMP-3
031700                                     VALUE 0.
031800 01  WS-PL-GT-REVENUE               PIC S9(14)V9(4) COMP-3
031900                                     VALUE 0.
032000 01  WS-PL-GT-COST                  PIC S9(14)V9(4) COMP-3
032100                                     VALUE 0.
032200 01  WS-PL-GT-PROFIT                PIC S9(14)V9(4) COMP-3
032300                                     VALUE 0.
032400*
032500* -- REPORT 3 - COMPANY PROFIT/LOSS ACCUMULATORS --
032600 01  WS-COM-TABLE.
032700     05  WS-COM-ROW OCCURS 50 TIMES
032800                    INDEXED BY WS-COM-IDX.
032900         10  WS-COM-COMPANY-ID      PIC 9(9).
033000         10  WS-COM-REVENUE         PIC S9(14)V9(4) COMP-3.
033100         10  WS-COM-COST            PIC S9(14)V9(4) COMP-3.
033200         10  WS-COM-PROFIT          PIC S9(14)V9(4) COMP-3.
033300         10  WS-COM-SALE-COUNT      PIC 9(7)   COMP.
033400         10  WS-COM-PURCH-COUNT     PIC 9(7)   COMP.
033500 01  WS-COM-ROWS                    PIC 9(3)   COMP VALUE 0.
033600 01  WS-COM-FOUND-IDX               PIC 9(3)   COMP VALUE 0.
033700 01  WS-COM-MARGIN                  PIC S9(4)V9(4) COMP-3
033800                                     VALUE 0.
033900*
034000* -- REPORT 4 - CURRENCY SUMMARY ACCUMULATORS --
034100 01  WS-CCYS-TABLE.
034200     05  WS-CCYS-ROW OCCURS 20 TIMES
034300                    INDEXED BY WS-CCYS-IDX.
034400         10  WS-CCYS-CURRENCY       PIC X(4).
034500         10  WS-CCYS-SALE-COUNT     PIC 9(7)   COMP.
034600         10  WS-CCYS-SALE-BASE      PIC S9(14)V9(4) COMP-3.
034700         10  WS-CCYS-PURCH-COUNT    PIC 9(7)   COMP.
034800         10  WS-CCYS-PURCH-BASE     PIC S9(14)V9(4) COMP-3.
034900 01  WS-CCYS-ROWS                   PIC 9(3)   COMP VALUE 0.
035000 01  WS-CCYS-FOUND-IDX              PIC 9(3)   COMP VALUE 0.
035100 01  WS-CCYS-NET-BASE               PIC S9(14)V9(4) COMP-3
035200                                     VALUE 0.
035300*
035400* -- REPORT 6 - PAYMENT CHANNEL ACCUMULATORS --
035500 01  WS-CHAN-TABLE.
035600     05  WS-CHAN-ROW OCCURS 30 TIMES
035700                    INDEXED BY WS-CHAN-IDX.
035800         10  WS-CHAN-CODE           PIC X(2).
035900         10  WS-CHAN-TYPE           PIC X(1).
036000         10  WS-CHAN-CNT            PIC 9(7)   COMP.
036100         10  WS-CHAN-AMT            PIC S9(14)V9(4) COMP-3.
036200 01  WS-CHAN-ROWS                   PIC 9(3)   COMP VALUE 0.
036300 01  WS-CHAN-FOUND-IDX              PIC 9(3)   COMP VALUE 0.
036400*
036500* -- REPORT 7 - CASH FLOW ACCUMULATORS --
036600 01  WS-CF-TABLE.
036700     05  WS-CF-ROW OCCURS 4000 TIMES
036800                    INDEXED BY WS-CF-IDX.
036900         10  WS-CF-DATE             PIC 9(8).
037000         10  WS-CF-TYPE             PIC X(1).
037100         10  WS-CF-CHANNEL          PIC X(2).
037200         10  WS-CF-CURRENCY         PIC X(4).
037300         10  WS-CF-AMOUNT           PIC S9(14)V9(4) COMP-3.
037400 01  WS-CF-ROWS                     PIC 9(7)   COMP VALUE 0.
037500 01  WS-CF-FOUND-IDX                PIC 9(7)   COMP VALUE 0.
037600*
037700* -- SORT SWAP AREAS (SMALL BUBBLE SORTS, NO VENDOR SORT) --
037800 01  WS-SWAP-PLD.
037900     05  WS-SWAP-PLD-KEY-ID         PIC 9(9).
038000     05  WS-SWAP-PLD-REVENUE        PIC S9(14)V9(4) COMP-3.
038100     05  WS-SWAP-PLD-COST           PIC S9(14)V9(4) COMP-3.
038200     05  WS-SWAP-PLD-PROFIT         PIC S9(14)V9(4) COMP-3.
038300 01  WS-SWAP-COM.
038400     05  WS-SWAP-COM-COMPANY-ID     PIC 9(9).
038500     05  WS-SWAP-COM-REVENUE        PIC S9(14)V9(4) COMP-3.
038600     05  WS-SWAP-COM-COST           PIC S9(14)V9(4) COMP-3.
038700     05  WS-SWAP-COM-PROFIT         PIC S9(14)V9(4) COMP-3.
038800     05  WS-SWAP-COM-SALE-COUNT     PIC 9(7)   COMP.
038900     05  WS-SWAP-COM-PURCH-COUNT    PIC 9(7)   COMP.
039000 01  WS-SWAP-CBX.
039100     05  WS-SWAP-CBX-CONTACT-ID     PIC 9(9).
039200     05  WS-SWAP-CBX-CURRENCY       PIC X(4).
039300     05  WS-SWAP-CBX-BALANCE        PIC S9(14)V9(4) COMP-3.
039400 01  WS-SWAP-CF.
039500     05  WS-SWAP-CF-DATE            PIC 9(8).
039600     05  WS-SWAP-CF-TYPE            PIC X(1).
039700     05  WS-SWAP-CF-CHANNEL         PIC X(2).
039800     05  WS-SWAP-CF-CURRENCY        PIC X(4).
039900     05  WS-SWAP-CF-AMOUNT          PIC S9(14)V9(4) COMP-3.
040000 01  WS-J                           PIC 9(5)   COMP VALUE 0.
040100*
040200 PROCEDURE DIVISION.
040300*
040400 A010-MAIN-LINE.
040500     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
040600     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
040700         INTO WS-REPORT-TYPE WS-DATE-FROM WS-DATE-TO
040800              WS-CON-TYPE-FILTER WS-PL-GROUP-BY WS-JOB.
040900     DISPLAY '* * * * B E G I N   N O X R P T G E N'
041000         UPON CRT AT 1401.
041100     OPEN INPUT CONTACT-FILE.
041200     OPEN INPUT PRODUCT-FILE.
041300     OPEN INPUT TRANSACTION-FILE.
041400     OPEN INPUT TRANS-ITEM-FILE.
041500     OPEN INPUT PAYMENT-FILE.
041600     OPEN INPUT CONTACT-BAL-FILE.
041700     OPEN INPUT RATE-FILE.
041800     PERFORM LOAD-CONTACTS THRU LOAD-CONTACTS-EXIT.
041900     PERFORM LOAD-PRODUCTS THRU LOAD-PRODUCTS-EXIT.
042000     PERFORM LOAD-TRANSACTIONS THRU LOAD-TRANSACTIONS-EXIT.
042100     PERFORM LOAD-ITEMS THRU LOAD-ITEMS-EXIT.
042200     PERFORM LOAD-PAYMENTS THRU LOAD-PAYMENTS-EXIT.
042300     PERFORM LOAD-CONTACT-BALS THRU LOAD-CONTACT-BALS-EXIT.
042400     PERFORM LOAD-RATES THRU LOAD-RATES-EXIT.
042500     CLOSE CONTACT-FILE PRODUCT-FILE TRANSACTION-FILE
042600           TRANS-ITEM-FILE PAYMENT-FILE CONTACT-BAL-FILE
042700           RATE-FILE.
042800     OPEN OUTPUT REPORT-FILE.
042900     PERFORM FORMAT-PERIOD-DATES.
043000     IF WS-RPT-ACTIVITY
043100         PERFORM BUILD-ACTIVITY-SUMMARY
043200            THRU BUILD-ACTIVITY-SUMMARY-EXIT
043300     ELSE IF WS-RPT-PROFIT-LOSS
043400         PERFORM BUILD-PROFIT-LOSS THRU BUILD-PROFIT-LOSS-EXIT
043500     ELSE IF WS-RPT-COMPANY-PL
043600         PERFORM BUILD-COMPANY-PL THRU BUILD-COMPANY-PL-EXIT
043700     ELSE IF WS-RPT-CCY-SUMMARY
043800         PERFORM BUILD-CURRENCY-SUMMARY
043900            THRU BUILD-CURRENCY-SUMMARY-EXIT
044000     ELSE IF WS-RPT-CON-BALANCE
044100         PERFORM BUILD-CONTACT-BALANCES
044200            THRU BUILD-CONTACT-BALANCES-EXIT
044300     ELSE IF WS-RPT-CHANNELS
044400         PERFORM BUILD-PAYMENT-CHANNELS
044500            THRU BUILD-PAYMENT-CHANNELS-EXIT
044600     ELSE IF WS-RPT-CASH-FLOW
044700         PERFORM BUILD-CASH-FLOW THRU BUILD-CASH-FLOW-EXIT
044800     ELSE
044900         DISPLAY '!!!! INVALID REPORT TYPE ON COMMAND LINE'
045000             UPON CRT AT 2301.
045100     CLOSE REPORT-FILE.
045200     DISPLAY 'NOXRPTGEN TOTALS FOR JOB ' WS-JOB UPON CRT AT 0915.
045300     DISPLAY 'LINES PRINTED   = ' PRINT-CTR UPON CRT AT 1001.
045400     STOP RUN.
045500*
045600 FORMAT-PERIOD-DATES.
045700     MOVE WS-DATE-FROM-MM  TO WS-DATE-DISP-MM.
045800     MOVE WS-DATE-FROM-DD  TO WS-DATE-DISP-DD.
045900     MOVE WS-DATE-FROM-YYYY TO WS-DATE-DISP-YYYY.
046000*
046100******************************************
046200*        L O A D   P A R A G R A P H S    *
046300******************************************
046400 LOAD-CONTACTS.
046500     MOVE 0 TO EOF-SW.
046600 LOAD-CONTACTS-010.
046700     READ CONTACT-FILE INTO NOXCON-REC AT END MOVE 1 TO EOF-SW.
046800     IF IS-EOF
046900         GO TO LOAD-CONTACTS-EXIT.
047000     ADD 1 TO WS-CON-COUNT.
047100     SET WS-CON-IDX TO WS-CON-COUNT.
047200     MOVE CON-ID       TO WS-CON-ID (WS-CON-IDX).
047300     MOVE CON-CODE     TO WS-CON-CODE (WS-CON-IDX).
047400     MOVE CON-NAME     TO WS-CON-NAME (WS-CON-IDX).
047500     MOVE CON-TYPE     TO WS-CON-TYPE (WS-CON-IDX).
047600     MOVE CON-CURRENCY TO WS-CON-CURRENCY (WS-CON-IDX).
047700     GO TO LOAD-CONTACTS-010.
047800 LOAD-CONTACTS-EXIT.
047900     EXIT.
048000*
048100 LOAD-PRODUCTS.
048200     MOVE 0 TO EOF-SW.
048300 LOAD-PRODUCTS-010.
048400     READ PRODUCT-FILE INTO NOXPRD-REC AT END MOVE 1 TO EOF-SW.
048500     IF IS-EOF
048600         GO TO LOAD-PRODUCTS-EXIT.
048700     ADD 1 TO WS-PRD-COUNT.
048800     SET WS-PRD-IDX TO WS-PRD-COUNT.
048900     MOVE PRD-ID         TO WS-PRD-ID (WS-PRD-IDX).
049000     MOVE PRD-MODEL-CODE TO WS-PRD-MODEL-CODE (WS-PRD-IDX).
049100     MOVE PRD-NAME       TO WS-PRD-NAME (WS-PRD-IDX).
049200     GO TO LOAD-PRODUCTS-010.
049300 LOAD-PRODUCTS-EXIT.
049400     EXIT.
049500*
049600 LOAD-TRANSACTIONS.
049700     MOVE 0 TO EOF-SW.
049800 LOAD-TRANSACTIONS-010.
049900     READ TRANSACTION-FILE INTO NOXTRX-REC
050000         AT END MOVE 1 TO EOF-SW.
050100     IF IS-EOF
050200         GO TO LOAD-TRANSACTIONS-EXIT.
050300     ADD 1 TO WS-TRX-COUNT.
050400     SET WS-TRX-IDX TO WS-TRX-COUNT.
050500     MOVE TRX-ID          TO WS-TRX-ID (WS-TRX-IDX).
050600     MOVE TRX-TYPE        TO WS-TRX-TYPE (WS-TRX-IDX).
050700     MOVE TRX-COMPANY-ID  TO WS-TRX-COMPANY-ID (WS-TRX-IDX).
050800     MOVE TRX-CONTACT-ID  TO WS-TRX-CONTACT-ID (WS-TRX-IDX).
050900     MOVE TRX-DATE        TO WS-TRX-DATE (WS-TRX-IDX).
051000     MOVE TRX-CURRENCY    TO WS-TRX-CURRENCY (WS-TRX-IDX).
051100     MOVE TRX-TOTAL-AMT   TO WS-TRX-TOTAL-AMT (WS-TRX-IDX).
051200     MOVE TRX-STATUS      TO WS-TRX-STATUS (WS-TRX-IDX).
051300     GO TO LOAD-TRANSACTIONS-010.
051400 LOAD-TRANSACTIONS-EXIT.
051500     EXIT.
051600*
051700 LOAD-ITEMS.
051800     MOVE 0 TO EOF-SW.
051900 LOAD-ITEMS-010.
052000     READ TRANS-ITEM-FILE INTO NOXITM-REC
052100         AT END MOVE 1 TO EOF-SW.
052200     IF IS-EOF
052300         GO TO LOAD-ITEMS-EXIT.
052400     ADD 1 TO WS-ITM-COUNT.
052500     SET WS-ITM-IDX TO WS-ITM-COUNT.
052600     MOVE ITM-TRX-ID     TO WS-ITM-TRX-ID (WS-ITM-IDX).
052700     MOVE ITM-PRODUCT-ID TO WS-ITM-PRODUCT-ID (WS-ITM-IDX).
052800     MOVE ITM-QUANTITY   TO WS-ITM-QUANTITY (WS-ITM-IDX).
052900     MOVE ITM-COST-PRICE TO WS-ITM-COST-PRICE (WS-ITM-IDX).
053000     MOVE ITM-TOTAL-AMT  TO WS-ITM-TOTAL-AMT (WS-ITM-IDX).
053100     MOVE ITM-PROFIT     TO WS-ITM-PROFIT (WS-ITM-IDX).
053200     GO TO LOAD-ITEMS-010.
053300 LOAD-ITEMS-EXIT.
053400     EXIT.
053500*
053600 LOAD-PAYMENTS.
053700     MOVE 0 TO EOF-SW.
053800 LOAD-PAYMENTS-010.
053900     READ PAYMENT-FILE INTO NOXPAY-REC AT END MOVE 1 TO EOF-SW.
054000     IF IS-EOF
054100         GO TO LOAD-PAYMENTS-EXIT.
054200     ADD 1 TO WS-PAY-COUNT.
054300     SET WS-PAY-IDX TO WS-PAY-COUNT.
054400     MOVE PAY-TYPE     TO WS-PAY-TYPE (WS-PAY-IDX).
054500     MOVE PAY-CHANNEL  TO WS-PAY-CHANNEL (WS-PAY-IDX).
054600     MOVE PAY-CURRENCY TO WS-PAY-CURRENCY (WS-PAY-IDX).
054700     MOVE PAY-AMOUNT   TO WS-PAY-AMOUNT (WS-PAY-IDX).
054800     MOVE PAY-DATE     TO WS-PAY-DATE (WS-PAY-IDX).
054900     MOVE PAY-STATUS   TO WS-PAY-STATUS (WS-PAY-IDX).
055000     GO TO LOAD-PAYMENTS-010.
055100 LOAD-PAYMENTS-EXIT.
055200     EXIT.
055300*
055400 LOAD-CONTACT-BALS.
055500     MOVE 0 TO EOF-SW.
055600 LOAD-CONTACT-BALS-010.
055700     READ CONTACT-BAL-FILE INTO NOXCBX-REC
055800         AT END MOVE 1 TO EOF-SW.
055900     IF IS-EOF
056000         GO TO LOAD-CONTACT-BALS-EXIT.
056100     IF CBL-BALANCE NOT = 0
056200         ADD 1 TO WS-CBX-COUNT
056300         SET WS-CBX-IDX TO WS-CBX-COUNT
056400         MOVE CBL-CONTACT-ID TO WS-CBX-CONTACT-ID (WS-CBX-IDX)
056500         MOVE CBL-CURRENCY   TO WS-CBX-CURRENCY (WS-CBX-IDX)
056600         MOVE CBL-BALANCE    TO WS-CBX-BALANCE (WS-CBX-IDX).
056700     GO TO LOAD-CONTACT-BALS-010.
056800 LOAD-CONTACT-BALS-EXIT.
056900     EXIT.
057000*
057100* ONLY THE CURRENT RATE ROW PER CURRENCY IS LOADED INTO THE
057200* IN-MEMORY TABLE; SUPERSEDED HISTORY ROWS ARE SKIPPED.
057300 LOAD-RATES.
057400     MOVE 0 TO EOF-SW.
057500 LOAD-RATES-010.
057600     READ RATE-FILE INTO NOXRAT-REC AT END MOVE 1 TO EOF-SW.
057700     IF IS-EOF
057800         GO TO LOAD-RATES-EXIT.
057900     IF RAT-IS-CURRENT
058000         ADD 1 TO WS-RAT-COUNT
058100         SET WS-RAT-IDX TO WS-RAT-COUNT
058200         MOVE RAT-FROM-CCY TO WS-RAT-CCY (WS-RAT-IDX)
058300         MOVE RAT-RATE     TO WS-RAT-RATE (WS-RAT-IDX).
058400     GO TO LOAD-RATES-010.
058500 LOAD-RATES-EXIT.
058600     EXIT.
058700*
058800******************************************
058900*     COMMON LOOKUP PARAGRAPHS            *
059000******************************************
059100 LOOKUP-RATE.
059200*    A CURRENCY WITH NO RATE ROW ON FILE DEFAULTS TO 1.
059300     MOVE 1 TO WS-BASE-RATE.
059400     MOVE 0 TO WS-RAT-FOUND-IDX.
059500     SET WS-RAT-IDX TO 1.
059600 LOOKUP-RATE-010.
059700     IF WS-RAT-IDX > WS-RAT-COUNT
059800         GO TO LOOKUP-RATE-EXIT.
059900     IF WS-RAT-CCY (WS-RAT-IDX) = WS-LOOKUP-CCY
060000         SET WS-RAT-FOUND-IDX TO WS-RAT-IDX
060100         MOVE WS-RAT-RATE (WS-RAT-IDX) TO WS-BASE-RATE
060200         GO TO LOOKUP-RATE-EXIT.
060300     SET WS-RAT-IDX UP BY 1.
060400     GO TO LOOKUP-RATE-010.
060500 LOOKUP-RATE-EXIT.
060600     EXIT.
060700*
060800 FIND-TRX-BY-ID.
060900     MOVE 0 TO WS-FOUND-SW.
061000     MOVE 0 TO WS-TRX-FOUND-IDX.
061100     SET WS-TRX-IDX TO 1.
061200 FIND-TRX-BY-ID-010.
061300     IF WS-TRX-IDX > WS-TRX-COUNT
061400         GO TO FIND-TRX-BY-ID-EXIT.
061500     IF WS-TRX-ID (WS-TRX-IDX) = WS-LOOKUP-TRX-ID
061600         MOVE 1 TO WS-FOUND-SW
061700         SET WS-TRX-FOUND-IDX TO WS-TRX-IDX
061800         GO TO FIND-TRX-BY-ID-EXIT.
061900     SET WS-TRX-IDX UP BY 1.
062000     GO TO FIND-TRX-BY-ID-010.
062100 FIND-TRX-BY-ID-EXIT.
062200     EXIT.
062300*
062400 FIND-PRD-BY-ID.
062500     MOVE 0 TO WS-FOUND-SW.
062600     MOVE 0 TO WS-PRD-FOUND-IDX.
062700     SET WS-PRD-IDX TO 1.
062800 FIND-PRD-BY-ID-010.
062900     IF WS-PRD-IDX > WS-PRD-COUNT
063000         GO TO FIND-PRD-BY-ID-EXIT.
063100     IF WS-PRD-ID (WS-PRD-IDX) = WS-LOOKUP-PRD-ID
063200         MOVE 1 TO WS-FOUND-SW
063300         SET WS-PRD-FOUND-IDX TO WS-PRD-IDX
063400         GO TO FIND-PRD-BY-ID-EXIT.
063500     SET WS-PRD-IDX UP BY 1.
063600     GO TO FIND-PRD-BY-ID-010.
063700 FIND-PRD-BY-ID-EXIT.
063800     EXIT.
063900*
064000 FIND-CON-BY-ID.
064100     MOVE 0 TO WS-FOUND-SW.
064200     MOVE 0 TO WS-CON-FOUND-IDX.
064300     SET WS-CON-IDX TO 1.
064400 FIND-CON-BY-ID-010.
064500     IF WS-CON-IDX > WS-CON-COUNT
064600         GO TO FIND-CON-BY-ID-EXIT.
064700     IF WS-CON-ID (WS-CON-IDX) = WS-LOOKUP-CON-ID
064800         MOVE 1 TO WS-FOUND-SW
064900         SET WS-CON-FOUND-IDX TO WS-CON-IDX
065000         GO TO FIND-CON-BY-ID-EXIT.
065100     SET WS-CON-IDX UP BY 1.
065200     GO TO FIND-CON-BY-ID-010.
065300 FIND-CON-BY-ID-EXIT.
065400     EXIT.
065500*
065600******************************************
065700*  REPORT 1 - DAILY / MONTHLY ACTIVITY    *
065800******************************************
065900 BUILD-ACTIVITY-SUMMARY.
066000     MOVE 0 TO WS-ACT-SALE-COUNT WS-ACT-PURCH-COUNT
066100               WS-ACT-RETURN-COUNT.
066200     MOVE 0 TO WS-ACT-SALE-AMT WS-ACT-PURCH-AMT
066300               WS-ACT-RETURN-AMT WS-ACT-PROFIT.
066400     SET WS-TRX-IDX TO 1.
066500 BUILD-ACTIVITY-SUMMARY-010.
066600     IF WS-TRX-IDX > WS-TRX-COUNT
066700         GO TO BUILD-ACTIVITY-SUMMARY-020.
066800     IF WS-TRX-STATUS (WS-TRX-IDX) NOT = 'X'
066900     AND WS-TRX-DATE (WS-TRX-IDX) NOT < WS-DATE-FROM
067000     AND WS-TRX-DATE (WS-TRX-IDX) NOT > WS-DATE-TO
067100         IF WS-TRX-TYPE (WS-TRX-IDX) = 'SA'
067200             ADD 1 TO WS-ACT-SALE-COUNT
067300             ADD WS-TRX-TOTAL-AMT (WS-TRX-IDX) TO WS-ACT-SALE-AMT
067400         END-IF
067500         IF WS-TRX-TYPE (WS-TRX-IDX) = 'PU'
067600             ADD 1 TO WS-ACT-PURCH-COUNT
067700             ADD WS-TRX-TOTAL-AMT (WS-TRX-IDX)
067800                                    TO WS-ACT-PURCH-AMT
067900         END-IF
068000         IF WS-TRX-TYPE (WS-TRX-IDX) = 'SR'
068100         OR WS-TRX-TYPE (WS-TRX-IDX) = 'PR'
068200             ADD 1 TO WS-ACT-RETURN-COUNT
068300             ADD WS-TRX-TOTAL-AMT (WS-TRX-IDX)
068400                                    TO WS-ACT-RETURN-AMT
068500         END-IF
068600     END-IF.
068700     SET WS-TRX-IDX UP BY 1.
068800     GO TO BUILD-ACTIVITY-SUMMARY-010.
068900 BUILD-ACTIVITY-SUMMARY-020.
069000     SET WS-ITM-IDX TO 1.
069100 BUILD-ACTIVITY-SUMMARY-030.
069200     IF WS-ITM-IDX > WS-ITM-COUNT
069300         GO TO BUILD-ACTIVITY-SUMMARY-040.
069400     MOVE WS-ITM-TRX-ID (WS-ITM-IDX) TO WS-LOOKUP-TRX-ID.
069500     PERFORM FIND-TRX-BY-ID.
069600     IF WS-FOUND
069700         IF WS-TRX-STATUS (WS-TRX-FOUND-IDX) NOT = 'X'
069800         AND WS-TRX-DATE (WS-TRX-FOUND-IDX) NOT < WS-DATE-FROM
069900         AND WS-TRX-DATE (WS-TRX-FOUND-IDX) NOT > WS-DATE-TO
070000         AND (WS-TRX-TYPE (WS-TRX-FOUND-IDX) = 'SA'
070100              OR WS-TRX-TYPE (WS-TRX-FOUND-IDX) = 'SR')
070200             ADD WS-ITM-PROFIT (WS-ITM-IDX) TO WS-ACT-PROFIT
070300         END-IF
070400     END-IF.
070500     SET WS-ITM-IDX UP BY 1.
070600     GO TO BUILD-ACTIVITY-SUMMARY-030.
070700 BUILD-ACTIVITY-SUMMARY-040.
070800     MOVE SPACES TO NOXRPTL-LINE.
070900     MOVE 'ACTIVITY SUMMARY REPORT' TO RPTH-TITLE.
071000     MOVE WS-DATE-DISP TO RPTH-PERIOD-FROM.
071100     MOVE 'PAGE:' TO RPTH-PAGE-LIT.
071200     MOVE WS-PAGE-NO TO RPTH-PAGE-NO.
071300     WRITE NOXRPTL-LINE AFTER ADVANCING PAGE.
071400     ADD 1 TO PRINT-CTR.
071500     MOVE SPACES TO NOXRPTL-LINE.
071600     MOVE 'SALES       ' TO RPTA-TYPE.
071700     MOVE WS-ACT-SALE-COUNT TO RPTA-COUNT.
071800     MOVE WS-ACT-SALE-AMT   TO RPTA-AMOUNT.
071900     WRITE NOXRPTL-LINE AFTER ADVANCING 2 LINES.
072000     ADD 1 TO PRINT-CTR.
072100     MOVE SPACES TO NOXRPTL-LINE.
072200     MOVE 'PURCHASES   ' TO RPTA-TYPE.
072300     MOVE WS-ACT-PURCH-COUNT TO RPTA-COUNT.
072400     MOVE WS-ACT-PURCH-AMT   TO RPTA-AMOUNT.
072500     WRITE NOXRPTL-LINE AFTER ADVANCING 1 LINES.
072600     ADD 1 TO PRINT-CTR.
072700     MOVE SPACES TO NOXRPTL-LINE.
072800     MOVE 'RETURNS     ' TO RPTA-TYPE.
072900     MOVE WS-ACT-RETURN-COUNT TO RPTA-COUNT.
073000     MOVE WS-ACT-RETURN-AMT   TO RPTA-AMOUNT.
073100     WRITE NOXRPTL-LINE AFTER ADVANCING 1 LINES.
073200     ADD 1 TO PRINT-CTR.
073300     MOVE SPACES TO NOXRPTL-LINE.
073400     MOVE 'SALES PROFIT' TO RPTA-TYPE.
073500     MOVE WS-ACT-PROFIT TO RPTA-AMOUNT.
073600     WRITE NOXRPTL-LINE AFTER ADVANCING 2 LINES.
073700     ADD 1 TO PRINT-CTR.
073800 BUILD-ACTIVITY-SUMMARY-EXIT.
073900     EXIT.
074000*
074100******************************************
074200*  REPORT 2 - PROFIT AND LOSS             *
074300******************************************
074400 BUILD-PROFIT-LOSS.
074500     MOVE 0 TO WS-PLC-ROWS WS-PLT-ROWS WS-PLD-ROWS.
074600     MOVE 0 TO WS-PL-GT-REVENUE WS-PL-GT-COST WS-PL-GT-PROFIT.
074700     SET WS-TRX-IDX TO 1.
074800 BUILD-PROFIT-LOSS-010.
074900     IF WS-TRX-IDX > WS-TRX-COUNT
075000         GO TO BUILD-PROFIT-LOSS-020.
075100     IF WS-TRX-STATUS (WS-TRX-IDX) NOT = 'X'
075200     AND WS-TRX-DATE (WS-TRX-IDX) NOT < WS-DATE-FROM
075300     AND WS-TRX-DATE (WS-TRX-IDX) NOT > WS-DATE-TO
075400         PERFORM ACCUM-PL-BY-CURRENCY
075500         PERFORM ACCUM-PL-BY-TYPE
075600     END-IF.
075700     SET WS-TRX-IDX UP BY 1.
075800     GO TO BUILD-PROFIT-LOSS-010.
075900 BUILD-PROFIT-LOSS-020.
076000     SET WS-ITM-IDX TO 1.
076100 BUILD-PROFIT-LOSS-030.
076200     IF WS-ITM-IDX > WS-ITM-COUNT
076300         GO TO BUILD-PROFIT-LOSS-040.
076400     MOVE WS-ITM-TRX-ID (WS-ITM-IDX) TO WS-LOOKUP-TRX-ID.
076500     PERFORM FIND-TRX-BY-ID.
076600     IF WS-FOUND
076700         IF WS-TRX-STATUS (WS-TRX-FOUND-IDX) NOT = 'X'
076800         AND WS-TRX-DATE (WS-TRX-FOUND-IDX) NOT < WS-DATE-FROM
076900         AND WS-TRX-DATE (WS-TRX-FOUND-IDX) NOT > WS-DATE-TO
077000         AND (WS-TRX-TYPE (WS-TRX-FOUND-IDX) = 'SA'
077100              OR WS-TRX-TYPE (WS-TRX-FOUND-IDX) = 'SR')
077200             MOVE WS-ITM-PRODUCT-ID (WS-ITM-IDX) TO WS-PLD-ITEM-KEY
077300             IF WS-PLGRP-CONTACT
077400                 MOVE WS-TRX-CONTACT-ID (WS-TRX-FOUND-IDX)
077500                     TO WS-PLD-ITEM-KEY
077600             ELSE IF WS-PLGRP-COMPANY
077700                 MOVE WS-TRX-COMPANY-ID (WS-TRX-FOUND-IDX)
077800                     TO WS-PLD-ITEM-KEY
077900             ELSE IF WS-PLGRP-DATE
078000                 MOVE WS-TRX-DATE (WS-TRX-FOUND-IDX)
078100                     TO WS-PLD-ITEM-KEY
078200             END-IF
078300             PERFORM ACCUM-PL-DETAIL
078400         END-IF
078500     END-IF.
078600     SET WS-ITM-IDX UP BY 1.
078700     GO TO BUILD-PROFIT-LOSS-030.
078800 BUILD-PROFIT-LOSS-040.
078900     PERFORM SORT-PL-DETAIL.
079000     PERFORM PRINT-PL-REPORT.
079100 BUILD-PROFIT-LOSS-EXIT.
079200     EXIT.
079300*
079400 ACCUM-PL-BY-CURRENCY.
079500     MOVE 0 TO WS-PLC-FOUND-IDX.
079600     SET WS-PLC-IDX TO 1.
079700 ACCUM-PL-BY-CURRENCY-010.
079800     IF WS-PLC-IDX > WS-PLC-ROWS
079900         GO TO ACCUM-PL-BY-CURRENCY-020.
080000     IF WS-PLC-CURRENCY (WS-PLC-IDX) = WS-TRX-CURRENCY (WS-TRX-IDX)
080100         SET WS-PLC-FOUND-IDX TO WS-PLC-IDX
080200         GO TO ACCUM-PL-BY-CURRENCY-030.
080300     SET WS-PLC-IDX UP BY 1.
080400     GO TO ACCUM-PL-BY-CURRENCY-010.
080500 ACCUM-PL-BY-CURRENCY-020.
080600     ADD 1 TO WS-PLC-ROWS.
080700     SET WS-PLC-IDX TO WS-PLC-ROWS.
080800     MOVE WS-TRX-CURRENCY (WS-TRX-IDX) TO WS-PLC-CURRENCY (WS-PLC-IDX).
080900     MOVE 0 TO WS-PLC-COUNT (WS-PLC-IDX) WS-PLC-AMOUNT (WS-PLC-IDX).
081000     SET WS-PLC-FOUND-IDX TO WS-PLC-IDX.
081100 ACCUM-PL-BY-CURRENCY-030.
081200     ADD 1 TO WS-PLC-COUNT (WS-PLC-FOUND-IDX).
081300     ADD WS-TRX-TOTAL-AMT (WS-TRX-IDX)
081400         TO WS-PLC-AMOUNT (WS-PLC-FOUND-IDX).
081500*
081600 ACCUM-PL-BY-TYPE.
081700     MOVE 0 TO WS-PLT-FOUND-IDX.
081800     SET WS-PLT-IDX TO 1.
081900 ACCUM-PL-BY-TYPE-010.
082000     IF WS-PLT-IDX > WS-PLT-ROWS
082100         GO TO ACCUM-PL-BY-TYPE-020.
082200     IF WS-PLT-TYPE (WS-PLT-IDX) = WS-TRX-TYPE (WS-TRX-IDX)
082300         SET WS-PLT-FOUND-IDX TO WS-PLT-IDX
082400         GO TO ACCUM-PL-BY-TYPE-030.
082500     SET WS-PLT-IDX UP BY 1.
082600     GO TO ACCUM-PL-BY-TYPE-010.
082700 ACCUM-PL-BY-TYPE-020.
082800     ADD 1 TO WS-PLT-ROWS.
082900     SET WS-PLT-IDX TO WS-PLT-ROWS.
083000     MOVE WS-TRX-TYPE (WS-TRX-IDX) TO WS-PLT-TYPE (WS-PLT-IDX).
083100     MOVE 0 TO WS-PLT-COUNT (WS-PLT-IDX) WS-PLT-AMOUNT (WS-PLT-IDX).
083200     SET WS-PLT-FOUND-IDX TO WS-PLT-IDX.
083300 ACCUM-PL-BY-TYPE-030.
083400     MOVE WS-TRX-CURRENCY (WS-TRX-IDX) TO WS-LOOKUP-CCY.
083500     PERFORM LOOKUP-RATE.
083600     ADD 1 TO WS-PLT-COUNT (WS-PLT-FOUND-IDX).
083700     COMPUTE WS-PLT-AMOUNT (WS-PLT-FOUND-IDX) ROUNDED =
083800             WS-PLT-AMOUNT (WS-PLT-FOUND-IDX) +
083900             WS-TRX-TOTAL-AMT (WS-TRX-IDX) * WS-BASE-RATE.
084000*
084100 ACCUM-PL-DETAIL.
084200     MOVE WS-TRX-CURRENCY (WS-TRX-FOUND-IDX) TO WS-LOOKUP-CCY.
084300     PERFORM LOOKUP-RATE.
084400     MOVE 0 TO WS-PLD-FOUND-IDX.
084500     SET WS-PLD-IDX TO 1.
084600 ACCUM-PL-DETAIL-010.
084700     IF WS-PLD-IDX > WS-PLD-ROWS
084800         GO TO ACCUM-PL-DETAIL-020.
084900     IF WS-PLD-KEY-ID (WS-PLD-IDX) = WS-PLD-ITEM-KEY
085000         SET WS-PLD-FOUND-IDX TO WS-PLD-IDX
085100         GO TO ACCUM-PL-DETAIL-030.
085200     SET WS-PLD-IDX UP BY 1.
085300     GO TO ACCUM-PL-DETAIL-010.
085400 ACCUM-PL-DETAIL-020.
085500     ADD 1 TO WS-PLD-ROWS.
085600     SET WS-PLD-IDX TO WS-PLD-ROWS.
085700     MOVE WS-PLD-ITEM-KEY
085800          TO WS-PLD-KEY-ID (WS-PLD-IDX).
085900     MOVE 0 TO WS-PLD-REVENUE (WS-PLD-IDX)
086000               WS-PLD-COST (WS-PLD-IDX)
086100               WS-PLD-PROFIT (WS-PLD-IDX).
086200     SET WS-PLD-FOUND-IDX TO WS-PLD-IDX.
086300 ACCUM-PL-DETAIL-030.
086400     COMPUTE WS-PLD-REVENUE (WS-PLD-FOUND-IDX) ROUNDED =
086500             WS-PLD-REVENUE (WS-PLD-FOUND-IDX) +
086600             WS-ITM-TOTAL-AMT (WS-ITM-IDX) * WS-BASE-RATE.
086700     COMPUTE WS-PLD-COST (WS-PLD-FOUND-IDX) ROUNDED =
086800             WS-PLD-COST (WS-PLD-FOUND-IDX) +
086900             WS-ITM-COST-PRICE (WS-ITM-IDX) *
087000             WS-ITM-QUANTITY (WS-ITM-IDX) * WS-BASE-RATE.
087100     COMPUTE WS-PLD-PROFIT (WS-PLD-FOUND-IDX) ROUNDED =
087200             WS-PLD-PROFIT (WS-PLD-FOUND-IDX) +
087300             WS-ITM-PROFIT (WS-ITM-IDX) * WS-BASE-RATE.
087400     COMPUTE WS-PL-GT-REVENUE ROUNDED = WS-PL-GT-REVENUE +
087500             WS-ITM-TOTAL-AMT (WS-ITM-IDX) * WS-BASE-RATE.
087600     COMPUTE WS-PL-GT-COST ROUNDED = WS-PL-GT-COST +
087700             WS-ITM-COST-PRICE (WS-ITM-IDX) *
087800             WS-ITM-QUANTITY (WS-ITM-IDX) * WS-BASE-RATE.
087900     COMPUTE WS-PL-GT-PROFIT ROUNDED = WS-PL-GT-PROFIT +
088000             WS-ITM-PROFIT (WS-ITM-IDX) * WS-BASE-RATE.
088100*
088200* BUBBLE SORT, DETAIL TABLE BY PROFIT DESCENDING (AP-1765); WHEN
088300* GROUPED BY DATE THE SAME PASS SORTS BY THE KEY (THE DATE)
088400* DESCENDING INSTEAD, NEWEST PERIOD FIRST.
088500 SORT-PL-DETAIL.
088600     IF WS-PLD-ROWS < 2
088700         GO TO SORT-PL-DETAIL-EXIT.
088800     MOVE 0 TO WS-SORT-SW.
088900 SORT-PL-DETAIL-010.
089000     IF WS-SORT-DONE
089100         GO TO SORT-PL-DETAIL-EXIT.
089200     MOVE 1 TO WS-SORT-SW.
089300     SET WS-PLD-IDX TO 1.
089400 SORT-PL-DETAIL-020.
089500     SET WS-J TO WS-PLD-IDX.
089600     SET WS-J UP BY 1.
089700     IF WS-J > WS-PLD-ROWS
089800         GO TO SORT-PL-DETAIL-010.
089900     MOVE 'N' TO WS-PLD-SWAP-NEEDED.
090000     IF WS-PLGRP-DATE
090100         IF WS-PLD-KEY-ID (WS-PLD-IDX) < WS-PLD-KEY-ID (WS-J)
090200             MOVE 'Y' TO WS-PLD-SWAP-NEEDED
090300         END-IF
090400     ELSE
090500         IF WS-PLD-PROFIT (WS-PLD-IDX) < WS-PLD-PROFIT (WS-J)
090600             MOVE 'Y' TO WS-PLD-SWAP-NEEDED
090700         END-IF
090800     END-IF.
090900     IF WS-PLD-SWAP-NEEDED = 'Y'
091000         MOVE WS-PLD-ROW (WS-PLD-IDX) TO WS-SWAP-PLD
091100         MOVE WS-PLD-ROW (WS-J)       TO WS-PLD-ROW (WS-PLD-IDX)
091200         MOVE WS-SWAP-PLD             TO WS-PLD-ROW (WS-J)
091300         MOVE 0 TO WS-SORT-SW.
091400     SET WS-PLD-IDX UP BY 1.
091500     GO TO SORT-PL-DETAIL-020.
091600 SORT-PL-DETAIL-EXIT.
091700     EXIT.
091800*
091900 PRINT-PL-REPORT.
092000     MOVE SPACES TO NOXRPTL-LINE.
092100     MOVE 'PROFIT AND LOSS REPORT' TO RPTH-TITLE.
092200     MOVE WS-DATE-DISP TO RPTH-PERIOD-FROM.
092300     MOVE 'PAGE:' TO RPTH-PAGE-LIT.
092400     MOVE WS-PAGE-NO TO RPTH-PAGE-NO.
092500     WRITE NOXRPTL-LINE AFTER ADVANCING PAGE.
092600     ADD 1 TO PRINT-CTR.
092700     SET WS-PLC-IDX TO 1.
092800 PRINT-PL-REPORT-010.
092900     IF WS-PLC-IDX > WS-PLC-ROWS
093000         GO TO PRINT-PL-REPORT-020.
093100     MOVE SPACES TO NOXRPTL-LINE.
093200     MOVE WS-PLC-CURRENCY (WS-PLC-IDX) TO RPTA-TYPE.
093300     MOVE WS-PLC-COUNT (WS-PLC-IDX)    TO RPTA-COUNT.
093400     MOVE WS-PLC-AMOUNT (WS-PLC-IDX)   TO RPTA-AMOUNT.
093500     WRITE NOXRPTL-LINE AFTER ADVANCING 1 LINES.
093600     ADD 1 TO PRINT-CTR.
093700     SET WS-PLC-IDX UP BY 1.
093800     GO TO PRINT-PL-REPORT-010.
093900 PRINT-PL-REPORT-020.
094000     SET WS-PLD-IDX TO 1.
094100 PRINT-PL-REPORT-030.
094200     IF WS-PLD-IDX > WS-PLD-ROWS
094300         GO TO PRINT-PL-REPORT-040.
094400     MOVE SPACES TO NOXRPTL-LINE.
094500     IF WS-PLGRP-CONTACT
094600         MOVE WS-PLD-KEY-ID (WS-PLD-IDX) TO WS-LOOKUP-CON-ID
094700         PERFORM FIND-CON-BY-ID
094800         IF WS-FOUND
094900             MOVE WS-CON-CODE (WS-CON-FOUND-IDX) TO RPTP-GROUP-CODE
095000             MOVE WS-CON-NAME (WS-CON-FOUND-IDX) TO RPTP-GROUP-NAME
095100         END-IF
095200     ELSE IF WS-PLGRP-COMPANY
095300         MOVE WS-PLD-KEY-ID (WS-PLD-IDX) TO RPTP-GROUP-CODE
095400         MOVE 'COMPANY' TO RPTP-GROUP-NAME
095500     ELSE IF WS-PLGRP-DATE
095600         MOVE WS-PLD-KEY-ID (WS-PLD-IDX) TO RPTP-GROUP-CODE
095700         MOVE 'POSTING DATE' TO RPTP-GROUP-NAME
095800     ELSE
095900         MOVE WS-PLD-KEY-ID (WS-PLD-IDX) TO WS-LOOKUP-PRD-ID
096000         PERFORM FIND-PRD-BY-ID
096100         IF WS-FOUND
096200             MOVE WS-PRD-MODEL-CODE (WS-PRD-FOUND-IDX)
096300                  TO RPTP-GROUP-CODE
096400             MOVE WS-PRD-NAME (WS-PRD-FOUND-IDX) TO RPTP-GROUP-NAME
096500         END-IF
096600     END-IF.
096700     MOVE WS-PLD-REVENUE (WS-PLD-IDX) TO RPTP-REVENUE-BASE.
096800     MOVE WS-PLD-COST (WS-PLD-IDX)    TO RPTP-COST-BASE.
096900     MOVE WS-PLD-PROFIT (WS-PLD-IDX)  TO RPTP-PROFIT-BASE.
097000     IF WS-PLD-REVENUE (WS-PLD-IDX) > 0
097100         COMPUTE WS-PLD-MARGIN ROUNDED =
097200             WS-PLD-PROFIT (WS-PLD-IDX) /
097300             WS-PLD-REVENUE (WS-PLD-IDX) * 100
097400     ELSE
097500         MOVE 0 TO WS-PLD-MARGIN
097600     END-IF.
097700     MOVE WS-PLD-MARGIN TO RPTP-MARGIN-PCT.
097800     WRITE NOXRPTL-LINE AFTER ADVANCING 1 LINES.
097900     ADD 1 TO PRINT-CTR.
098000     SET WS-PLD-IDX UP BY 1.
098100     GO TO PRINT-PL-REPORT-030.
098200 PRINT-PL-REPORT-040.
098300     MOVE SPACES TO NOXRPTL-LINE.
098400     MOVE 'GRAND TOTAL ' TO RPTP-GROUP-NAME.
098500     MOVE WS-PL-GT-REVENUE TO RPTP-REVENUE-BASE.
098600     MOVE WS-PL-GT-COST    TO RPTP-COST-BASE.
098700     MOVE WS-PL-GT-PROFIT  TO RPTP-PROFIT-BASE.
098800     WRITE NOXRPTL-LINE AFTER ADVANCING 2 LINES.
098900     ADD 1 TO PRINT-CTR.
099000*
099100******************************************
099200*  REPORT 3 - COMPANY PROFIT AND LOSS     *
099300******************************************
099400 BUILD-COMPANY-PL.
099500     MOVE 0 TO WS-COM-ROWS.
099600     SET WS-TRX-IDX TO 1.
099700 BUILD-COMPANY-PL-010.
099800     IF WS-TRX-IDX > WS-TRX-COUNT
099900         GO TO BUILD-COMPANY-PL-020.
100000     IF WS-TRX-STATUS (WS-TRX-IDX) NOT = 'X'
100100     AND (WS-TRX-TYPE (WS-TRX-IDX) = 'SA'
100200          OR WS-TRX-TYPE (WS-TRX-IDX) = 'PU')
100300         PERFORM FIND-OR-ADD-COMPANY-ROW
100400         IF WS-TRX-TYPE (WS-TRX-IDX) = 'SA'
100500             ADD 1 TO WS-COM-SALE-COUNT (WS-COM-FOUND-IDX)
100600         ELSE
100700             ADD 1 TO WS-COM-PURCH-COUNT (WS-COM-FOUND-IDX)
100800         END-IF
100900     END-IF.
101000     SET WS-TRX-IDX UP BY 1.
101100     GO TO BUILD-COMPANY-PL-010.
101200 BUILD-COMPANY-PL-020.
101300     SET WS-ITM-IDX TO 1.
101400 BUILD-COMPANY-PL-030.
101500     IF WS-ITM-IDX > WS-ITM-COUNT
101600         GO TO BUILD-COMPANY-PL-040.
101700     MOVE WS-ITM-TRX-ID (WS-ITM-IDX) TO WS-LOOKUP-TRX-ID.
101800     PERFORM FIND-TRX-BY-ID.
101900     IF WS-FOUND
102000         IF WS-TRX-STATUS (WS-TRX-FOUND-IDX) NOT = 'X'
102100         AND (WS-TRX-TYPE (WS-TRX-FOUND-IDX) = 'SA'
102200              OR WS-TRX-TYPE (WS-TRX-FOUND-IDX) = 'SR')
102300             MOVE WS-TRX-CURRENCY (WS-TRX-FOUND-IDX)
102400                  TO WS-LOOKUP-CCY
102500             PERFORM LOOKUP-RATE
102600             SET WS-TRX-IDX TO WS-TRX-FOUND-IDX
102700             PERFORM FIND-OR-ADD-COMPANY-ROW
102800             COMPUTE WS-COM-REVENUE (WS-COM-FOUND-IDX) ROUNDED =
102900                 WS-COM-REVENUE (WS-COM-FOUND-IDX) +
103000                 WS-ITM-TOTAL-AMT (WS-ITM-IDX) * WS-BASE-RATE
103100             COMPUTE WS-COM-COST (WS-COM-FOUND-IDX) ROUNDED =
103200                 WS-COM-COST (WS-COM-FOUND-IDX) +
103300                 WS-ITM-COST-PRICE (WS-ITM-IDX) *
103400                 WS-ITM-QUANTITY (WS-ITM-IDX) * WS-BASE-RATE
103500             COMPUTE WS-COM-PROFIT (WS-COM-FOUND-IDX) ROUNDED =
103600                 WS-COM-PROFIT (WS-COM-FOUND-IDX) +
103700                 WS-ITM-PROFIT (WS-ITM-IDX) * WS-BASE-RATE
103800         END-IF
103900     END-IF.
104000     SET WS-ITM-IDX UP BY 1.
104100     GO TO BUILD-COMPANY-PL-030.
104200 BUILD-COMPANY-PL-040.
104300     PERFORM SORT-COMPANY-PL.
104400     PERFORM PRINT-COMPANY-PL.
104500 BUILD-COMPANY-PL-EXIT.
104600     EXIT.
104700*
104800 FIND-OR-ADD-COMPANY-ROW.
104900     MOVE 0 TO WS-COM-FOUND-IDX.
105000     SET WS-COM-IDX TO 1.
105100 FIND-OR-ADD-COMPANY-ROW-010.
105200     IF WS-COM-IDX > WS-COM-ROWS
105300         GO TO FIND-OR-ADD-COMPANY-ROW-020.
105400     IF WS-COM-COMPANY-ID (WS-COM-IDX) =
105500        WS-TRX-COMPANY-ID (WS-TRX-IDX)
105600         SET WS-COM-FOUND-IDX TO WS-COM-IDX
105700         GO TO FIND-OR-ADD-COMPANY-ROW-EXIT.
105800     SET WS-COM-IDX UP BY 1.
105900     GO TO FIND-OR-ADD-COMPANY-ROW-010.
106000 FIND-OR-ADD-COMPANY-ROW-020.
106100     ADD 1 TO WS-COM-ROWS.
106200     SET WS-COM-IDX TO WS-COM-ROWS.
106300     MOVE WS-TRX-COMPANY-ID (WS-TRX-IDX)
106400          TO WS-COM-COMPANY-ID (WS-COM-IDX).
106500     MOVE 0 TO WS-COM-REVENUE (WS-COM-IDX)
106600               WS-COM-COST (WS-COM-IDX)
106700               WS-COM-PROFIT (WS-COM-IDX)
106800               WS-COM-SALE-COUNT (WS-COM-IDX)
106900               WS-COM-PURCH-COUNT (WS-COM-IDX).
107000     SET WS-COM-FOUND-IDX TO WS-COM-IDX.
107100 FIND-OR-ADD-COMPANY-ROW-EXIT.
107200     EXIT.
107300*
107400 SORT-COMPANY-PL.
107500     IF WS-COM-ROWS < 2
107600         GO TO SORT-COMPANY-PL-EXIT.
107700     MOVE 0 TO WS-SORT-SW.
107800 SORT-COMPANY-PL-010.
107900     IF WS-SORT-DONE
108000         GO TO SORT-COMPANY-PL-EXIT.
108100     MOVE 1 TO WS-SORT-SW.
108200     SET WS-COM-IDX TO 1.
108300 SORT-COMPANY-PL-020.
108400     SET WS-J TO WS-COM-IDX.
108500     SET WS-J UP BY 1.
108600     IF WS-J > WS-COM-ROWS
108700         GO TO SORT-COMPANY-PL-010.
108800     IF WS-COM-PROFIT (WS-COM-IDX) < WS-COM-PROFIT (WS-J)
108900         MOVE WS-COM-ROW (WS-COM-IDX) TO WS-SWAP-COM
109000         MOVE WS-COM-ROW (WS-J)       TO WS-COM-ROW (WS-COM-IDX)
109100         MOVE WS-SWAP-COM             TO WS-COM-ROW (WS-J)
109200         MOVE 0 TO WS-SORT-SW.
109300     SET WS-COM-IDX UP BY 1.
109400     GO TO SORT-COMPANY-PL-020.
109500 SORT-COMPANY-PL-EXIT.
109600     EXIT.
109700*
109800 PRINT-COMPANY-PL.
109900     MOVE SPACES TO NOXRPTL-LINE.
110000     MOVE 'COMPANY PROFIT AND LOSS' TO RPTH-TITLE.
110100     MOVE WS-DATE-DISP TO RPTH-PERIOD-FROM.
110200     MOVE 'PAGE:' TO RPTH-PAGE-LIT.
110300     MOVE WS-PAGE-NO TO RPTH-PAGE-NO.
110400     WRITE NOXRPTL-LINE AFTER ADVANCING PAGE.
110500     ADD 1 TO PRINT-CTR.
110600     SET WS-COM-IDX TO 1.
110700 PRINT-COMPANY-PL-010.
110800     IF WS-COM-IDX > WS-COM-ROWS
110900         GO TO PRINT-COMPANY-PL-EXIT.
111000     MOVE SPACES TO NOXRPTL-LINE.
111100     MOVE WS-COM-COMPANY-ID (WS-COM-IDX) TO RPTP-GROUP-CODE.
111200     MOVE WS-COM-REVENUE (WS-COM-IDX)    TO RPTP-REVENUE-BASE.
111300     MOVE WS-COM-COST (WS-COM-IDX)       TO RPTP-COST-BASE.
111400     MOVE WS-COM-PROFIT (WS-COM-IDX)     TO RPTP-PROFIT-BASE.
111500     IF WS-COM-REVENUE (WS-COM-IDX) > 0
111600         COMPUTE WS-COM-MARGIN ROUNDED =
111700             WS-COM-PROFIT (WS-COM-IDX) /
111800             WS-COM-REVENUE (WS-COM-IDX) * 100
111900     ELSE
112000         MOVE 0 TO WS-COM-MARGIN
112100     END-IF.
112200     MOVE WS-COM-MARGIN TO RPTP-MARGIN-PCT.
112300     WRITE NOXRPTL-LINE AFTER ADVANCING 1 LINES.
112400     ADD 1 TO PRINT-CTR.
112500     SET WS-COM-IDX UP BY 1.
112600     GO TO PRINT-COMPANY-PL-010.
112700 PRINT-COMPANY-PL-EXIT.
112800     EXIT.
112900*
113000******************************************
113100*  REPORT 4 - CURRENCY SUMMARY            *
113200******************************************
113300 BUILD-CURRENCY-SUMMARY.
113400     MOVE 0 TO WS-CCYS-ROWS.
113500     SET WS-TRX-IDX TO 1.
113600 BUILD-CURRENCY-SUMMARY-010.
113700     IF WS-TRX-IDX > WS-TRX-COUNT
113800         GO TO BUILD-CURRENCY-SUMMARY-020.
113900     IF WS-TRX-STATUS (WS-TRX-IDX) NOT = 'X'
114000     AND WS-TRX-DATE (WS-TRX-IDX) NOT < WS-DATE-FROM
114100     AND WS-TRX-DATE (WS-TRX-IDX) NOT > WS-DATE-TO
114200     AND (WS-TRX-TYPE (WS-TRX-IDX) = 'SA'
114300          OR WS-TRX-TYPE (WS-TRX-IDX) = 'PU')
114400         PERFORM FIND-OR-ADD-CCYS-ROW
114500         MOVE WS-TRX-CURRENCY (WS-TRX-IDX) TO WS-LOOKUP-CCY
114600         PERFORM LOOKUP-RATE
114700         IF WS-TRX-TYPE (WS-TRX-IDX) = 'SA'
114800             ADD 1 TO WS-CCYS-SALE-COUNT (WS-CCYS-FOUND-IDX)
114900             COMPUTE WS-CCYS-SALE-BASE (WS-CCYS-FOUND-IDX)
115000                 ROUNDED = WS-CCYS-SALE-BASE (WS-CCYS-FOUND-IDX)
115100                 + WS-TRX-TOTAL-AMT (WS-TRX-IDX) * WS-BASE-RATE
115200         ELSE
115300             ADD 1 TO WS-CCYS-PURCH-COUNT (WS-CCYS-FOUND-IDX)
115400             COMPUTE WS-CCYS-PURCH-BASE (WS-CCYS-FOUND-IDX)
115500                 ROUNDED = WS-CCYS-PURCH-BASE (WS-CCYS-FOUND-IDX)
115600                 + WS-TRX-TOTAL-AMT (WS-TRX-IDX) * WS-BASE-RATE
115700         END-IF
115800     END-IF.
115900     SET WS-TRX-IDX UP BY 1.
116000     GO TO BUILD-CURRENCY-SUMMARY-010.
116100 BUILD-CURRENCY-SUMMARY-020.
116200     PERFORM PRINT-CURRENCY-SUMMARY.
116300 BUILD-CURRENCY-SUMMARY-EXIT.
116400     EXIT.
116500*
116600 FIND-OR-ADD-CCYS-ROW.
116700     MOVE 0 TO WS-CCYS-FOUND-IDX.
116800     SET WS-CCYS-IDX TO 1.
116900 FIND-OR-ADD-CCYS-ROW-010.
117000     IF WS-CCYS-IDX > WS-CCYS-ROWS
117100         GO TO FIND-OR-ADD-CCYS-ROW-020.
117200     IF WS-CCYS-CURRENCY (WS-CCYS-IDX) =
117300        WS-TRX-CURRENCY (WS-TRX-IDX)
117400         SET WS-CCYS-FOUND-IDX TO WS-CCYS-IDX
117500         GO TO FIND-OR-ADD-CCYS-ROW-EXIT.
117600     SET WS-CCYS-IDX UP BY 1.
117700     GO TO FIND-OR-ADD-CCYS-ROW-010.
117800 FIND-OR-ADD-CCYS-ROW-020.
117900     ADD 1 TO WS-CCYS-ROWS.
118000     SET WS-CCYS-IDX TO WS-CCYS-ROWS.
118100     MOVE WS-TRX-CURRENCY (WS-TRX-IDX)
118200          TO WS-CCYS-CURRENCY (WS-CCYS-IDX).
118300     MOVE 0 TO WS-CCYS-SALE-COUNT (WS-CCYS-IDX)
118400               WS-CCYS-SALE-BASE (WS-CCYS-IDX)
118500               WS-CCYS-PURCH-COUNT (WS-CCYS-IDX)
118600               WS-CCYS-PURCH-BASE (WS-CCYS-IDX).
118700     SET WS-CCYS-FOUND-IDX TO WS-CCYS-IDX.
118800 FIND-OR-ADD-CCYS-ROW-EXIT.
118900     EXIT.
119000*
119100 PRINT-CURRENCY-SUMMARY.
119200     MOVE SPACES TO NOXRPTL-LINE.
119300     MOVE 'CURRENCY SUMMARY REPORT' TO RPTH-TITLE.
119400     MOVE WS-DATE-DISP TO RPTH-PERIOD-FROM.
119500     MOVE 'PAGE:' TO RPTH-PAGE-LIT.
119600     MOVE WS-PAGE-NO TO RPTH-PAGE-NO.
119700     WRITE NOXRPTL-LINE AFTER ADVANCING PAGE.
119800     ADD 1 TO PRINT-CTR.
119900     SET WS-CCYS-IDX TO 1.
120000 PRINT-CURRENCY-SUMMARY-010.
120100     IF WS-CCYS-IDX > WS-CCYS-ROWS
120200         GO TO PRINT-CURRENCY-SUMMARY-EXIT.
120300     MOVE SPACES TO NOXRPTL-LINE.
120400     MOVE WS-CCYS-CURRENCY (WS-CCYS-IDX)    TO RPTC-CURRENCY.
120500     MOVE WS-CCYS-SALE-COUNT (WS-CCYS-IDX)  TO RPTC-SALE-COUNT.
120600     MOVE WS-CCYS-SALE-BASE (WS-CCYS-IDX)   TO RPTC-SALE-BASE.
120700     MOVE WS-CCYS-PURCH-COUNT (WS-CCYS-IDX) TO RPTC-PURCH-COUNT.
120800     MOVE WS-CCYS-PURCH-BASE (WS-CCYS-IDX)  TO RPTC-PURCH-BASE.
120900     COMPUTE WS-CCYS-NET-BASE ROUNDED =
121000             WS-CCYS-SALE-BASE (WS-CCYS-IDX) -
121100             WS-CCYS-PURCH-BASE (WS-CCYS-IDX).
121200     MOVE WS-CCYS-NET-BASE TO RPTC-NET-BASE.
121300     WRITE NOXRPTL-LINE AFTER ADVANCING 1 LINES.
121400     ADD 1 TO PRINT-CTR.
121500     SET WS-CCYS-IDX UP BY 1.
121600     GO TO PRINT-CURRENCY-SUMMARY-010.
121700 PRINT-CURRENCY-SUMMARY-EXIT.
121800     EXIT.
121900*
122000******************************************
122100*  REPORT 5 - CONTACT BALANCES            *
122200******************************************
122300 BUILD-CONTACT-BALANCES.
122400     PERFORM SORT-CONTACT-BALANCES.
122500     MOVE SPACES TO NOXRPTL-LINE.
122600     MOVE 'CONTACT BALANCE LISTING' TO RPTH-TITLE.
122700     MOVE WS-DATE-DISP TO RPTH-PERIOD-FROM.
122800     MOVE 'PAGE:' TO RPTH-PAGE-LIT.
122900     MOVE WS-PAGE-NO TO RPTH-PAGE-NO.
123000     WRITE NOXRPTL-LINE AFTER ADVANCING PAGE.
123100     ADD 1 TO PRINT-CTR.
123200     SET WS-CBX-IDX TO 1.
123300 BUILD-CONTACT-BALANCES-010.
123400     IF WS-CBX-IDX > WS-CBX-COUNT
123500         GO TO BUILD-CONTACT-BALANCES-EXIT.
123600     MOVE WS-CBX-CONTACT-ID (WS-CBX-IDX) TO WS-LOOKUP-CON-ID.
123700     PERFORM FIND-CON-BY-ID.
123800     IF WS-FOUND
123900     AND (WS-CON-TYPE-FILTER = SPACES
124000          OR WS-CON-TYPE-FILTER = WS-CON-TYPE (WS-CON-FOUND-IDX))
124100         MOVE SPACES TO NOXRPTL-LINE
124200         MOVE WS-CON-CODE (WS-CON-FOUND-IDX) TO RPTB-CON-CODE
124300         MOVE WS-CON-NAME (WS-CON-FOUND-IDX) TO RPTB-CON-NAME
124400         MOVE WS-CON-TYPE (WS-CON-FOUND-IDX) TO RPTB-CON-TYPE
124500         MOVE WS-CBX-CURRENCY (WS-CBX-IDX)   TO RPTB-CURRENCY
124600         MOVE WS-CBX-BALANCE (WS-CBX-IDX)    TO RPTB-BALANCE
124700         WRITE NOXRPTL-LINE AFTER ADVANCING 1 LINES
124800         ADD 1 TO PRINT-CTR
124900     END-IF.
125000     SET WS-CBX-IDX UP BY 1.
125100     GO TO BUILD-CONTACT-BALANCES-010.
125200 BUILD-CONTACT-BALANCES-EXIT.
125300     EXIT.
125400*
125500 SORT-CONTACT-BALANCES.
125600     IF WS-CBX-COUNT < 2
125700         GO TO SORT-CONTACT-BALANCES-EXIT.
125800     MOVE 0 TO WS-SORT-SW.
125900 SORT-CONTACT-BALANCES-010.
126000     IF WS-SORT-DONE
126100         GO TO SORT-CONTACT-BALANCES-EXIT.
126200     MOVE 1 TO WS-SORT-SW.
126300     SET WS-CBX-IDX TO 1.
126400 SORT-CONTACT-BALANCES-020.
126500     SET WS-J TO WS-CBX-IDX.
126600     SET WS-J UP BY 1.
126700     IF WS-J > WS-CBX-COUNT
126800         GO TO SORT-CONTACT-BALANCES-010.
126900     IF WS-CBX-BALANCE (WS-CBX-IDX) < WS-CBX-BALANCE (WS-J)
127000         MOVE WS-CBX-ROW (WS-CBX-IDX) TO WS-SWAP-CBX
127100         MOVE WS-CBX-ROW (WS-J)       TO WS-CBX-ROW (WS-CBX-IDX)
127200         MOVE WS-SWAP-CBX             TO WS-CBX-ROW (WS-J)
127300         MOVE 0 TO WS-SORT-SW.
127400     SET WS-CBX-IDX UP BY 1.
127500     GO TO SORT-CONTACT-BALANCES-020.
127600 SORT-CONTACT-BALANCES-EXIT.
127700     EXIT.
127800*
127900******************************************
128000*  REPORT 6 - PAYMENT CHANNELS            *
128100******************************************
128200 BUILD-PAYMENT-CHANNELS.
128300     MOVE 0 TO WS-CHAN-ROWS.
128400     SET WS-PAY-IDX TO 1.
128500 BUILD-PAYMENT-CHANNELS-010.
128600     IF WS-PAY-IDX > WS-PAY-COUNT
128700         GO TO BUILD-PAYMENT-CHANNELS-020.
128800     IF WS-PAY-STATUS (WS-PAY-IDX) = 'C'
128900     AND WS-PAY-DATE (WS-PAY-IDX) NOT < WS-DATE-FROM
129000     AND WS-PAY-DATE (WS-PAY-IDX) NOT > WS-DATE-TO
129100         PERFORM FIND-OR-ADD-CHAN-ROW
129200         ADD 1 TO WS-CHAN-CNT (WS-CHAN-FOUND-IDX)
129300         ADD WS-PAY-AMOUNT (WS-PAY-IDX)
129400             TO WS-CHAN-AMT (WS-CHAN-FOUND-IDX)
129500     END-IF.
129600     SET WS-PAY-IDX UP BY 1.
129700     GO TO BUILD-PAYMENT-CHANNELS-010.
129800 BUILD-PAYMENT-CHANNELS-020.
129900     PERFORM PRINT-PAYMENT-CHANNELS.
130000 BUILD-PAYMENT-CHANNELS-EXIT.
130100     EXIT.
130200*
130300 FIND-OR-ADD-CHAN-ROW.
130400     MOVE 0 TO WS-CHAN-FOUND-IDX.
130500     SET WS-CHAN-IDX TO 1.
130600 FIND-OR-ADD-CHAN-ROW-010.
130700     IF WS-CHAN-IDX > WS-CHAN-ROWS
130800         GO TO FIND-OR-ADD-CHAN-ROW-020.
130900     IF WS-CHAN-CODE (WS-CHAN-IDX) = WS-PAY-CHANNEL (WS-PAY-IDX)
131000     AND WS-CHAN-TYPE (WS-CHAN-IDX) = WS-PAY-TYPE (WS-PAY-IDX)
131100         SET WS-CHAN-FOUND-IDX TO WS-CHAN-IDX
131200         GO TO FIND-OR-ADD-CHAN-ROW-EXIT.
131300     SET WS-CHAN-IDX UP BY 1.
131400     GO TO FIND-OR-ADD-CHAN-ROW-010.
131500 FIND-OR-ADD-CHAN-ROW-020.
131600     ADD 1 TO WS-CHAN-ROWS.
131700     SET WS-CHAN-IDX TO WS-CHAN-ROWS.
131800     MOVE WS-PAY-CHANNEL (WS-PAY-IDX) TO WS-CHAN-CODE (WS-CHAN-IDX).
131900     MOVE WS-PAY-TYPE (WS-PAY-IDX)    TO WS-CHAN-TYPE (WS-CHAN-IDX).
132000     MOVE 0 TO WS-CHAN-CNT (WS-CHAN-IDX) WS-CHAN-AMT (WS-CHAN-IDX).
132100     SET WS-CHAN-FOUND-IDX TO WS-CHAN-IDX.
132200 FIND-OR-ADD-CHAN-ROW-EXIT.
132300     EXIT.
132400*
132500 PRINT-PAYMENT-CHANNELS.
132600     MOVE SPACES TO NOXRPTL-LINE.
132700     MOVE 'PAYMENT CHANNEL SUMMARY' TO RPTH-TITLE.
132800     MOVE WS-DATE-DISP TO RPTH-PERIOD-FROM.
132900     MOVE 'PAGE:' TO RPTH-PAGE-LIT.
133000     MOVE WS-PAGE-NO TO RPTH-PAGE-NO.
133100     WRITE NOXRPTL-LINE AFTER ADVANCING PAGE.
133200     ADD 1 TO PRINT-CTR.
133300     SET WS-CHAN-IDX TO 1.
133400 PRINT-PAYMENT-CHANNELS-010.
133500     IF WS-CHAN-IDX > WS-CHAN-ROWS
133600         GO TO PRINT-PAYMENT-CHANNELS-EXIT.
133700     MOVE SPACES TO NOXRPTL-LINE.
133800     MOVE WS-CHAN-CODE (WS-CHAN-IDX) TO RPTH2-CHANNEL.
133900     IF WS-CHAN-TYPE (WS-CHAN-IDX) = 'I'
134000         MOVE 'INCOMING' TO RPTH2-TYPE
134100     ELSE
134200         MOVE 'OUTGOING' TO RPTH2-TYPE
134300     END-IF.
134400     MOVE WS-CHAN-CNT (WS-CHAN-IDX) TO RPTH2-COUNT.
134500     MOVE WS-CHAN-AMT (WS-CHAN-IDX) TO RPTH2-AMOUNT.
134600     WRITE NOXRPTL-LINE AFTER ADVANCING 1 LINES.
134700     ADD 1 TO PRINT-CTR.
134800     SET WS-CHAN-IDX UP BY 1.
134900     GO TO PRINT-PAYMENT-CHANNELS-010.
135000 PRINT-PAYMENT-CHANNELS-EXIT.
135100     EXIT.
135200*
135300******************************************
135400*  REPORT 7 - CASH FLOW                   *
135500******************************************
135600 BUILD-CASH-FLOW.
135700     MOVE 0 TO WS-CF-ROWS.
135800     SET WS-PAY-IDX TO 1.
135900 BUILD-CASH-FLOW-010.
136000     IF WS-PAY-IDX > WS-PAY-COUNT
136100         GO TO BUILD-CASH-FLOW-020.
136200     IF WS-PAY-STATUS (WS-PAY-IDX) = 'C'
136300     AND WS-PAY-DATE (WS-PAY-IDX) NOT < WS-DATE-FROM
136400     AND WS-PAY-DATE (WS-PAY-IDX) NOT > WS-DATE-TO
136500         PERFORM FIND-OR-ADD-CF-ROW
136600         ADD WS-PAY-AMOUNT (WS-PAY-IDX)
136700             TO WS-CF-AMOUNT (WS-CF-FOUND-IDX)
136800     END-IF.
136900     SET WS-PAY-IDX UP BY 1.
137000     GO TO BUILD-CASH-FLOW-010.
137100 BUILD-CASH-FLOW-020.
137200     PERFORM SORT-CASH-FLOW.
137300     PERFORM PRINT-CASH-FLOW.
137400 BUILD-CASH-FLOW-EXIT.
137500     EXIT.
137600*
137700 FIND-OR-ADD-CF-ROW.
137800     MOVE 0 TO WS-CF-FOUND-IDX.
137900     SET WS-CF-IDX TO 1.
138000 FIND-OR-ADD-CF-ROW-010.
138100     IF WS-CF-IDX > WS-CF-ROWS
138200         GO TO FIND-OR-ADD-CF-ROW-020.
138300     IF WS-CF-DATE (WS-CF-IDX) = WS-PAY-DATE (WS-PAY-IDX)
138400     AND WS-CF-TYPE (WS-CF-IDX) = WS-PAY-TYPE (WS-PAY-IDX)
138500     AND WS-CF-CHANNEL (WS-CF-IDX) = WS-PAY-CHANNEL (WS-PAY-IDX)
138600     AND WS-CF-CURRENCY (WS-CF-IDX) = WS-PAY-CURRENCY (WS-PAY-IDX)
138700         SET WS-CF-FOUND-IDX TO WS-CF-IDX
138800         GO TO FIND-OR-ADD-CF-ROW-EXIT.
138900     SET WS-CF-IDX UP BY 1.
139000     GO TO FIND-OR-ADD-CF-ROW-010.
139100 FIND-OR-ADD-CF-ROW-020.
139200     ADD 1 TO WS-CF-ROWS.
139300     SET WS-CF-IDX TO WS-CF-ROWS.
139400     MOVE WS-PAY-DATE (WS-PAY-IDX)     TO WS-CF-DATE (WS-CF-IDX).
139500     MOVE WS-PAY-TYPE (WS-PAY-IDX)     TO WS-CF-TYPE (WS-CF-IDX).
139600     MOVE WS-PAY-CHANNEL (WS-PAY-IDX)  TO WS-CF-CHANNEL (WS-CF-IDX).
139700     MOVE WS-PAY-CURRENCY (WS-PAY-IDX) TO WS-CF-CURRENCY (WS-CF-IDX).
139800     MOVE 0 TO WS-CF-AMOUNT (WS-CF-IDX).
139900     SET WS-CF-FOUND-IDX TO WS-CF-IDX.
140000 FIND-OR-ADD-CF-ROW-EXIT.
140100     EXIT.
140200*
140300* BUBBLE SORT, CASH FLOW ASCENDING BY DATE (AP-1850).
140400 SORT-CASH-FLOW.
140500     IF WS-CF-ROWS < 2
140600         GO TO SORT-CASH-FLOW-EXIT.
140700     MOVE 0 TO WS-SORT-SW.
140800 SORT-CASH-FLOW-010.
140900     IF WS-SORT-DONE
141000         GO TO SORT-CASH-FLOW-EXIT.
141100     MOVE 1 TO WS-SORT-SW.
141200     SET WS-CF-IDX TO 1.
141300 SORT-CASH-FLOW-020.
141400     SET WS-J TO WS-CF-IDX.
141500     SET WS-J UP BY 1.
141600     IF WS-J > WS-CF-ROWS
141700         GO TO SORT-CASH-FLOW-010.
141800     IF WS-CF-DATE (WS-CF-IDX) > WS-CF-DATE (WS-J)
141900         MOVE WS-CF-ROW (WS-CF-IDX) TO WS-SWAP-CF
142000         MOVE WS-CF-ROW (WS-J)      TO WS-CF-ROW (WS-CF-IDX)
142100         MOVE WS-SWAP-CF            TO WS-CF-ROW (WS-J)
142200         MOVE 0 TO WS-SORT-SW.
142300     SET WS-CF-IDX UP BY 1.
142400     GO TO SORT-CASH-FLOW-020.
142500 SORT-CASH-FLOW-EXIT.
142600     EXIT.
142700*
142800 PRINT-CASH-FLOW.
142900     MOVE SPACES TO NOXRPTL-LINE.
143000     MOVE 'CASH FLOW REPORT' TO RPTH-TITLE.
143100     MOVE WS-DATE-DISP TO RPTH-PERIOD-FROM.
143200     MOVE 'PAGE:' TO RPTH-PAGE-LIT.
143300     MOVE WS-PAGE-NO TO RPTH-PAGE-NO.
143400     WRITE NOXRPTL-LINE AFTER ADVANCING PAGE.
143500     ADD 1 TO PRINT-CTR.
143600     SET WS-CF-IDX TO 1.
143700 PRINT-CASH-FLOW-010.
143800     IF WS-CF-IDX > WS-CF-ROWS
143900         GO TO PRINT-CASH-FLOW-EXIT.
144000     MOVE SPACES TO NOXRPTL-LINE.
144100     MOVE WS-CF-DATE (WS-CF-IDX) TO RPTF-DATE.
144200     IF WS-CF-TYPE (WS-CF-IDX) = 'I'
144300         MOVE 'INCOMING' TO RPTF-TYPE
144400     ELSE
144500         MOVE 'OUTGOING' TO RPTF-TYPE
144600     END-IF.
144700     MOVE WS-CF-CHANNEL (WS-CF-IDX)  TO RPTF-CHANNEL.
144800     MOVE WS-CF-CURRENCY (WS-CF-IDX) TO RPTF-CURRENCY.
144900     MOVE WS-CF-AMOUNT (WS-CF-IDX)   TO RPTF-AMOUNT.
145000     WRITE NOXRPTL-LINE AFTER ADVANCING 1 LINES.
145100     ADD 1 TO PRINT-CTR.
145200     SET WS-CF-IDX UP BY 1.
145300     GO TO PRINT-CASH-FLOW-010.
145400 PRINT-CASH-FLOW-EXIT.
145500     EXIT.
