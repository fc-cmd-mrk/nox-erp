000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    NOXPAYSTL.
000300 AUTHOR.        RTC.
000400 INSTALLATION.  NOXUS TRADING CO. DATA CENTER.
000500 DATE-WRITTEN.  06/19/1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USERS ONLY.
000800*-----------------------------------------------------------
000900*  C H A N G E   L O G
001000*-----------------------------------------------------------
001100* 06/19/88  RTC  ORIGINAL PROGRAM.  APPLIES INCOMING AND
001200*                OUTGOING PAYMENTS TO OPEN DOCUMENTS AND
001300*                POSTS THE BANK/CASH ACCOUNT MOVEMENT.
001400* 12/02/88  RTC  ADDED CONVERSION TO DOCUMENT CURRENCY WHEN
001500*                PAYMENT CURRENCY DIFFERS.  AP-1063.
001600* 04/25/90  EJ   PARTIAL PAYMENT SUPPORT - TRX-IS-PAID WAS
001700*                BEING SET EVEN ON PARTIAL APPLICATION.
001800*                AP-1244.
001900* 08/14/91  EJ   REJECT PAYMENT WHEN ACCOUNT NOT FOUND OR
002000*                INACTIVE RATHER THAN ABEND.  AP-1307.
002100* 02/27/93  DLM  ADDED CANCEL-PAYMENT (REVERSE APPLICATION
002200*                AND ACCOUNT MOVEMENT).  AP-1491.
002300* 10/03/94  DLM  ACCOUNT TABLE SIZE DOUBLED - PEAK SEASON
002400*                TABLE FULL ON THE 31ST.  AP-1618.
002500* 03/02/98  KSW  Y2K - ALL DATE FIELDS EXPANDED TO 4 DIGIT
002600*                YEAR.  PROJECT Y2K.
002700* 11/09/99  KSW  Y2K FOLLOW-UP - PAYMENT NUMBER DATE STAMP
002800*                WAS STILL 2 DIGIT.  PROJECT Y2K.
002900* 07/08/05  PAT  ADDED CRYPTO AND GATEWAY PAYMENT CHANNELS -
003000*                NO CALC CHANGE, CHANNEL TABLE ONLY.
003100*                TICKET AP-2090.
003200* 10/11/14  PAT  PAY-CHANNEL WIDENED ELSEWHERE; THIS PROGRAM
003300*                UNCHANGED BUT RECOMPILED AGAINST NEW
003400*                COPYBOOK.  AP-2410.
003500* 06/10/16  PAT  APPLY-PAYMENT WAS NEVER TOUCHING THE CONTACT
003600*                BALANCE TABLE WHEN A PAYMENT WAS AGAINST A
003700*                CONTACT - ADDED CONTACT-BAL-FILE, THE
003800*                LOAD-CONTACT-BALS LOAD, AND POST-CONTACT-
003900*                BALANCE (PLUS ITS MIRROR-IMAGE REVERSAL IN
004000*                CANCEL-PAYMENT).  AP-2310.
004100* 06/10/16  PAT  BUILD-PAY-NO WAS STAMPING EVERY PAYMENT NO.
004200*                WITH A HARDCODED 'PAY' PREFIX REGARDLESS OF
004300*                DIRECTION - NOW STAMPS 'PMI' INCOMING / 'PMO'
004400*                OUTGOING PER ACCOUNTING'S NUMBERING SCHEME.
004500*                AP-2310.
004600* 07/18/16  PAT  APPLY-PAYMENT WAS POSTING THE BASE-CURRENCY
004700*                AMOUNT (PAY-BASE-AMT) TO PAID-AMOUNT, ACCOUNT
004800*                BALANCE AND THE MOVEMENT RECORD - THOSE THREE
004900*                ALWAYS TAKE THE RAW PAYMENT AMOUNT, NOT THE
005000*                CONVERTED ONE; PAY-BASE-AMT IS STORED FOR THE
005100*                PAYMENT RECORD ONLY.  CANCEL-PAYMENT'S MIRROR
005200*                REVERSAL CORRECTED TO MATCH.  ALSO DROPPED THE
005300*                ACCOUNT-CURRENCY COMPARE FROM THE BASE-AMOUNT
005400*                CALC - IT IS ALWAYS AMOUNT TIMES RATE.  AP-2318.
005500* 08/04/16  PAT  POST-CONTACT-BALANCE AND CANCEL-PAYMENT WERE
005600*                ONLY EVER UPDATING WS-CBX-TABLE IN CORE - THE
005700*                TABLE WAS LOADED AT STARTUP BUT NEVER WRITTEN
005800*                BACK OUT, SO EVERY CONTACT BALANCE POSTED IN A
005900*                RUN WAS LOST THE MOMENT THE JOB ENDED.  ADDED
006000*                END-RTN-050 TO REWRITE CONTACT-BAL-FILE FROM
006100*                THE TABLE, SAME AS THE OTHER FOUR FILES.
006200*                AP-2322.
006300* 08/04/16  PAT  CANCEL-PAYMENT WAS STAMPING THE REVERSAL
006400*                MOVEMENT WITH A MADE-UP 'RV' TYPE - PRQ-TYPE
006500*                IS ONLY ONE BYTE WIDE SO THE SECOND CHARACTER
006600*                NEVER EVEN LANDED, AND 'RV' IS NOT ONE OF THE
006700*                FOUR MOVEMENT CODES THE LEDGER RECOGNISES.
006800*                CANCEL-PAYMENT NOW FLIPS PRQ-TYPE TO THE
006900*                OPPOSITE OF THE ORIGINAL PAYMENT DIRECTION SO
007000*                POST-MOVEMENT RECORDS THE REVERSAL AS A PLAIN
007100*                DP OR WD, NOT A FIFTH, UNDOCUMENTED CODE.
007200*                AP-2323.
007300*-----------------------------------------------------------
007400*  PURPOSE - READS THE DAY'S PAYMENT REQUEST FILE, APPLIES
007500*  EACH PAYMENT TO ITS TARGET DOCUMENT (IF ANY), UPDATES THE
007600*  DOCUMENT'S PAID AMOUNT AND PAID FLAG, AND POSTS A BANK OR
007700*  CASH ACCOUNT MOVEMENT FOR THE PAYMENT.
007800*-----------------------------------------------------------
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM
008300     UPSI-0 ON STATUS IS NOXPAYSTL-DEBUG-ON.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT PAY-REQUEST-FILE   ASSIGN TO PAY-REQUEST-FILE
008700            ORGANIZATION IS RECORD SEQUENTIAL.
008800     SELECT PAYMENT-FILE       ASSIGN TO PAYMENT-FILE
008900            ORGANIZATION IS RECORD SEQUENTIAL.
009000     SELECT TRANSACTION-FILE   ASSIGN TO TRANSACTION-FILE
009100            ORGANIZATION IS RECORD SEQUENTIAL.
009200     SELECT ACCOUNT-FILE       ASSIGN TO ACCOUNT-FILE
009300            ORGANIZATION IS RECORD SEQUENTIAL.
009400     SELECT MOVEMENT-FILE      ASSIGN TO MOVEMENT-FILE
009500            ORGANIZATION IS RECORD SEQUENTIAL.
009600     SELECT CONTACT-BAL-FILE   ASSIGN TO CONTACT-BAL-FILE
009700            ORGANIZATION IS RECORD SEQUENTIAL.
009800*
009900 DATA DIVISION.
010000 FILE SECTION.
010100*
010200 FD  PAY-REQUEST-FILE
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 90 CHARACTERS
010500     DATA RECORD IS NOXPRQ-REC.
010600 01  NOXPRQ-REC.
010700     05  PRQ-ACTION                 PIC X(1).
010800         88  PRQ-IS-CREATE               VALUE 'C'.
010900         88  PRQ-IS-CANCEL               VALUE 'X'.
011000     05  PRQ-PAY-ID                 PIC 9(9).
011100     05  PRQ-EXTERNAL-ID            PIC X(20).
011200     05  PRQ-TRX-ID                 PIC 9(9).
011300     05  PRQ-CONTACT-ID             PIC 9(9).
011400     05  PRQ-ACCOUNT-ID             PIC 9(9).
011500     05  PRQ-TYPE                   PIC X(1).
011600     05  PRQ-CHANNEL                PIC X(2).
011700     05  PRQ-CURRENCY               PIC X(4).
011800     05  PRQ-AMOUNT                 PIC S9(14)V9(4) COMP-3.
011900     05  PRQ-EXCH-RATE              PIC S9(10)V9(6) COMP-3.
012000     05  PRQ-DATE                   PIC 9(8).
012100     05  FILLER                     PIC X(9).
012200*
012300 FD  PAYMENT-FILE
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 140 CHARACTERS
012600     DATA RECORD IS NOXPAY-REC.
012700     COPY 'noxlps/noxpay.dd.cbl'.
012800*
012900 FD  TRANSACTION-FILE
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 160 CHARACTERS
013200     DATA RECORD IS NOXTRX-REC.
013300     COPY 'noxlps/noxtrx.dd.cbl'.
013400*
013500 FD  ACCOUNT-FILE
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 80 CHARACTERS
013800     DATA RECORD IS NOXACC-REC.
013900     COPY 'noxlps/noxacc.dd.cbl'.
014000*
014100 FD  MOVEMENT-FILE
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 80 CHARACTERS
014400     DATA RECORD IS NOXMOV-REC.
014500     COPY 'noxlps/noxmov.dd.cbl'.
014600*
014700 FD  CONTACT-BAL-FILE
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 40 CHARACTERS
015000     DATA RECORD IS NOXCBX-REC.
015100     COPY 'noxlps/noxcbx.dd.cbl'.
015200*
015300 WORKING-STORAGE SECTION.
015400*
015500 01  WS-SWITCHES.
015600     05  EOF-SW                     PIC 9(1)   COMP VALUE 0.
015700         88  NOT-EOF                    VALUE 0.
015800         88  IS-EOF                     VALUE 1.
015900     05  WS-FOUND-SW                PIC X(1)   VALUE 'N'.
016000         88  WS-FOUND                   VALUE 'Y'.
016100         88  WS-NOT-FOUND               VALUE 'N'.
016200*
016300 01  WS-COMMAND-LINE                PIC X(100).
016400 01  WS-COMPANY-PARM                PIC X(9).
016500 01  WS-JOB                         PIC X(7).
016600*
016700 01  VARIABLES.
016800     05  REC-CTR                    PIC 9(7)   COMP VALUE 0.
016900     05  APP-CTR                    PIC 9(7)   COMP VALUE 0.
017000     05  CAN-CTR                    PIC 9(7)   COMP VALUE 0.
017100     05  REJ-CTR                    PIC 9(7)   COMP VALUE 0.
017200     05  WS-FOUND-IDX               PIC S9(4)  COMP VALUE 0.
017300     05  WS-TRX-FOUND-IDX           PIC S9(4)  COMP VALUE 0.
017400     05  WS-ACC-FOUND-IDX           PIC S9(4)  COMP VALUE 0.
017500     05  WS-MOV-NEXT-ID             PIC 9(9)   COMP VALUE 0.
017600     05  WS-SIGN-FACTOR             PIC S9(1)  COMP VALUE 0.
017700*
017800 01  WS-PAYMENT-TABLE.
017900     05  WS-PAY-COUNT               PIC S9(4)  COMP VALUE 0.
018000     05  WS-PAY-ENTRY OCCURS 9000 TIMES
018100                      INDEXED BY WS-PAY-IDX.
018200         10  WS-PAY-ID              PIC 9(9).
018300         10  WS-PAY-NO              PIC X(20).
018400         10  WS-PAY-EXTERNAL-ID     PIC X(20).
018500         10  WS-PAY-TRX-ID          PIC 9(9).
018600         10  WS-PAY-CONTACT-ID      PIC 9(9).
018700         10  WS-PAY-ACCOUNT-ID      PIC 9(9).
018800         10  WS-PAY-TYPE            PIC X(1).
018900         10  WS-PAY-CHANNEL         PIC X(2).
019000         10  WS-PAY-CURRENCY        PIC X(4).
019100         10  WS-PAY-AMOUNT          PIC S9(14)V9(4) COMP-3.
019200         10  WS-PAY-EXCH-RATE       PIC S9(10)V9(6) COMP-3.
019300         10  WS-PAY-BASE-AMT        PIC S9(14)V9(4) COMP-3.
019400         10  WS-PAY-DATE            PIC 9(8).
019500         10  WS-PAY-STATUS          PIC X(1).
019600*
019700 01  WS-TRX-TABLE.
019800     05  WS-TRX-COUNT               PIC S9(4)  COMP VALUE 0.
019900     05  WS-TRX-ENTRY OCCURS 9000 TIMES
020000                      INDEXED BY WS-TRX-IDX.
020100         10  WS-TRX-ID              PIC 9(9).
020200         10  WS-TRX-NO              PIC X(20).
020300         10  WS-TRX-EXTERNAL-ID     PIC X(20).
020400         10  WS-TRX-TYPE            PIC X(2).
020500         10  WS-TRX-COMPANY-ID      PIC 9(9).
020600         10  WS-TRX-CONTACT-ID      PIC 9(9).
020700         10  WS-TRX-DATE            PIC 9(8).
020800         10  WS-TRX-CURRENCY        PIC X(4).
020900         10  WS-TRX-SUBTOTAL        PIC S9(14)V9(4) COMP-3.
021000         10  WS-TRX-TAX-AMT         PIC S9(14)V9(4) COMP-3.
021100         10  WS-TRX-DISC-AMT        PIC S9(14)V9(4) COMP-3.
021200         10  WS-TRX-TOTAL-AMT       PIC S9(14)V9(4) COMP-3.
021300         10  WS-TRX-PAID-AMT        PIC S9(14)V9(4) COMP-3.
021400         10  WS-TRX-IS-PAID         PIC X(1).
021500         10  WS-TRX-EXCH-RATE       PIC S9(10)V9(6) COMP-3.
021600         10  WS-TRX-STATUS          PIC X(1).
021700*
021800 01  WS-ACCOUNT-TABLE.
021900     05  WS-ACC-COUNT               PIC S9(4)  COMP VALUE 0.
022000     05  WS-ACC-ENTRY OCCURS 2000 TIMES
022100                      INDEXED BY WS-ACC-IDX.
022200         10  WS-ACC-ID              PIC 9(9).
022300         10  WS-ACC-COMPANY-ID      PIC 9(9).
022400         10  WS-ACC-CODE            PIC X(10).
022500         10  WS-ACC-TYPE            PIC X(2).
022600         10  WS-ACC-CURRENCY        PIC X(4).
022700         10  WS-ACC-BALANCE         PIC S9(14)V9(4) COMP-3.
022800         10  WS-ACC-ACTIVE          PIC X(1).
022900*
023000 01  WS-MOVEMENT-TABLE.
023100     05  WS-MOV-COUNT               PIC S9(4)  COMP VALUE 0.
023200     05  WS-MOV-ENTRY OCCURS 9000 TIMES
023300                      INDEXED BY WS-MOV-IDX.
023400         10  WS-MOV-ID              PIC 9(9).
023500         10  WS-MOV-ACCOUNT-ID      PIC 9(9).
023600         10  WS-MOV-TYPE            PIC X(2).
023700         10  WS-MOV-AMOUNT          PIC S9(14)V9(4) COMP-3.
023800         10  WS-MOV-BALANCE-AFTER   PIC S9(14)V9(4) COMP-3.
023900         10  WS-MOV-REF-TYPE        PIC X(8).
024000         10  WS-MOV-REF-ID          PIC 9(9).
024100         10  WS-MOV-DATE            PIC 9(8).
024200*
024300 01  WS-CBX-TABLE.
024400     05  WS-CBX-COUNT               PIC S9(4)  COMP VALUE 0.
024500     05  WS-CBX-ENTRY OCCURS 4000 TIMES
024600                      INDEXED BY WS-CBX-IDX.
024700         10  WS-CBX-CONTACT-ID      PIC 9(9).
024800         10  WS-CBX-CURRENCY        PIC X(4).
024900         10  WS-CBX-BALANCE         PIC S9(14)V9(4) COMP-3.
025000         10  WS-CBX-LAST-DATE       PIC 9(8).
025100*
025200 01  WS-PNO-BUILD.
025300     05  PNO-PREFIX                 PIC X(3).
025400     05  PNO-DATE                   PIC 9(8).
025500     05  PNO-SEQ                    PIC 9(4).
025600     05  FILLER                     PIC X(5).
025700 01  WS-PNO-SEQTBL.
025800     05  WS-PNO-COUNT               PIC S9(4) COMP VALUE 0.
025900     05  WS-PNO-ENTRY OCCURS 50 TIMES
026000                      INDEXED BY WS-PNO-IDX.
026100         10  WS-PNO-DATE            PIC 9(8).
026200         10  WS-PNO-MAX             PIC 9(4) COMP.
026300*
026400 01  WS-CUR-BASE-AMT                PIC S9(14)V9(4) COMP-3.
026500*
026600 PROCEDURE DIVISION.
026700*
026800 A010-MAIN-LINE.
026900     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
027000     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
027100         INTO WS-COMPANY-PARM WS-JOB.
027200     DISPLAY '* * * * B E G I N   N O X P A Y S T L'
027300         UPON CRT AT 1401.
027400     OPEN INPUT  PAYMENT-FILE TRANSACTION-FILE
027500                 ACCOUNT-FILE MOVEMENT-FILE CONTACT-BAL-FILE.
027600     PERFORM LOAD-PAYMENTS     THRU LOAD-PAYMENTS-EXIT.
027700     PERFORM LOAD-TRANSACTIONS THRU LOAD-TRANSACTIONS-EXIT.
027800     PERFORM LOAD-ACCOUNTS     THRU LOAD-ACCOUNTS-EXIT.
027900     PERFORM LOAD-MOVEMENTS    THRU LOAD-MOVEMENTS-EXIT.
028000     PERFORM LOAD-CONTACT-BALS THRU LOAD-CONTACT-BALS-EXIT.
028100     CLOSE PAYMENT-FILE TRANSACTION-FILE
028200           ACCOUNT-FILE MOVEMENT-FILE CONTACT-BAL-FILE.
028300     OPEN INPUT PAY-REQUEST-FILE.
028400     MOVE 0 TO EOF-SW.
028500     PERFORM READ-REQUEST.
028600     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL IS-EOF.
028700     CLOSE PAY-REQUEST-FILE.
028800     PERFORM END-RTN.
028900*
029000 READ-REQUEST.
029100     READ PAY-REQUEST-FILE INTO NOXPRQ-REC
029200         AT END MOVE 1 TO EOF-SW.
029300     IF NOT-EOF
029400         ADD 1 TO REC-CTR.
029500*
029600 LOAD-PAYMENTS.
029700     MOVE 0 TO WS-PAY-COUNT. MOVE 0 TO WS-PNO-COUNT. MOVE 0 TO EOF-SW.
029800 LOAD-PAYMENTS-010.
029900     READ PAYMENT-FILE INTO NOXPAY-REC AT END
030000         GO TO LOAD-PAYMENTS-EXIT.
030100     ADD 1 TO WS-PAY-COUNT.
030200     SET WS-PAY-IDX TO WS-PAY-COUNT.
030300     MOVE PAY-ID          TO WS-PAY-ID         (WS-PAY-IDX).
030400     MOVE PAY-NO          TO WS-PAY-NO         (WS-PAY-IDX).
030500     MOVE PAY-EXTERNAL-ID TO WS-PAY-EXTERNAL-ID(WS-PAY-IDX).
030600     MOVE PAY-TRX-ID      TO WS-PAY-TRX-ID     (WS-PAY-IDX).
030700     MOVE PAY-CONTACT-ID  TO WS-PAY-CONTACT-ID (WS-PAY-IDX).
030800     MOVE PAY-ACCOUNT-ID  TO WS-PAY-ACCOUNT-ID (WS-PAY-IDX).
030900     MOVE PAY-TYPE        TO WS-PAY-TYPE       (WS-PAY-IDX).
031000     MOVE PAY-CHANNEL     TO WS-PAY-CHANNEL    (WS-PAY-IDX).
031100     MOVE PAY-CURRENCY    TO WS-PAY-CURRENCY   (WS-PAY-IDX).
031200     MOVE PAY-AMOUNT      TO WS-PAY-AMOUNT     (WS-PAY-IDX).
031300     MOVE PAY-EXCH-RATE   TO WS-PAY-EXCH-RATE  (WS-PAY-IDX).
031400     MOVE PAY-BASE-AMT    TO WS-PAY-BASE-AMT   (WS-PAY-IDX).
031500     MOVE PAY-DATE        TO WS-PAY-DATE       (WS-PAY-IDX).
031600     MOVE PAY-STATUS      TO WS-PAY-STATUS     (WS-PAY-IDX).
031700     MOVE PAY-NO-DATE     TO WS-PNO-DATE-WK.
031800     MOVE PAY-NO-SEQ      TO WS-PNO-SEQ-WK.
031900     PERFORM NOTE-PNO-SEQ THRU NOTE-PNO-SEQ-EXIT.
032000     GO TO LOAD-PAYMENTS-010.
032100 LOAD-PAYMENTS-EXIT.
032200     EXIT.
032300*
032400 01  WS-PNO-DATE-WK                 PIC 9(8).
032500 01  WS-PNO-SEQ-WK                  PIC X(4).
032600 01  WS-PNO-SEQ-N                   PIC 9(4).
032700*
032800 NOTE-PNO-SEQ.
032900     MOVE WS-PNO-SEQ-WK TO WS-PNO-SEQ-N.
033000     MOVE 'N' TO WS-FOUND-SW.
033100     SET WS-PNO-IDX TO 1.
033200 NOTE-PNO-SEQ-010.
033300     IF WS-PNO-IDX > WS-PNO-COUNT
033400         GO TO NOTE-PNO-SEQ-020.
033500     IF WS-PNO-DATE (WS-PNO-IDX) = WS-PNO-DATE-WK
033600         SET WS-FOUND TO TRUE
033700         IF WS-PNO-SEQ-N > WS-PNO-MAX (WS-PNO-IDX)
033800             MOVE WS-PNO-SEQ-N TO WS-PNO-MAX (WS-PNO-IDX)
033900         END-IF
034000         GO TO NOTE-PNO-SEQ-EXIT.
034100     SET WS-PNO-IDX UP BY 1.
034200     GO TO NOTE-PNO-SEQ-010.
034300 NOTE-PNO-SEQ-020.
034400     ADD 1 TO WS-PNO-COUNT.
034500     SET WS-PNO-IDX TO WS-PNO-COUNT.
034600     MOVE WS-PNO-DATE-WK TO WS-PNO-DATE (WS-PNO-IDX).
034700     MOVE WS-PNO-SEQ-N   TO WS-PNO-MAX  (WS-PNO-IDX).
034800 NOTE-PNO-SEQ-EXIT.
034900     EXIT.
035000*
035100 LOAD-TRANSACTIONS.
035200     MOVE 0 TO WS-TRX-COUNT. MOVE 0 TO EOF-SW.
035300 LOAD-TRANSACTIONS-010.
035400     READ TRANSACTION-FILE INTO NOXTRX-REC AT END
035500         GO TO LOAD-TRANSACTIONS-EXIT.
035600     ADD 1 TO WS-TRX-COUNT.
035700     SET WS-TRX-IDX TO WS-TRX-COUNT.
035800     MOVE TRX-ID          TO WS-TRX-ID        (WS-TRX-IDX).
035900     MOVE TRX-NO          TO WS-TRX-NO        (WS-TRX-IDX).
036000     MOVE TRX-EXTERNAL-ID TO WS-TRX-EXTERNAL-ID(WS-TRX-IDX).
036100     MOVE TRX-TYPE        TO WS-TRX-TYPE      (WS-TRX-IDX).
036200     MOVE TRX-COMPANY-ID  TO WS-TRX-COMPANY-ID(WS-TRX-IDX).
036300     MOVE TRX-CONTACT-ID  TO WS-TRX-CONTACT-ID(WS-TRX-IDX).
036400     MOVE TRX-DATE        TO WS-TRX-DATE      (WS-TRX-IDX).
036500     MOVE TRX-CURRENCY    TO WS-TRX-CURRENCY  (WS-TRX-IDX).
036600     MOVE TRX-SUBTOTAL    TO WS-TRX-SUBTOTAL  (WS-TRX-IDX).
036700     MOVE TRX-TAX-AMT     TO WS-TRX-TAX-AMT   (WS-TRX-IDX).
036800     MOVE TRX-DISC-AMT    TO WS-TRX-DISC-AMT  (WS-TRX-IDX).
036900     MOVE TRX-TOTAL-AMT   TO WS-TRX-TOTAL-AMT (WS-TRX-IDX).
037000     MOVE TRX-PAID-AMT    TO WS-TRX-PAID-AMT  (WS-TRX-IDX).
037100     MOVE TRX-IS-PAID     TO WS-TRX-IS-PAID   (WS-TRX-IDX).
037200     MOVE TRX-EXCH-RATE   TO WS-TRX-EXCH-RATE (WS-TRX-IDX).
037300     MOVE TRX-STATUS      TO WS-TRX-STATUS    (WS-TRX-IDX).
037400     GO TO LOAD-TRANSACTIONS-010.
037500 LOAD-TRANSACTIONS-EXIT.
037600     EXIT.
037700*
037800 LOAD-ACCOUNTS.
037900     MOVE 0 TO WS-ACC-COUNT. MOVE 0 TO EOF-SW.
038000 LOAD-ACCOUNTS-010.
038100     READ ACCOUNT-FILE INTO NOXACC-REC AT END
038200         GO TO LOAD-ACCOUNTS-EXIT.
038300     ADD 1 TO WS-ACC-COUNT.
038400     SET WS-ACC-IDX TO WS-ACC-COUNT.
038500     MOVE ACC-ID         TO WS-ACC-ID        (WS-ACC-IDX).
038600     MOVE ACC-COMPANY-ID TO WS-ACC-COMPANY-ID(WS-ACC-IDX).
038700     MOVE ACC-CODE       TO WS-ACC-CODE      (WS-ACC-IDX).
038800     MOVE ACC-TYPE       TO WS-ACC-TYPE      (WS-ACC-IDX).
038900     MOVE ACC-CURRENCY   TO WS-ACC-CURRENCY  (WS-ACC-IDX).
039000     MOVE ACC-BALANCE    TO WS-ACC-BALANCE   (WS-ACC-IDX).
039100     MOVE ACC-ACTIVE     TO WS-ACC-ACTIVE    (WS-ACC-IDX).
039200     GO TO LOAD-ACCOUNTS-010.
039300 LOAD-ACCOUNTS-EXIT.
039400     EXIT.
039500*
039600 LOAD-MOVEMENTS.
039700     MOVE 0 TO WS-MOV-COUNT. MOVE 0 TO EOF-SW.
039800 LOAD-MOVEMENTS-010.
039900     READ MOVEMENT-FILE INTO NOXMOV-REC AT END
040000         GO TO LOAD-MOVEMENTS-EXIT.
040100     ADD 1 TO WS-MOV-COUNT.
040200     SET WS-MOV-IDX TO WS-MOV-COUNT.
040300     MOVE MOV-ID            TO WS-MOV-ID          (WS-MOV-IDX).
040400     MOVE MOV-ACCOUNT-ID    TO WS-MOV-ACCOUNT-ID  (WS-MOV-IDX).
040500     MOVE MOV-TYPE          TO WS-MOV-TYPE        (WS-MOV-IDX).
040600     MOVE MOV-AMOUNT        TO WS-MOV-AMOUNT      (WS-MOV-IDX).
040700     MOVE MOV-BALANCE-AFTER TO WS-MOV-BALANCE-AFTER(WS-MOV-IDX).
040800     MOVE MOV-REF-TYPE      TO WS-MOV-REF-TYPE    (WS-MOV-IDX).
040900     MOVE MOV-REF-ID        TO WS-MOV-REF-ID      (WS-MOV-IDX).
041000     MOVE MOV-DATE          TO WS-MOV-DATE        (WS-MOV-IDX).
041100     GO TO LOAD-MOVEMENTS-010.
041200 LOAD-MOVEMENTS-EXIT.
041300     EXIT.
041400*
041500 LOAD-CONTACT-BALS.
041600     MOVE 0 TO WS-CBX-COUNT. MOVE 0 TO EOF-SW.
041700 LOAD-CONTACT-BALS-010.
041800     READ CONTACT-BAL-FILE INTO NOXCBX-REC AT END
041900         GO TO LOAD-CONTACT-BALS-EXIT.
042000     ADD 1 TO WS-CBX-COUNT.
042100     SET WS-CBX-IDX TO WS-CBX-COUNT.
042200     MOVE CBL-CONTACT-ID    TO WS-CBX-CONTACT-ID (WS-CBX-IDX).
042300     MOVE CBL-CURRENCY      TO WS-CBX-CURRENCY   (WS-CBX-IDX).
042400     MOVE CBL-BALANCE       TO WS-CBX-BALANCE    (WS-CBX-IDX).
042500     MOVE CBL-LAST-POST-DATE
042600                            TO WS-CBX-LAST-DATE  (WS-CBX-IDX).
042700     GO TO LOAD-CONTACT-BALS-010.
042800 LOAD-CONTACT-BALS-EXIT.
042900     EXIT.
043000*
043100 001-MAIN.
043200     IF PRQ-IS-CREATE
043300         PERFORM APPLY-PAYMENT THRU APPLY-PAYMENT-EXIT
043400     ELSE
043500         IF PRQ-IS-CANCEL
043600             PERFORM CANCEL-PAYMENT THRU CANCEL-PAYMENT-EXIT
043700         END-IF
043800     END-IF.
043900     PERFORM READ-REQUEST.
044000 001-MAIN-EXIT.
044100     EXIT.
044200*
044300******************************************
044400*        APPLY PAYMENT TO ACCOUNT AND DOCUMENT    *
044500******************************************
044600 APPLY-PAYMENT.
044700     PERFORM FIND-ACCOUNT THRU FIND-ACCOUNT-EXIT.
044800     IF WS-NOT-FOUND OR WS-ACC-ACTIVE (WS-ACC-FOUND-IDX) = 'N'
044900         DISPLAY 'PAYMENT REJECTED - ACCOUNT NOT USABLE'
045000             UPON CRT AT 2301
045100         ADD 1 TO REJ-CTR
045200         GO TO APPLY-PAYMENT-EXIT.
045300     COMPUTE WS-CUR-BASE-AMT ROUNDED =
045400         PRQ-AMOUNT * PRQ-EXCH-RATE.
045500     PERFORM BUILD-PAY-NO THRU BUILD-PAY-NO-EXIT.
045600     ADD 1 TO WS-PAY-COUNT.
045700     SET WS-PAY-IDX TO WS-PAY-COUNT.
045800     MOVE PRQ-PAY-ID      TO WS-PAY-ID         (WS-PAY-IDX).
045900     MOVE WS-PNO-BUILD    TO WS-PAY-NO         (WS-PAY-IDX).
046000     MOVE PRQ-EXTERNAL-ID TO WS-PAY-EXTERNAL-ID(WS-PAY-IDX).
046100     MOVE PRQ-TRX-ID      TO WS-PAY-TRX-ID     (WS-PAY-IDX).
046200     MOVE PRQ-CONTACT-ID  TO WS-PAY-CONTACT-ID (WS-PAY-IDX).
046300     MOVE PRQ-ACCOUNT-ID  TO WS-PAY-ACCOUNT-ID (WS-PAY-IDX).
046400     MOVE PRQ-TYPE        TO WS-PAY-TYPE       (WS-PAY-IDX).
046500     MOVE PRQ-CHANNEL     TO WS-PAY-CHANNEL    (WS-PAY-IDX).
046600     MOVE PRQ-CURRENCY    TO WS-PAY-CURRENCY   (WS-PAY-IDX).
046700     MOVE PRQ-AMOUNT      TO WS-PAY-AMOUNT     (WS-PAY-IDX).
046800     MOVE PRQ-EXCH-RATE   TO WS-PAY-EXCH-RATE  (WS-PAY-IDX).
046900     MOVE WS-CUR-BASE-AMT TO WS-PAY-BASE-AMT   (WS-PAY-IDX).
047000     MOVE PRQ-DATE        TO WS-PAY-DATE       (WS-PAY-IDX).
047100     MOVE 'C'             TO WS-PAY-STATUS     (WS-PAY-IDX).
047200     IF PRQ-TRX-ID NOT = 0
047300         PERFORM FIND-TRANSACTION THRU FIND-TRANSACTION-EXIT
047400         IF WS-FOUND
047500             ADD PRQ-AMOUNT TO
047600                 WS-TRX-PAID-AMT (WS-TRX-FOUND-IDX)
047700             IF WS-TRX-PAID-AMT (WS-TRX-FOUND-IDX) >=
047800                WS-TRX-TOTAL-AMT (WS-TRX-FOUND-IDX)
047900                 MOVE 'Y' TO WS-TRX-IS-PAID (WS-TRX-FOUND-IDX)
048000             ELSE
048100                 MOVE 'N' TO WS-TRX-IS-PAID (WS-TRX-FOUND-IDX)
048200             END-IF
048300         END-IF
048400     END-IF.
048500     EVALUATE PRQ-TYPE
048600         WHEN 'I'
048700             ADD PRQ-AMOUNT TO
048800                 WS-ACC-BALANCE (WS-ACC-FOUND-IDX)
048900         WHEN OTHER
049000             SUBTRACT PRQ-AMOUNT FROM
049100                 WS-ACC-BALANCE (WS-ACC-FOUND-IDX)
049200     END-EVALUATE.
049300     IF PRQ-CONTACT-ID NOT = 0
049400         EVALUATE PRQ-TYPE
049500             WHEN 'I'
049600                 MOVE -1 TO WS-SIGN-FACTOR
049700             WHEN OTHER
049800                 MOVE 1 TO WS-SIGN-FACTOR
049900         END-EVALUATE
050000         PERFORM POST-CONTACT-BALANCE THRU POST-CONTACT-BALANCE-EXIT
050100     END-IF.
050200     PERFORM POST-MOVEMENT THRU POST-MOVEMENT-EXIT.
050300     ADD 1 TO APP-CTR.
050400 APPLY-PAYMENT-EXIT.
050500     EXIT.
050600*
050700 BUILD-PAY-NO.
050800     IF PRQ-TYPE = 'I'
050900         MOVE 'PMI' TO PNO-PREFIX
051000     ELSE
051100         MOVE 'PMO' TO PNO-PREFIX
051200     END-IF.
051300     MOVE PRQ-DATE TO WS-PNO-DATE-WK.
051400     MOVE 'N' TO WS-FOUND-SW.
051500     SET WS-PNO-IDX TO 1.
051600 BUILD-PAY-NO-010.
051700     IF WS-PNO-IDX > WS-PNO-COUNT
051800         GO TO BUILD-PAY-NO-020.
051900     IF WS-PNO-DATE (WS-PNO-IDX) = WS-PNO-DATE-WK
052000         SET WS-FOUND TO TRUE
052100         ADD 1 TO WS-PNO-MAX (WS-PNO-IDX)
052200         MOVE WS-PNO-MAX (WS-PNO-IDX) TO PNO-SEQ
052300         GO TO BUILD-PAY-NO-030.
052400     SET WS-PNO-IDX UP BY 1.
052500     GO TO BUILD-PAY-NO-010.
052600 BUILD-PAY-NO-020.
052700     ADD 1 TO WS-PNO-COUNT.
052800     SET WS-PNO-IDX TO WS-PNO-COUNT.
052900     MOVE WS-PNO-DATE-WK TO WS-PNO-DATE (WS-PNO-IDX).
053000     MOVE 1 TO WS-PNO-MAX (WS-PNO-IDX).
053100     MOVE 1 TO PNO-SEQ.
053200 BUILD-PAY-NO-030.
053300     MOVE PRQ-DATE TO PNO-DATE.
053400     MOVE SPACES TO FILLER OF WS-PNO-BUILD.
053500 BUILD-PAY-NO-EXIT.
053600     EXIT.
053700*
053800******************************************
053900*        CANCEL AN APPLIED PAYMENT            *
054000******************************************
054100 CANCEL-PAYMENT.
054200     MOVE 'N' TO WS-FOUND-SW.
054300     SET WS-PAY-IDX TO 1.
054400 CANCEL-PAYMENT-005.
054500     IF WS-PAY-IDX > WS-PAY-COUNT
054600         GO TO CANCEL-PAYMENT-010.
054700     IF WS-PAY-ID (WS-PAY-IDX) = PRQ-PAY-ID
054800         SET WS-FOUND TO TRUE
054900         SET WS-FOUND-IDX TO WS-PAY-IDX
055000         GO TO CANCEL-PAYMENT-010.
055100     SET WS-PAY-IDX UP BY 1.
055200     GO TO CANCEL-PAYMENT-005.
055300 CANCEL-PAYMENT-010.
055400     IF WS-NOT-FOUND
055500         DISPLAY 'CANCEL - PAY-ID NOT FOUND' UPON CRT AT 2301
055600         GO TO CANCEL-PAYMENT-EXIT.
055700     IF WS-PAY-STATUS (WS-FOUND-IDX) = 'X'
055800         GO TO CANCEL-PAYMENT-EXIT.
055900     MOVE 'X' TO WS-PAY-STATUS (WS-FOUND-IDX).
056000     MOVE WS-PAY-ACCOUNT-ID (WS-FOUND-IDX) TO PRQ-ACCOUNT-ID.
056100     PERFORM FIND-ACCOUNT THRU FIND-ACCOUNT-EXIT.
056200     IF WS-FOUND
056300         EVALUATE WS-PAY-TYPE (WS-FOUND-IDX)
056400             WHEN 'I'
056500                 SUBTRACT WS-PAY-AMOUNT (WS-FOUND-IDX)
056600                     FROM WS-ACC-BALANCE (WS-ACC-FOUND-IDX)
056700             WHEN OTHER
056800                 ADD WS-PAY-AMOUNT (WS-FOUND-IDX)
056900                     TO WS-ACC-BALANCE (WS-ACC-FOUND-IDX)
057000         END-EVALUATE
057100         MOVE WS-PAY-AMOUNT (WS-FOUND-IDX) TO PRQ-AMOUNT
057200*        REVERSE THE ORIGINAL MOVEMENT DIRECTION - NOT A NEW
057300*        MOVEMENT CODE OF ITS OWN.  AP-2323.
057400         IF WS-PAY-TYPE (WS-FOUND-IDX) = 'I'
057500             MOVE 'O' TO PRQ-TYPE
057600         ELSE
057700             MOVE 'I' TO PRQ-TYPE
057800         END-IF
057900         PERFORM POST-MOVEMENT THRU POST-MOVEMENT-EXIT
058000     END-IF.
058100     IF WS-PAY-CONTACT-ID (WS-FOUND-IDX) NOT = 0
058200         MOVE WS-PAY-CONTACT-ID (WS-FOUND-IDX) TO PRQ-CONTACT-ID
058300         MOVE WS-PAY-CURRENCY   (WS-FOUND-IDX) TO PRQ-CURRENCY
058400         MOVE WS-PAY-AMOUNT     (WS-FOUND-IDX) TO PRQ-AMOUNT
058500         MOVE WS-PAY-DATE       (WS-FOUND-IDX) TO PRQ-DATE
058600         EVALUATE WS-PAY-TYPE (WS-FOUND-IDX)
058700             WHEN 'I'
058800                 MOVE 1 TO WS-SIGN-FACTOR
058900             WHEN OTHER
059000                 MOVE -1 TO WS-SIGN-FACTOR
059100         END-EVALUATE
059200         PERFORM POST-CONTACT-BALANCE THRU POST-CONTACT-BALANCE-EXIT
059300     END-IF.
059400     IF WS-PAY-TRX-ID (WS-FOUND-IDX) NOT = 0
059500         MOVE WS-PAY-TRX-ID (WS-FOUND-IDX) TO PRQ-TRX-ID
059600         PERFORM FIND-TRANSACTION THRU FIND-TRANSACTION-EXIT
059700         IF WS-FOUND
059800             SUBTRACT WS-PAY-AMOUNT (WS-FOUND-IDX) FROM
059900                 WS-TRX-PAID-AMT (WS-TRX-FOUND-IDX)
060000             MOVE 'N' TO WS-TRX-IS-PAID (WS-TRX-FOUND-IDX)
060100         END-IF
060200     END-IF.
060300     ADD 1 TO CAN-CTR.
060400 CANCEL-PAYMENT-EXIT.
060500     EXIT.
060600*
060700******************************************
060800*        ACCOUNT / TRANSACTION LOOKUPS        *
060900******************************************
061000 FIND-ACCOUNT.
061100     MOVE 'N' TO WS-FOUND-SW.
061200     SET WS-ACC-IDX TO 1.
061300 FIND-ACCOUNT-010.
061400     IF WS-ACC-IDX > WS-ACC-COUNT
061500         GO TO FIND-ACCOUNT-EXIT.
061600     IF WS-ACC-ID (WS-ACC-IDX) = PRQ-ACCOUNT-ID
061700         SET WS-FOUND TO TRUE
061800         SET WS-ACC-FOUND-IDX TO WS-ACC-IDX
061900         GO TO FIND-ACCOUNT-EXIT.
062000     SET WS-ACC-IDX UP BY 1.
062100     GO TO FIND-ACCOUNT-010.
062200 FIND-ACCOUNT-EXIT.
062300     EXIT.
062400*
062500 FIND-TRANSACTION.
062600     MOVE 'N' TO WS-FOUND-SW.
062700     SET WS-TRX-IDX TO 1.
062800 FIND-TRANSACTION-010.
062900     IF WS-TRX-IDX > WS-TRX-COUNT
063000         GO TO FIND-TRANSACTION-EXIT.
063100     IF WS-TRX-ID (WS-TRX-IDX) = PRQ-TRX-ID
063200         SET WS-FOUND TO TRUE
063300         SET WS-TRX-FOUND-IDX TO WS-TRX-IDX
063400         GO TO FIND-TRANSACTION-EXIT.
063500     SET WS-TRX-IDX UP BY 1.
063600     GO TO FIND-TRANSACTION-010.
063700 FIND-TRANSACTION-EXIT.
063800     EXIT.
063900*
064000 POST-MOVEMENT.
064100     ADD 1 TO WS-MOV-COUNT.
064200     SET WS-MOV-IDX TO WS-MOV-COUNT.
064300     MOVE WS-MOV-COUNT TO WS-MOV-ID (WS-MOV-IDX).
064400     MOVE PRQ-ACCOUNT-ID TO WS-MOV-ACCOUNT-ID (WS-MOV-IDX).
064500     IF PRQ-TYPE = 'I'
064600         MOVE 'DP' TO WS-MOV-TYPE (WS-MOV-IDX)
064700     ELSE
064800         MOVE 'WD' TO WS-MOV-TYPE (WS-MOV-IDX)
064900     END-IF.
065000     MOVE PRQ-AMOUNT TO WS-MOV-AMOUNT (WS-MOV-IDX).
065100     MOVE WS-ACC-BALANCE (WS-ACC-FOUND-IDX)
065200                         TO WS-MOV-BALANCE-AFTER (WS-MOV-IDX).
065300     MOVE 'PAYMENT ' TO WS-MOV-REF-TYPE (WS-MOV-IDX).
065400     MOVE PRQ-PAY-ID TO WS-MOV-REF-ID (WS-MOV-IDX).
065500     MOVE PRQ-DATE   TO WS-MOV-DATE (WS-MOV-IDX).
065600 POST-MOVEMENT-EXIT.
065700     EXIT.
065800*
065900******************************************
066000*        POST THE COUNTERPARTY BALANCE           *
066100******************************************
066200 POST-CONTACT-BALANCE.
066300     MOVE 'N' TO WS-FOUND-SW.
066400     SET WS-CBX-IDX TO 1.
066500 POST-CONTACT-BALANCE-010.
066600     IF WS-CBX-IDX > WS-CBX-COUNT
066700         GO TO POST-CONTACT-BALANCE-EXIT.
066800     IF WS-CBX-CONTACT-ID (WS-CBX-IDX) = PRQ-CONTACT-ID
066900     AND WS-CBX-CURRENCY (WS-CBX-IDX) = PRQ-CURRENCY
067000         SET WS-FOUND TO TRUE
067100         COMPUTE WS-CBX-BALANCE (WS-CBX-IDX) ROUNDED =
067200             WS-CBX-BALANCE (WS-CBX-IDX) +
067300             (WS-SIGN-FACTOR * PRQ-AMOUNT)
067400         MOVE PRQ-DATE TO WS-CBX-LAST-DATE (WS-CBX-IDX)
067500         GO TO POST-CONTACT-BALANCE-EXIT.
067600     SET WS-CBX-IDX UP BY 1.
067700     GO TO POST-CONTACT-BALANCE-010.
067800 POST-CONTACT-BALANCE-EXIT.
067900     EXIT.
068000*
068100******************************************
068200*        END OF RUN - REWRITE MASTERS        *
068300******************************************
068400 END-RTN.
068500     OPEN OUTPUT PAYMENT-FILE.
068600     SET WS-PAY-IDX TO 1.
068700 END-RTN-010.
068800     IF WS-PAY-IDX > WS-PAY-COUNT
068900         GO TO END-RTN-015.
069000     MOVE WS-PAY-ID          (WS-PAY-IDX) TO PAY-ID
069100     MOVE WS-PAY-NO          (WS-PAY-IDX) TO PAY-NO
069200     MOVE WS-PAY-EXTERNAL-ID (WS-PAY-IDX) TO PAY-EXTERNAL-ID
069300     MOVE WS-PAY-TRX-ID      (WS-PAY-IDX) TO PAY-TRX-ID
069400     MOVE WS-PAY-CONTACT-ID  (WS-PAY-IDX) TO PAY-CONTACT-ID
069500     MOVE WS-PAY-ACCOUNT-ID  (WS-PAY-IDX) TO PAY-ACCOUNT-ID
069600     MOVE WS-PAY-TYPE        (WS-PAY-IDX) TO PAY-TYPE
069700     MOVE WS-PAY-CHANNEL     (WS-PAY-IDX) TO PAY-CHANNEL
069800     MOVE WS-PAY-CURRENCY    (WS-PAY-IDX) TO PAY-CURRENCY
069900     MOVE WS-PAY-AMOUNT      (WS-PAY-IDX) TO PAY-AMOUNT
070000     MOVE WS-PAY-EXCH-RATE   (WS-PAY-IDX) TO PAY-EXCH-RATE
070100     MOVE WS-PAY-BASE-AMT    (WS-PAY-IDX) TO PAY-BASE-AMT
070200     MOVE WS-PAY-DATE        (WS-PAY-IDX) TO PAY-DATE
070300     MOVE WS-PAY-STATUS      (WS-PAY-IDX) TO PAY-STATUS
070400     MOVE 0 TO PAY-ADD-DATE
070500     MOVE SPACES TO PAY-ADD-USER
070600     WRITE NOXPAY-REC.
070700     SET WS-PAY-IDX UP BY 1.
070800     GO TO END-RTN-010.
070900 END-RTN-015.
071000     CLOSE PAYMENT-FILE.
071100     OPEN OUTPUT TRANSACTION-FILE.
071200     SET WS-TRX-IDX TO 1.
071300 END-RTN-020.
071400     IF WS-TRX-IDX > WS-TRX-COUNT
071500         GO TO END-RTN-025.
071600     MOVE WS-TRX-ID          (WS-TRX-IDX) TO TRX-ID
071700     MOVE WS-TRX-NO          (WS-TRX-IDX) TO TRX-NO
071800     MOVE WS-TRX-EXTERNAL-ID (WS-TRX-IDX) TO TRX-EXTERNAL-ID
071900     MOVE WS-TRX-TYPE        (WS-TRX-IDX) TO TRX-TYPE
072000     MOVE WS-TRX-COMPANY-ID  (WS-TRX-IDX) TO TRX-COMPANY-ID
072100     MOVE WS-TRX-CONTACT-ID  (WS-TRX-IDX) TO TRX-CONTACT-ID
072200     MOVE WS-TRX-DATE        (WS-TRX-IDX) TO TRX-DATE
072300     MOVE WS-TRX-CURRENCY    (WS-TRX-IDX) TO TRX-CURRENCY
072400     MOVE WS-TRX-SUBTOTAL    (WS-TRX-IDX) TO TRX-SUBTOTAL
072500     MOVE WS-TRX-TAX-AMT     (WS-TRX-IDX) TO TRX-TAX-AMT
072600     MOVE WS-TRX-DISC-AMT    (WS-TRX-IDX) TO TRX-DISC-AMT
072700     MOVE WS-TRX-TOTAL-AMT   (WS-TRX-IDX) TO TRX-TOTAL-AMT
072800     MOVE WS-TRX-PAID-AMT    (WS-TRX-IDX) TO TRX-PAID-AMT
072900     MOVE WS-TRX-IS-PAID     (WS-TRX-IDX) TO TRX-IS-PAID
073000     MOVE WS-TRX-EXCH-RATE   (WS-TRX-IDX) TO TRX-EXCH-RATE
073100     MOVE WS-TRX-STATUS      (WS-TRX-IDX) TO TRX-STATUS
073200     MOVE 0 TO TRX-ADD-DATE
073300     MOVE SPACES TO TRX-ADD-USER
073400     WRITE NOXTRX-REC.
073500     SET WS-TRX-IDX UP BY 1.
073600     GO TO END-RTN-020.
073700 END-RTN-025.
073800     CLOSE TRANSACTION-FILE.
073900     OPEN OUTPUT ACCOUNT-FILE.
074000     SET WS-ACC-IDX TO 1.
074100 END-RTN-030.
074200     IF WS-ACC-IDX > WS-ACC-COUNT
074300         GO TO END-RTN-035.
074400     MOVE WS-ACC-ID         (WS-ACC-IDX) TO ACC-ID
074500     MOVE WS-ACC-COMPANY-ID (WS-ACC-IDX) TO ACC-COMPANY-ID
074600     MOVE WS-ACC-CODE       (WS-ACC-IDX) TO ACC-CODE
074700     MOVE WS-ACC-TYPE       (WS-ACC-IDX) TO ACC-TYPE
074800     MOVE WS-ACC-CURRENCY   (WS-ACC-IDX) TO ACC-CURRENCY
074900     MOVE WS-ACC-BALANCE    (WS-ACC-IDX) TO ACC-BALANCE
075000     MOVE WS-ACC-ACTIVE     (WS-ACC-IDX) TO ACC-ACTIVE
075100     WRITE NOXACC-REC.
075200     SET WS-ACC-IDX UP BY 1.
075300     GO TO END-RTN-030.
075400 END-RTN-035.
075500     CLOSE ACCOUNT-FILE.
075600     OPEN OUTPUT MOVEMENT-FILE.
075700     SET WS-MOV-IDX TO 1.
075800 END-RTN-040.
075900     IF WS-MOV-IDX > WS-MOV-COUNT
076000         GO TO END-RTN-045.
076100     MOVE WS-MOV-ID            (WS-MOV-IDX) TO MOV-ID
076200     MOVE WS-MOV-ACCOUNT-ID    (WS-MOV-IDX) TO MOV-ACCOUNT-ID
076300     MOVE WS-MOV-TYPE          (WS-MOV-IDX) TO MOV-TYPE
076400     MOVE WS-MOV-AMOUNT        (WS-MOV-IDX) TO MOV-AMOUNT
076500     MOVE WS-MOV-BALANCE-AFTER (WS-MOV-IDX) TO MOV-BALANCE-AFTER
076600     MOVE WS-MOV-REF-TYPE      (WS-MOV-IDX) TO MOV-REF-TYPE
076700     MOVE WS-MOV-REF-ID        (WS-MOV-IDX) TO MOV-REF-ID
076800     MOVE WS-MOV-DATE          (WS-MOV-IDX) TO MOV-DATE
076900     WRITE NOXMOV-REC.
077000     SET WS-MOV-IDX UP BY 1.
077100     GO TO END-RTN-040.
077200 END-RTN-045.
077300     CLOSE MOVEMENT-FILE.
077400*    THE APPLY/CANCEL PARAGRAPHS ONLY EVER UPDATE WS-CBX-TABLE
077500*    IN MEMORY - WITHOUT THIS PASS EVERY CONTACT BALANCE POSTED
077600*    THIS RUN IS LOST THE MOMENT THE JOB ENDS.  AP-2322.
077700     OPEN OUTPUT CONTACT-BAL-FILE.
077800     SET WS-CBX-IDX TO 1.
077900 END-RTN-050.
078000     IF WS-CBX-IDX > WS-CBX-COUNT
078100         GO TO END-RTN-055.
078200     MOVE WS-CBX-CONTACT-ID (WS-CBX-IDX) TO CBL-CONTACT-ID
078300     MOVE WS-CBX-CURRENCY   (WS-CBX-IDX) TO CBL-CURRENCY
078400     MOVE WS-CBX-BALANCE    (WS-CBX-IDX) TO CBL-BALANCE
078500     MOVE WS-CBX-LAST-DATE  (WS-CBX-IDX) TO CBL-LAST-POST-DATE
078600     WRITE NOXCBX-REC.
078700     SET WS-CBX-IDX UP BY 1.
078800     GO TO END-RTN-050.
078900 END-RTN-055.
079000     CLOSE CONTACT-BAL-FILE.
079100*
079200     DISPLAY 'NOXPAYSTL TOTALS FOR JOB ' WS-JOB UPON CRT AT 0915.
079300     DISPLAY 'REQUESTS READ = ' REC-CTR UPON CRT AT 1001.
079400     DISPLAY 'APPLIED       = ' APP-CTR UPON CRT AT 1101.
079500     DISPLAY 'CANCELLED     = ' CAN-CTR UPON CRT AT 1201.
079600     DISPLAY 'REJECTED      = ' REJ-CTR UPON CRT AT 1301.
079700     STOP RUN.
