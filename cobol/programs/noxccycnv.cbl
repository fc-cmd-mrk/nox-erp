000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    NOXCCYCNV.
000300 AUTHOR.        DLM.
000400 INSTALLATION.  NOXUS TRADING CO. DATA CENTER.
000500 DATE-WRITTEN.  04/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USERS ONLY.
000800*-----------------------------------------------------------
000900*  C H A N G E   L O G
001000*-----------------------------------------------------------
001100* 04/02/91  DLM  ORIGINAL PROGRAM.  REFRESHES THE RATE MASTER
001200*                FROM THE DAY'S QUOTE FEED AND RUNS ANY
001300*                QUEUED CONVERSION REQUESTS AGAINST IT.
001400* 10/15/91  DLM  ADDED UNIT NORMALISATION - SOME QUOTES ARE
001500*                PER 100 UNITS (YEN) NOT PER 1.  AP-1280.
001600* 05/20/93  RTC  CROSS RATE PATH ADDED (FROM-CCY/TO-CCY BOTH
001700*                NON-BASE) - WAS ERROR-ONLY BEFORE.  AP-1502.
001800* 11/11/94  RTC  TRY TO TRY ALWAYS RETURNS RATE 1 EVEN WHEN
001900*                NO ROW IS ON FILE.  AP-1627.
002000* 03/02/98  KSW  Y2K - RATE-DATE AND QUOTE DATE EXPANDED TO
002100*                4 DIGIT YEAR.  PROJECT Y2K.
002200* 11/09/99  KSW  Y2K FOLLOW-UP - CURRENT-ROW FLAG RESET LOOP
002300*                WAS KEYING OFF A 2 DIGIT YEAR COMPARE.
002400*                PROJECT Y2K.
002500* 02/19/09  PAT  ADDED CR (CRYPTO) QUOTE SOURCE - SAME TABLE,
002600*                SAME MAINTENANCE LOGIC, JUST A WIDER
002700*                CURRENCY CODE ON THE FEED.  AP-2210.
002800* 06/03/11  PAT  REJECT A QUOTE ROW OUTRIGHT WHEN THE FEED
002900*                DATE YEAR IS GARBAGE INSTEAD OF POSTING IT -
003000*                ONE BAD FEED RECORD HAD ALREADY CORRUPTED
003100*                THE CURRENT-ROW FLAG FOR JPY.  AP-2244.
003200*-----------------------------------------------------------
003300*  PURPOSE - TWO JOBS IN ONE RUN.  FIRST, POSTS EACH ROW ON
003400*  THE RATE UPDATE FEED INTO THE RATE MASTER, NORMALISING
003500*  FOR QUOTE UNIT AND FLAGGING THE PRIOR CURRENT ROW FOR
003600*  THAT CURRENCY NOT-CURRENT.  SECOND, RUNS THE CONVERSION
003700*  REQUEST FILE (USED BY OTHER JOBS THAT NEED A ONE-OFF
003800*  CONVERTED AMOUNT) AGAINST THE REFRESHED TABLE.
003900*-----------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 ON STATUS IS NOXCCYCNV-DEBUG-ON.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT RATE-UPDATE-FILE   ASSIGN TO RATE-UPDATE-FILE
004800            ORGANIZATION IS RECORD SEQUENTIAL.
004900     SELECT CNV-REQUEST-FILE   ASSIGN TO CNV-REQUEST-FILE
005000            ORGANIZATION IS RECORD SEQUENTIAL.
005100     SELECT RATE-FILE          ASSIGN TO RATE-FILE
005200            ORGANIZATION IS RECORD SEQUENTIAL.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700 FD  RATE-UPDATE-FILE
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 40 CHARACTERS
006000     DATA RECORD IS NOXRUP-REC.
006100 01  NOXRUP-REC.
006200     05  RUP-CCY                    PIC X(4).
006300     05  RUP-QUOTE-BUYING           PIC S9(10)V9(8) COMP-3.
006400     05  RUP-QUOTE-SELLING          PIC S9(10)V9(8) COMP-3.
006500     05  RUP-UNIT                   PIC 9(5).
006600     05  RUP-DATE                   PIC 9(8).
006700     05  RUP-DATE-R REDEFINES RUP-DATE.
006800         10  RUP-DATE-YYYY          PIC 9(4).
006900         10  RUP-DATE-MM            PIC 9(2).
007000         10  RUP-DATE-DD            PIC 9(2).
007100     05  FILLER                     PIC X(3).
007200*
007300 FD  CNV-REQUEST-FILE
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 40 CHARACTERS
007600     DATA RECORD IS NOXCNV-REC.
007700 01  NOXCNV-REC.
007800     05  CNV-FROM-CCY               PIC X(4).
007900     05  CNV-TO-CCY                 PIC X(4).
008000     05  CNV-AMOUNT                 PIC S9(14)V9(4) COMP-3.
008100     05  FILLER                     PIC X(17).
008200*
008300 FD  RATE-FILE
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 60 CHARACTERS
008600     DATA RECORD IS NOXRAT-REC.
008700     COPY 'noxlps/noxrat.dd.cbl'.
008800*
008900 WORKING-STORAGE SECTION.
009000*
009100 01  WS-SWITCHES.
009200     05  EOF-SW                     PIC 9(1)   COMP VALUE 0.
009300         88  NOT-EOF                    VALUE 0.
009400         88  IS-EOF                     VALUE 1.
009500     05  WS-FOUND-SW                PIC X(1)   VALUE 'N'.
009600         88  WS-FOUND                   VALUE 'Y'.
009700         88  WS-NOT-FOUND               VALUE 'N'.
009800*
009900 01  WS-COMMAND-LINE                PIC X(100).
010000 01  WS-COMPANY-PARM                PIC X(9).
010100 01  WS-JOB                         PIC X(7).
010200*
010300 01  VARIABLES.
010400     05  UPD-CTR                    PIC 9(7)   COMP VALUE 0.
010500     05  CNV-CTR                    PIC 9(7)   COMP VALUE 0.
010600     05  ERR-CTR                    PIC 9(7)   COMP VALUE 0.
010700     05  WS-FROM-IDX                PIC S9(4)  COMP VALUE 0.
010800     05  WS-TO-IDX                  PIC S9(4)  COMP VALUE 0.
010900*
011000 01  WS-RATE-TABLE.
011100     05  WS-RAT-COUNT               PIC S9(4)  COMP VALUE 0.
011200     05  WS-RAT-ENTRY OCCURS 500 TIMES
011300                      INDEXED BY WS-RAT-IDX.
011400         10  WS-RAT-FROM-CCY        PIC X(4).
011500         10  WS-RAT-TO-CCY          PIC X(4).
011600         10  WS-RAT-BUYING          PIC S9(10)V9(8) COMP-3.
011700         10  WS-RAT-SELLING         PIC S9(10)V9(8) COMP-3.
011800         10  WS-RAT-RATE            PIC S9(10)V9(8) COMP-3.
011900         10  WS-RAT-DATE            PIC 9(8).
012000         10  WS-RAT-DATE-R REDEFINES WS-RAT-DATE.
012100             15  WS-RAT-DATE-YYYY   PIC 9(4).
012200             15  WS-RAT-DATE-MM     PIC 9(2).
012300             15  WS-RAT-DATE-DD     PIC 9(2).
012400         10  WS-RAT-CURRENT         PIC X(1).
012500*
012600 01  WS-CNV-RATE-FROM               PIC S9(10)V9(8) COMP-3.
012700 01  WS-CNV-RATE-TO                 PIC S9(10)V9(8) COMP-3.
012800 01  WS-CNV-RESULT                  PIC S9(14)V9(4) COMP-3.
012900 01  WS-CNV-CROSS-RATE              PIC S9(10)V9(6) COMP-3.
013000 01  WS-CNV-ERROR-SW                PIC X(1).
013100     88  WS-CNV-ERROR                   VALUE 'Y'.
013200     88  WS-CNV-OK                      VALUE 'N'.
013300*
013400 PROCEDURE DIVISION.
013500*
013600 A010-MAIN-LINE.
013700     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
013800     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
013900         INTO WS-COMPANY-PARM WS-JOB.
014000     DISPLAY '* * * * B E G I N   N O X C C Y C N V'
014100         UPON CRT AT 1401.
014200     OPEN INPUT RATE-FILE.
014300     PERFORM LOAD-RATE-TABLE THRU LOAD-RATE-TABLE-EXIT.
014400     CLOSE RATE-FILE.
014500     OPEN INPUT RATE-UPDATE-FILE.
014600     MOVE 0 TO EOF-SW.
014700     PERFORM READ-RATE-UPDATE.
014800     PERFORM POST-RATE-UPDATES THRU POST-RATE-UPDATES-EXIT
014900         UNTIL IS-EOF.
015000     CLOSE RATE-UPDATE-FILE.
015100     PERFORM WRITE-RATE-TABLE THRU WRITE-RATE-TABLE-EXIT.
015200     OPEN INPUT CNV-REQUEST-FILE.
015300     MOVE 0 TO EOF-SW.
015400     PERFORM READ-CNV-REQUEST.
015500     PERFORM RUN-CONVERSIONS THRU RUN-CONVERSIONS-EXIT
015600         UNTIL IS-EOF.
015700     CLOSE CNV-REQUEST-FILE.
015800     DISPLAY 'NOXCCYCNV TOTALS FOR JOB ' WS-JOB UPON CRT AT 0915.
015900     DISPLAY 'RATES POSTED   = ' UPD-CTR UPON CRT AT 1001.
016000     DISPLAY 'CONVERTED      = ' CNV-CTR UPON CRT AT 1101.
016100     DISPLAY 'ERRORS         = ' ERR-CTR UPON CRT AT 1201.
016200     STOP RUN.
016300*
016400 READ-RATE-UPDATE.
016500     READ RATE-UPDATE-FILE INTO NOXRUP-REC
016600         AT END MOVE 1 TO EOF-SW.
016700*
016800 READ-CNV-REQUEST.
016900     READ CNV-REQUEST-FILE INTO NOXCNV-REC
017000         AT END MOVE 1 TO EOF-SW.
017100*
017200 LOAD-RATE-TABLE.
017300     MOVE 0 TO WS-RAT-COUNT. MOVE 0 TO EOF-SW.
017400 LOAD-RATE-TABLE-010.
017500     READ RATE-FILE INTO NOXRAT-REC AT END
017600         GO TO LOAD-RATE-TABLE-EXIT.
017700     ADD 1 TO WS-RAT-COUNT.
017800     SET WS-RAT-IDX TO WS-RAT-COUNT.
017900     MOVE RAT-FROM-CCY TO WS-RAT-FROM-CCY (WS-RAT-IDX).
018000     MOVE RAT-TO-CCY   TO WS-RAT-TO-CCY   (WS-RAT-IDX).
018100     MOVE RAT-BUYING   TO WS-RAT-BUYING   (WS-RAT-IDX).
018200     MOVE RAT-SELLING  TO WS-RAT-SELLING  (WS-RAT-IDX).
018300     MOVE RAT-RATE     TO WS-RAT-RATE     (WS-RAT-IDX).
018400     MOVE RAT-DATE     TO WS-RAT-DATE     (WS-RAT-IDX).
018500     MOVE RAT-CURRENT  TO WS-RAT-CURRENT  (WS-RAT-IDX).
018600     GO TO LOAD-RATE-TABLE-010.
018700 LOAD-RATE-TABLE-EXIT.
018800     EXIT.
018900*
019000******************************************
019100*        POST NEW/REPLACEMENT RATE ROWS         *
019200******************************************
019300 POST-RATE-UPDATES.
019400     IF RUP-CCY = 'TRY '
019500         GO TO POST-RATE-UPDATES-SKIP.
019600     IF RUP-DATE-YYYY < 1900
019700         DISPLAY 'RATE UPDATE REJECTED - BAD DATE ' RUP-CCY
019800             UPON CRT AT 2301
019900         ADD 1 TO ERR-CTR
020000         GO TO POST-RATE-UPDATES-SKIP
020100     END-IF.
020200     MOVE 'N' TO WS-FOUND-SW.
020300     SET WS-RAT-IDX TO 1.
020400 POST-RATE-UPDATES-005.
020500     IF WS-RAT-IDX > WS-RAT-COUNT
020600         GO TO POST-RATE-UPDATES-010.
020700     IF WS-RAT-FROM-CCY (WS-RAT-IDX) = RUP-CCY
020800     AND WS-RAT-CURRENT (WS-RAT-IDX) = 'Y'
020900         MOVE 'N' TO WS-RAT-CURRENT (WS-RAT-IDX)
021000         SET WS-FOUND TO TRUE.
021100     SET WS-RAT-IDX UP BY 1.
021200     GO TO POST-RATE-UPDATES-005.
021300 POST-RATE-UPDATES-010.
021400     ADD 1 TO WS-RAT-COUNT.
021500     SET WS-RAT-IDX TO WS-RAT-COUNT.
021600     MOVE RUP-CCY TO WS-RAT-FROM-CCY (WS-RAT-IDX).
021700     MOVE 'TRY ' TO WS-RAT-TO-CCY (WS-RAT-IDX).
021800     IF RUP-UNIT > 1
021900         COMPUTE WS-RAT-BUYING (WS-RAT-IDX) ROUNDED =
022000             RUP-QUOTE-BUYING / RUP-UNIT
022100         COMPUTE WS-RAT-SELLING (WS-RAT-IDX) ROUNDED =
022200             RUP-QUOTE-SELLING / RUP-UNIT
022300     ELSE
022400         MOVE RUP-QUOTE-BUYING  TO WS-RAT-BUYING (WS-RAT-IDX)
022500         MOVE RUP-QUOTE-SELLING TO WS-RAT-SELLING (WS-RAT-IDX)
022600     END-IF.
022700     MOVE WS-RAT-BUYING (WS-RAT-IDX) TO WS-RAT-RATE (WS-RAT-IDX).
022800     MOVE RUP-DATE TO WS-RAT-DATE (WS-RAT-IDX).
022900     MOVE 'Y' TO WS-RAT-CURRENT (WS-RAT-IDX).
023000     ADD 1 TO UPD-CTR.
023100 POST-RATE-UPDATES-SKIP.
023200     PERFORM READ-RATE-UPDATE.
023300 POST-RATE-UPDATES-EXIT.
023400     EXIT.
023500*
023600 WRITE-RATE-TABLE.
023700     OPEN OUTPUT RATE-FILE.
023800     SET WS-RAT-IDX TO 1.
023900 WRITE-RATE-TABLE-010.
024000     IF WS-RAT-IDX > WS-RAT-COUNT
024100         GO TO WRITE-RATE-TABLE-EXIT.
024200     MOVE WS-RAT-FROM-CCY (WS-RAT-IDX) TO RAT-FROM-CCY.
024300     MOVE WS-RAT-TO-CCY   (WS-RAT-IDX) TO RAT-TO-CCY.
024400     MOVE WS-RAT-BUYING   (WS-RAT-IDX) TO RAT-BUYING.
024500     MOVE WS-RAT-SELLING  (WS-RAT-IDX) TO RAT-SELLING.
024600     MOVE WS-RAT-RATE     (WS-RAT-IDX) TO RAT-RATE.
024700     MOVE WS-RAT-DATE     (WS-RAT-IDX) TO RAT-DATE.
024800     MOVE WS-RAT-CURRENT  (WS-RAT-IDX) TO RAT-CURRENT.
024900     WRITE NOXRAT-REC.
025000     SET WS-RAT-IDX UP BY 1.
025100     GO TO WRITE-RATE-TABLE-010.
025200 WRITE-RATE-TABLE-EXIT.
025300     CLOSE RATE-FILE.
025400     EXIT.
025500*
025600******************************************
025700*        CONVERT AN AMOUNT BETWEEN CURRENCIES    *
025800******************************************
025900 RUN-CONVERSIONS.
026000     PERFORM CONVERT-AMOUNT THRU CONVERT-AMOUNT-EXIT.
026100     IF WS-CNV-ERROR
026200         DISPLAY 'CONVERSION ERROR - NO RATE FOR '
026300             CNV-FROM-CCY ' TO ' CNV-TO-CCY UPON CRT AT 2301
026400         ADD 1 TO ERR-CTR
026500     ELSE
026600         DISPLAY 'CONVERTED ' CNV-AMOUNT ' ' CNV-FROM-CCY
026700             ' = ' WS-CNV-RESULT ' ' CNV-TO-CCY UPON CRT AT 1801
026800         ADD 1 TO CNV-CTR
026900     END-IF.
027000     PERFORM READ-CNV-REQUEST.
027100 RUN-CONVERSIONS-EXIT.
027200     EXIT.
027300*
027400 CONVERT-AMOUNT.
027500     MOVE 'N' TO WS-CNV-ERROR-SW.
027600     IF CNV-FROM-CCY = CNV-TO-CCY
027700         MOVE CNV-AMOUNT TO WS-CNV-RESULT
027800         GO TO CONVERT-AMOUNT-EXIT.
027900     PERFORM FIND-CURRENT-RATE THRU FIND-CURRENT-RATE-EXIT.
028000*    FIND-CURRENT-RATE LEAVES WS-FROM-IDX AND WS-TO-IDX AT
028100*    ZERO WHEN NO CURRENT ROW EXISTS FOR THAT CURRENCY.
028200     IF CNV-TO-CCY = 'TRY ' AND WS-FROM-IDX > 0
028300         COMPUTE WS-CNV-RESULT ROUNDED =
028400             CNV-AMOUNT * WS-RAT-BUYING (WS-FROM-IDX)
028500         GO TO CONVERT-AMOUNT-EXIT.
028600     IF CNV-FROM-CCY = 'TRY ' AND WS-TO-IDX > 0
028700         COMPUTE WS-CNV-RESULT ROUNDED =
028800             CNV-AMOUNT / WS-RAT-BUYING (WS-TO-IDX)
028900         GO TO CONVERT-AMOUNT-EXIT.
029000     IF WS-FROM-IDX > 0 AND WS-TO-IDX > 0
029100         COMPUTE WS-CNV-CROSS-RATE ROUNDED =
029200             WS-RAT-BUYING (WS-FROM-IDX) /
029300             WS-RAT-BUYING (WS-TO-IDX)
029400         COMPUTE WS-CNV-RESULT ROUNDED =
029500             CNV-AMOUNT * WS-CNV-CROSS-RATE
029600         GO TO CONVERT-AMOUNT-EXIT.
029700     MOVE 0 TO WS-CNV-RESULT.
029800     SET WS-CNV-ERROR TO TRUE.
029900 CONVERT-AMOUNT-EXIT.
030000     EXIT.
030100*
030200 FIND-CURRENT-RATE.
030300     MOVE 0 TO WS-FROM-IDX WS-TO-IDX.
030400     SET WS-RAT-IDX TO 1.
030500 FIND-CURRENT-RATE-010.
030600     IF WS-RAT-IDX > WS-RAT-COUNT
030700         GO TO FIND-CURRENT-RATE-EXIT.
030800     IF WS-RAT-CURRENT (WS-RAT-IDX) = 'Y'
030900         IF WS-RAT-FROM-CCY (WS-RAT-IDX) = CNV-FROM-CCY
031000             SET WS-FROM-IDX TO WS-RAT-IDX
031100         END-IF
031200         IF WS-RAT-FROM-CCY (WS-RAT-IDX) = CNV-TO-CCY
031300             SET WS-TO-IDX TO WS-RAT-IDX
031400         END-IF
031500     END-IF.
031600     SET WS-RAT-IDX UP BY 1.
031700     GO TO FIND-CURRENT-RATE-010.
031800 FIND-CURRENT-RATE-EXIT.
031900     EXIT.
