000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    NOXTAXVAL.
000300 AUTHOR.        EJ.
000400 INSTALLATION.  NOXUS TRADING CO. DATA CENTER.
000500 DATE-WRITTEN.  02/14/1990.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USERS ONLY.
000800*-----------------------------------------------------------
000900*  C H A N G E   L O G
001000*-----------------------------------------------------------
001100* 02/14/90  EJ   ORIGINAL PROGRAM.  SWEEPS THE CONTACT MASTER
001200*                AND CHECKS EACH TAX NUMBER'S CHECK DIGIT(S),
001300*                WRITING BAD ONES TO THE EXCEPTION FILE FOR
001400*                ACCOUNTING TO FOLLOW UP.
001500* 07/09/90  EJ   ADDED THE 10-DIGIT (CORPORATE) CHECK DIGIT
001600*                ALGORITHM - ORIGINAL ONLY HANDLED THE
001700*                11-DIGIT INDIVIDUAL NUMBER.  AP-1232.
001800* 01/17/92  RTC  BLANK OR ALL-SPACE TAX NUMBER NO LONGER
001900*                FLAGGED - TREATED AS NOT YET COLLECTED.
002000*                AP-1362.
002100* 09/05/95  DLM  REJECT AN 11-DIGIT NUMBER STARTING WITH
002200*                ZERO BEFORE RUNNING THE CHECK DIGITS, PER
002300*                ACCOUNTING.  AP-1705.
002400* 03/02/98  KSW  Y2K - NO DATE FIELDS IN THIS PROGRAM; RE-
002500*                COMPILED UNDER PROJECT Y2K FOR THE BLANKET
002600*                CERTIFICATION ONLY.
002700*-----------------------------------------------------------
002800*  PURPOSE - VALIDATES THE TAX NUMBER ON EVERY CONTACT
002900*  MASTER RECORD.  A 10 DIGIT NUMBER IS CHECKED AS A VKN
003000*  (CORPORATE) NUMBER; AN 11 DIGIT NUMBER AS A TCKN
003100*  (INDIVIDUAL) NUMBER.  ANY OTHER LENGTH, OR A FAILED CHECK
003200*  DIGIT, IS WRITTEN TO THE EXCEPTION FILE.
003300*-----------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 ON STATUS IS NOXTAXVAL-DEBUG-ON.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CONTACT-FILE       ASSIGN TO CONTACT-FILE
004200            ORGANIZATION IS RECORD SEQUENTIAL.
004300     SELECT TAX-EXCEPT-FILE    ASSIGN TO TAX-EXCEPT-FILE
004400            ORGANIZATION IS RECORD SEQUENTIAL.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800*
004900 FD  CONTACT-FILE
005000     LABEL RECORDS ARE STANDARD
005100     RECORD CONTAINS 80 CHARACTERS
005200     DATA RECORD IS NOXCON-REC.
005300     COPY 'noxlps/noxcon.dd.cbl'.
005400*
005500 FD  TAX-EXCEPT-FILE
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 40 CHARACTERS
005800     DATA RECORD IS NOXTAXEX-REC.
005900 01  NOXTAXEX-REC.
006000     05  TAXEX-CON-ID               PIC 9(9).
006100     05  TAXEX-CON-CODE             PIC X(10).
006200     05  TAXEX-TAX-NO               PIC X(11).
006300     05  TAXEX-REASON               PIC X(8).
006400     05  FILLER                     PIC X(2).
006500*
006600 WORKING-STORAGE SECTION.
006700*
006800 01  WS-SWITCHES.
006900     05  EOF-SW                     PIC 9(1)   COMP VALUE 0.
007000         88  NOT-EOF                    VALUE 0.
007100         88  IS-EOF                     VALUE 1.
007200*
007300 01  WS-COMMAND-LINE                PIC X(100).
007400 01  WS-COMPANY-PARM                PIC X(9).
007500 01  WS-JOB                         PIC X(7).
007600*
007700 01  VARIABLES.
007800     05  REC-CTR                    PIC 9(7)   COMP VALUE 0.
007900     05  OK-CTR                     PIC 9(7)   COMP VALUE 0.
008000     05  BLANK-CTR                  PIC 9(7)   COMP VALUE 0.
008100     05  BAD-CTR                    PIC 9(7)   COMP VALUE 0.
008200*
008300* -- TWO LOCAL REDEFINES USED BY THE CHECK-DIGIT ALGORITHMS --
008400 01  WS-TAX-NO-AREA.
008500     05  WS-TAX-NO                  PIC X(11).
008600 01  WS-TAX-DIGITS REDEFINES WS-TAX-NO-AREA.
008700     05  WS-TAX-DIGIT               PIC 9(1) OCCURS 11 TIMES
008800                                     INDEXED BY WS-DIGIT-IDX.
008900 01  WS-TCKN-VIEW REDEFINES WS-TAX-NO-AREA.
009000     05  WS-TCKN-FIRST9             PIC 9(9).
009100     05  WS-TCKN-D10                PIC 9(1).
009200     05  WS-TCKN-D11                PIC 9(1).
009300*
009400 01  WS-POWERS-OF-2.
009500     05  WS-POW2 PIC 9(3) COMP OCCURS 9 TIMES
009600                  VALUES ARE 2 4 8 16 32 64 128 256 512.
009700*
009800 01  WS-VKN-SUM                     PIC 9(5)   COMP VALUE 0.
009900 01  WS-VKN-TMP                     PIC 9(5)   COMP VALUE 0.
010000 01  WS-VKN-PROD                    PIC 9(7)   COMP VALUE 0.
010100 01  WS-VKN-PROD-MOD9                PIC 9(5)  COMP VALUE 0.
010200 01  WS-VKN-CHECK                   PIC 9(1)   COMP VALUE 0.
010300 01  WS-VKN-SUM-MOD10                PIC 9(5)  COMP VALUE 0.
010400 01  WS-I                           PIC S9(4)  COMP VALUE 0.
010500 01  WS-EXP                         PIC S9(4)  COMP VALUE 0.
010600*
010700 01  WS-TCKN-SUM-ODD                PIC 9(5)   COMP VALUE 0.
010800 01  WS-TCKN-SUM-EVEN               PIC 9(5)   COMP VALUE 0.
010900 01  WS-TCKN-SUM-ALL10              PIC 9(5)   COMP VALUE 0.
011000 01  WS-TCKN-RAW                    PIC S9(7)  COMP VALUE 0.
011100 01  WS-TCKN-D10-CALC               PIC 9(1)   COMP VALUE 0.
011200 01  WS-TCKN-D11-CALC               PIC 9(1)   COMP VALUE 0.
011300*
011400 01  WS-VALID-SW                    PIC X(1).
011500     88  WS-TAX-VALID                   VALUE 'Y'.
011600     88  WS-TAX-INVALID                 VALUE 'N'.
011700*
011800 PROCEDURE DIVISION.
011900*
012000 A010-MAIN-LINE.
012100     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
012200     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
012300         INTO WS-COMPANY-PARM WS-JOB.
012400     DISPLAY '* * * * B E G I N   N O X T A X V A L'
012500         UPON CRT AT 1401.
012600     OPEN INPUT CONTACT-FILE.
012700     OPEN OUTPUT TAX-EXCEPT-FILE.
012800     MOVE 0 TO EOF-SW.
012900     PERFORM READ-CONTACT.
013000     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL IS-EOF.
013100     CLOSE CONTACT-FILE TAX-EXCEPT-FILE.
013200     DISPLAY 'NOXTAXVAL TOTALS FOR JOB ' WS-JOB UPON CRT AT 0915.
013300     DISPLAY 'CONTACTS READ = ' REC-CTR   UPON CRT AT 1001.
013400     DISPLAY 'VALID         = ' OK-CTR    UPON CRT AT 1101.
013500     DISPLAY 'BLANK         = ' BLANK-CTR UPON CRT AT 1201.
013600     DISPLAY 'FAILED CHECK  = ' BAD-CTR   UPON CRT AT 1301.
013700     STOP RUN.
013800*
013900 READ-CONTACT.
014000     READ CONTACT-FILE INTO NOXCON-REC
014100         AT END MOVE 1 TO EOF-SW.
014200     IF NOT-EOF
014300         ADD 1 TO REC-CTR.
014400*
014500 001-MAIN.
014600     MOVE CON-TAX-NO TO WS-TAX-NO.
014700     IF WS-TAX-NO = SPACES
014800         ADD 1 TO BLANK-CTR
014900         GO TO 001-MAIN-NEXT.
015000     IF WS-TAX-NO (11:1) NOT = SPACE
015100*        ALL 11 BYTES FILLED = 11 DIGIT (TCKN) NUMBER
015200         IF WS-TAX-DIGIT (1) = 0
015300             SET WS-TAX-INVALID TO TRUE
015400         ELSE
015500             PERFORM VALIDATE-TCKN THRU VALIDATE-TCKN-EXIT
015600         END-IF
015700     ELSE
015800         IF WS-TAX-NO (10:1) NOT = SPACE
015900*            10TH BYTE FILLED, 11TH BLANK = 10 DIGIT (VKN)
016000             PERFORM VALIDATE-VKN THRU VALIDATE-VKN-EXIT
016100         ELSE
016200             SET WS-TAX-INVALID TO TRUE
016300         END-IF
016400     END-IF.
016500     IF WS-TAX-VALID
016600         ADD 1 TO OK-CTR
016700     ELSE
016800         PERFORM WRITE-EXCEPTION THRU WRITE-EXCEPTION-EXIT
016900         ADD 1 TO BAD-CTR
017000     END-IF.
017100 001-MAIN-NEXT.
017200     PERFORM READ-CONTACT.
017300 001-MAIN-EXIT.
017400     EXIT.
017500*
017600******************************************
017700*        VKN CHECK DIGIT VALIDATION (10 DIGITS)  *
017800******************************************
017900 VALIDATE-VKN.
018000     IF WS-TAX-NO (10:1) = SPACE OR WS-TAX-NO (11:1) NOT = SPACE
018100         SET WS-TAX-INVALID TO TRUE
018200         GO TO VALIDATE-VKN-EXIT.
018300     MOVE 0 TO WS-VKN-SUM.
018400     MOVE 0 TO WS-I.
018500 VALIDATE-VKN-010.
018600     IF WS-I > 8
018700         GO TO VALIDATE-VKN-020.
018800     SET WS-DIGIT-IDX TO WS-I.
018900     SET WS-DIGIT-IDX UP BY 1.
019000*    DIGIT I (0-BASED) IS WS-TAX-DIGIT(I+1).
019100     COMPUTE WS-EXP = 9 - WS-I.
019200     DIVIDE WS-TAX-DIGIT (WS-DIGIT-IDX) + WS-EXP BY 10
019300         GIVING WS-VKN-TMP REMAINDER WS-VKN-TMP.
019400     COMPUTE WS-VKN-PROD = WS-VKN-TMP * WS-POW2 (WS-EXP).
019500     DIVIDE WS-VKN-PROD BY 9
019600         GIVING WS-VKN-PROD-MOD9 REMAINDER WS-VKN-PROD-MOD9.
019700     ADD WS-VKN-PROD-MOD9 TO WS-VKN-SUM.
019800     IF WS-VKN-TMP NOT = 0 AND WS-VKN-PROD-MOD9 = 0
019900         ADD 9 TO WS-VKN-SUM.
020000     ADD 1 TO WS-I.
020100     GO TO VALIDATE-VKN-010.
020200 VALIDATE-VKN-020.
020300     DIVIDE WS-VKN-SUM BY 10
020400         GIVING WS-VKN-SUM-MOD10 REMAINDER WS-VKN-SUM-MOD10.
020500     COMPUTE WS-VKN-CHECK = (10 - WS-VKN-SUM-MOD10).
020600     IF WS-VKN-CHECK = 10
020700         MOVE 0 TO WS-VKN-CHECK.
020800     IF WS-VKN-CHECK = WS-TAX-DIGIT (10)
020900         SET WS-TAX-VALID TO TRUE
021000     ELSE
021100         SET WS-TAX-INVALID TO TRUE
021200     END-IF.
021300 VALIDATE-VKN-EXIT.
021400     EXIT.
021500*
021600******************************************
021700*        TCKN CHECK DIGIT VALIDATION (11 DIGITS) *
021800******************************************
021900 VALIDATE-TCKN.
022000     MOVE 0 TO WS-TCKN-SUM-ODD WS-TCKN-SUM-EVEN
022100               WS-TCKN-SUM-ALL10.
022200     ADD WS-TAX-DIGIT (1) WS-TAX-DIGIT (3) WS-TAX-DIGIT (5)
022300         WS-TAX-DIGIT (7) WS-TAX-DIGIT (9) TO WS-TCKN-SUM-ODD.
022400     ADD WS-TAX-DIGIT (2) WS-TAX-DIGIT (4) WS-TAX-DIGIT (6)
022500         WS-TAX-DIGIT (8) TO WS-TCKN-SUM-EVEN.
022600     COMPUTE WS-TCKN-RAW = (WS-TCKN-SUM-ODD * 7) -
022700                            WS-TCKN-SUM-EVEN.
022800 VALIDATE-TCKN-005.
022900     IF WS-TCKN-RAW < 0
023000         ADD 100 TO WS-TCKN-RAW
023100         GO TO VALIDATE-TCKN-005.
023200     DIVIDE WS-TCKN-RAW BY 10
023300         GIVING WS-TCKN-D10-CALC REMAINDER WS-TCKN-D10-CALC.
023400     ADD WS-TAX-DIGIT (1) WS-TAX-DIGIT (2) WS-TAX-DIGIT (3)
023500         WS-TAX-DIGIT (4) WS-TAX-DIGIT (5) WS-TAX-DIGIT (6)
023600         WS-TAX-DIGIT (7) WS-TAX-DIGIT (8) WS-TAX-DIGIT (9)
023700         WS-TAX-DIGIT (10) TO WS-TCKN-SUM-ALL10.
023800     DIVIDE WS-TCKN-SUM-ALL10 BY 10
023900         GIVING WS-TCKN-D11-CALC REMAINDER WS-TCKN-D11-CALC.
024000     IF WS-TCKN-D10-CALC = WS-TAX-DIGIT (10)
024100     AND WS-TCKN-D11-CALC = WS-TAX-DIGIT (11)
024200         SET WS-TAX-VALID TO TRUE
024300     ELSE
024400         SET WS-TAX-INVALID TO TRUE
024500     END-IF.
024600 VALIDATE-TCKN-EXIT.
024700     EXIT.
024800*
024900 WRITE-EXCEPTION.
025000     MOVE CON-ID     TO TAXEX-CON-ID.
025100     MOVE CON-CODE   TO TAXEX-CON-CODE.
025200     MOVE CON-TAX-NO TO TAXEX-TAX-NO.
025300     IF WS-TAX-NO (11:1) NOT = SPACE
025400         MOVE 'TCKN-BAD' TO TAXEX-REASON
025500     ELSE
025600         IF WS-TAX-NO (10:1) NOT = SPACE
025700             MOVE 'VKN-BAD ' TO TAXEX-REASON
025800         ELSE
025900             MOVE 'LEN-BAD ' TO TAXEX-REASON
026000         END-IF
026100     END-IF.
026200     WRITE NOXTAXEX-REC.
026300 WRITE-EXCEPTION-EXIT.
026400     EXIT.
