000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    NOXTRXPST.
000300 AUTHOR.        RTC.
000400 INSTALLATION.  NOXUS TRADING CO. DATA CENTER.
000500 DATE-WRITTEN.  03/11/1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USERS ONLY.
000800*-----------------------------------------------------------
000900*  C H A N G E   L O G
001000*-----------------------------------------------------------
001100* 03/11/88  RTC  ORIGINAL PROGRAM.  POSTS SALE/PURCHASE
001200*                DOCUMENTS FROM THE DAY'S REQUEST FILE AND
001300*                MAINTAINS THE CONTACT RUNNING BALANCE.
001400* 07/02/88  RTC  ADDED CANCEL-TRANSACTION LOGIC PER REQUEST
001500*                OF J. OKAFOR (ACCOUNTING).
001600* 02/14/89  RTC  ADDED DELETE-TRANSACTION, SEPARATE FROM
001700*                CANCEL - ACCOUNTING NEEDS BOTH.
001800* 11/30/90  EJ   ADDED RETURN DOCUMENT LOGIC (SLR/PRR TYPES).
001900*                TICKET AP-1140.
002000* 05/06/91  EJ   FIXED DOC NUMBER SEQUENCE RESET AT MIDNIGHT -
002100*                WAS CARRYING PRIOR DAY'S SEQUENCE.  AP-1288.
002200* 09/19/92  DLM  MULTI-CURRENCY CONTACT BALANCE ROWS ADDED -
002300*                WAS SINGLE BALANCE PER CONTACT.  AP-1455.
002400* 01/08/93  DLM  SKIP BALANCE POST WHEN NO MATCHING CURRENCY
002500*                ROW EXISTS, PER ACCOUNTING (DO NOT AUTO
002600*                CREATE).  AP-1466.
002700* 06/21/94  EJ   INCREASED CONTACT AND ITEM TABLE SIZES -
002800*                TABLE FULL ABENDS ON PEAK DAYS.  AP-1612.
002900* 08/30/96  DLM  REJECT RETURN OF A CANCELLED DOCUMENT AND
003000*                REJECT RETURN OF A RETURN.  AP-1780.
003100* 03/02/98  KSW  Y2K - TRX-DATE AND DOC NUMBER DATE STAMP
003200*                EXPANDED TO FULL 4 DIGIT YEAR.  PROJECT Y2K.
003300* 11/09/99  KSW  Y2K FOLLOW-UP - DOC SEQUENCE TABLE KEY WAS
003400*                STILL BUILT FROM A 2 DIGIT YEAR.  PROJECT Y2K.
003500* 04/17/03  KSW  PROFIT MARGIN NOW ZEROED WHEN UNIT PRICE IS
003600*                NOT POSITIVE, PER AUDIT FINDING 2003-07.
003700* 10/11/14  PAT  ADDED SUPPORT FOR RETURN TYPES AGAINST
003800*                CRYPTO-SETTLED DOCUMENTS - NO CALC CHANGE,
003900*                JUST CURRENCY CODE WIDENED ELSEWHERE.
004000* 06/10/16  PAT  DOC PREFIX ASSIGNMENT WAS TESTING 88 LEVELS
004100*                THAT DO NOT EXIST (LEFT OVER FROM THE OLD
004200*                FD-BUFFER TEST FIELD) - EVERY DOCUMENT WAS
004300*                FALLING THROUGH TO THE "TRX" PREFIX.  ADDED
004400*                THE 88'S TO WS-CUR-TYPE ITSELF AND DROPPED
004500*                THE DEAD WS-CUR-TYPE-HOLDER FILLER.  AP-2310.
004600* 07/30/16  PAT  DELETE-TRANSACTION ZEROED THE HEADER'S TRX-ID
004700*                SO END-RTN WOULD SKIP REWRITING IT, BUT LEFT
004800*                THE DOCUMENT'S OWN ITEM ROWS UNTOUCHED - THEY
004900*                WENT BACK OUT TO TRANS-ITEM-FILE POINTING AT A
005000*                TRX-ID WITH NO HEADER.  ADDED DELETE-TRX-ITEMS
005100*                TO FLATTEN WS-ITM-ID THE SAME WAY ON EVERY ITEM
005200*                ROW CARRYING THE DELETED TRX-ID, AND END-RTN-020
005300*                NOW SKIPS A ZEROED ITEM ROW JUST LIKE END-RTN-010
005400*                ALREADY SKIPS A ZEROED HEADER.  AP-2321.
005500*-----------------------------------------------------------
005600*  PURPOSE - READS THE DAY'S TRANSACTION REQUEST FILE (ONE
005700*  HEADER ROW FOLLOWED BY ITS ITEM ROWS FOR A CREATE, OR A
005800*  LONE HEADER ROW FOR A CANCEL/DELETE/RETURN) AND POSTS
005900*  EACH DOCUMENT AGAINST THE TRANSACTION, ITEM AND CONTACT
006000*  BALANCE MASTERS.  MASTERS ARE SEQUENTIAL FILES; THIS RUN
006100*  LOADS THEM INTO WORKING-STORAGE TABLES, UPDATES THE
006200*  TABLES, THEN REWRITES EACH MASTER IN FULL.
006300*-----------------------------------------------------------
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     UPSI-0 ON STATUS IS NOXTRXPST-DEBUG-ON.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT TRX-REQUEST-FILE   ASSIGN TO TRX-REQUEST-FILE
007200            ORGANIZATION IS RECORD SEQUENTIAL.
007300     SELECT TRANSACTION-FILE   ASSIGN TO TRANSACTION-FILE
007400            ORGANIZATION IS RECORD SEQUENTIAL.
007500     SELECT TRANS-ITEM-FILE    ASSIGN TO TRANS-ITEM-FILE
007600            ORGANIZATION IS RECORD SEQUENTIAL.
007700     SELECT CONTACT-FILE       ASSIGN TO CONTACT-FILE
007800            ORGANIZATION IS RECORD SEQUENTIAL.
007900     SELECT CONTACT-BAL-FILE   ASSIGN TO CONTACT-BAL-FILE
008000            ORGANIZATION IS RECORD SEQUENTIAL.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD  TRX-REQUEST-FILE
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 100 CHARACTERS
008800     DATA RECORD IS NOXREQ-BASE.
008900 01  NOXREQ-BASE                    PIC X(100).
009000 01  NOXREQ-HDR REDEFINES NOXREQ-BASE.
009100     05  RQH-REC-CODE               PIC X(1).
009200         88  RQH-IS-HEADER              VALUE 'H'.
009300     05  RQH-ACTION                 PIC X(1).
009400         88  RQH-IS-CREATE              VALUE 'C'.
009500         88  RQH-IS-CANCEL              VALUE 'X'.
009600         88  RQH-IS-DELETE              VALUE 'D'.
009700         88  RQH-IS-RETURN              VALUE 'R'.
009800     05  RQH-DOC-REF                PIC X(10).
009900     05  RQH-TRX-ID                 PIC 9(9).
010000     05  RQH-COMPANY-ID             PIC 9(9).
010100     05  RQH-CONTACT-ID             PIC 9(9).
010200     05  RQH-TYPE                   PIC X(2).
010300     05  RQH-DATE                   PIC 9(8).
010400     05  RQH-CURRENCY               PIC X(4).
010500     05  RQH-EXCH-RATE              PIC S9(10)V9(6) COMP-3.
010600     05  FILLER                     PIC X(38).
010700 01  NOXREQ-ITM REDEFINES NOXREQ-BASE.
010800     05  RQI-REC-CODE               PIC X(1).
010900         88  RQI-IS-ITEM                VALUE 'I'.
011000     05  RQI-DOC-REF                PIC X(10).
011100     05  RQI-PRODUCT-ID             PIC 9(9).
011200     05  RQI-WAREHOUSE-ID           PIC 9(9).
011300     05  RQI-QUANTITY               PIC S9(9)V9(4) COMP-3.
011400     05  RQI-UNIT-PRICE             PIC S9(14)V9(4) COMP-3.
011500     05  RQI-COST-PRICE             PIC S9(14)V9(4) COMP-3.
011600     05  RQI-DISC-PCT               PIC S9(3)V9(2) COMP-3.
011700     05  RQI-TAX-PCT                PIC S9(3)V9(2) COMP-3.
011800     05  FILLER                     PIC X(38).
011900*
012000 FD  TRANSACTION-FILE
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 160 CHARACTERS
012300     DATA RECORD IS NOXTRX-REC.
012400     COPY 'noxlps/noxtrx.dd.cbl'.
012500*
012600 FD  TRANS-ITEM-FILE
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 140 CHARACTERS
012900     DATA RECORD IS NOXITM-REC.
013000     COPY 'noxlps/noxitm.dd.cbl'.
013100*
013200 FD  CONTACT-FILE
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 80 CHARACTERS
013500     DATA RECORD IS NOXCON-REC.
013600     COPY 'noxlps/noxcon.dd.cbl'.
013700*
013800 FD  CONTACT-BAL-FILE
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 40 CHARACTERS
014100     DATA RECORD IS NOXCBX-REC.
014200     COPY 'noxlps/noxcbx.dd.cbl'.
014300*
014400 WORKING-STORAGE SECTION.
014500*
014600 01  WS-SWITCHES.
014700     05  EOF-SW                     PIC 9(1)   COMP VALUE 0.
014800         88  NOT-EOF                    VALUE 0.
014900         88  IS-EOF                     VALUE 1.
015000     05  WS-FOUND-SW                PIC X(1)   VALUE 'N'.
015100         88  WS-FOUND                   VALUE 'Y'.
015200         88  WS-NOT-FOUND               VALUE 'N'.
015300     05  WS-REJECT-SW               PIC X(1)   VALUE 'N'.
015400         88  WS-REJECTED                VALUE 'Y'.
015500*
015600 01  WS-COMMAND-LINE                PIC X(100).
015700 01  WS-COMPANY-PARM                PIC X(9).
015800 01  WS-JOB                         PIC X(7).
015900*
016000 01  VARIABLES.
016100     05  REC-CTR                    PIC 9(7)   COMP VALUE 0.
016200     05  CRE-CTR                    PIC 9(7)   COMP VALUE 0.
016300     05  CAN-CTR                    PIC 9(7)   COMP VALUE 0.
016400     05  DEL-CTR                    PIC 9(7)   COMP VALUE 0.
016500     05  RET-CTR                    PIC 9(7)   COMP VALUE 0.
016600     05  REJ-CTR                    PIC 9(7)   COMP VALUE 0.
016700     05  WS-SUB                     PIC S9(4)  COMP VALUE 0.
016800     05  WS-FOUND-IDX               PIC S9(4)  COMP VALUE 0.
016900     05  WS-SIGN-FACTOR             PIC S9(1)  COMP VALUE 0.
017000     05  WS-DEL-TRX-ID              PIC 9(9)   VALUE 0.
017100*
017200 01  WS-CONTACT-TABLE.
017300     05  WS-CON-COUNT               PIC S9(4)  COMP VALUE 0.
017400     05  WS-CON-ENTRY OCCURS 2000 TIMES
017500                      INDEXED BY WS-CON-IDX.
017600         10  WS-CON-ID              PIC 9(9).
017700         10  WS-CON-TYPE            PIC X(1).
017800         10  WS-CON-ACTIVE          PIC X(1).
017900*
018000 01  WS-CBX-TABLE.
018100     05  WS-CBX-COUNT               PIC S9(4)  COMP VALUE 0.
018200     05  WS-CBX-ENTRY OCCURS 4000 TIMES
018300                      INDEXED BY WS-CBX-IDX.
018400         10  WS-CBX-CONTACT-ID      PIC 9(9).
018500         10  WS-CBX-CURRENCY        PIC X(4).
018600         10  WS-CBX-BALANCE         PIC S9(14)V9(4) COMP-3.
018700         10  WS-CBX-LAST-DATE       PIC 9(8).
018800*
018900 01  WS-TRX-TABLE.
019000     05  WS-TRX-COUNT               PIC S9(4)  COMP VALUE 0.
019100     05  WS-TRX-ENTRY OCCURS 9000 TIMES
019200                      INDEXED BY WS-TRX-IDX.
019300         10  WS-TRX-ID              PIC 9(9).
019400         10  WS-TRX-NO              PIC X(20).
019500         10  WS-TRX-EXTERNAL-ID     PIC X(20).
019600         10  WS-TRX-TYPE            PIC X(2).
019700         10  WS-TRX-COMPANY-ID      PIC 9(9).
019800         10  WS-TRX-CONTACT-ID      PIC 9(9).
019900         10  WS-TRX-DATE            PIC 9(8).
020000         10  WS-TRX-CURRENCY        PIC X(4).
020100         10  WS-TRX-SUBTOTAL        PIC S9(14)V9(4) COMP-3.
020200         10  WS-TRX-TAX-AMT         PIC S9(14)V9(4) COMP-3.
020300         10  WS-TRX-DISC-AMT        PIC S9(14)V9(4) COMP-3.
020400         10  WS-TRX-TOTAL-AMT       PIC S9(14)V9(4) COMP-3.
020500         10  WS-TRX-PAID-AMT        PIC S9(14)V9(4) COMP-3.
020600         10  WS-TRX-IS-PAID         PIC X(1).
020700         10  WS-TRX-EXCH-RATE       PIC S9(10)V9(6) COMP-3.
020800         10  WS-TRX-STATUS          PIC X(1).
020900*
021000 01  WS-ITM-TABLE.
021100     05  WS-ITM-COUNT               PIC S9(4)  COMP VALUE 0.
021200     05  WS-ITM-ENTRY OCCURS 20000 TIMES
021300                      INDEXED BY WS-ITM-IDX.
021400         10  WS-ITM-ID              PIC 9(9).
021500         10  WS-ITM-TRX-ID          PIC 9(9).
021600         10  WS-ITM-LINE-NO         PIC 9(3).
021700         10  WS-ITM-PRODUCT-ID      PIC 9(9).
021800         10  WS-ITM-WAREHOUSE-ID    PIC 9(9).
021900         10  WS-ITM-QUANTITY        PIC S9(9)V9(4) COMP-3.
022000         10  WS-ITM-UNIT-PRICE      PIC S9(14)V9(4) COMP-3.
022100         10  WS-ITM-COST-PRICE      PIC S9(14)V9(4) COMP-3.
022200         10  WS-ITM-DISC-PCT        PIC S9(3)V9(2) COMP-3.
022300         10  WS-ITM-DISC-AMT        PIC S9(14)V9(4) COMP-3.
022400         10  WS-ITM-TAX-PCT         PIC S9(3)V9(2) COMP-3.
022500         10  WS-ITM-TAX-AMT         PIC S9(14)V9(4) COMP-3.
022600         10  WS-ITM-TOTAL-AMT       PIC S9(14)V9(4) COMP-3.
022700         10  WS-ITM-PROFIT          PIC S9(14)V9(4) COMP-3.
022800         10  WS-ITM-PROFIT-MARGIN   PIC S9(4)V9(4) COMP-3.
022900*
023000 01  WS-NEW-ITEM-TABLE.
023100     05  WS-NEWITM-COUNT            PIC S9(4)  COMP VALUE 0.
023200     05  WS-NEWITM-ENTRY OCCURS 500 TIMES
023300                      INDEXED BY WS-NEWITM-IDX.
023400         10  WS-NEWITM-PRODUCT-ID   PIC 9(9).
023500         10  WS-NEWITM-WAREHOUSE-ID PIC 9(9).
023600         10  WS-NEWITM-QUANTITY     PIC S9(9)V9(4) COMP-3.
023700         10  WS-NEWITM-UNIT-PRICE   PIC S9(14)V9(4) COMP-3.
023800         10  WS-NEWITM-COST-PRICE   PIC S9(14)V9(4) COMP-3.
023900         10  WS-NEWITM-DISC-PCT     PIC S9(3)V9(2) COMP-3.
024000         10  WS-NEWITM-TAX-PCT      PIC S9(3)V9(2) COMP-3.
024100*
024200 01  WS-DOCSEQ-TABLE.
024300     05  WS-DOCSEQ-COUNT            PIC S9(4)  COMP VALUE 0.
024400     05  WS-DOCSEQ-ENTRY OCCURS 50 TIMES
024500                      INDEXED BY WS-DOCSEQ-IDX.
024600         10  WS-DOCSEQ-KEY.
024700             15  WS-DOCSEQ-PREFIX   PIC X(3).
024800             15  WS-DOCSEQ-DATE     PIC 9(8).
024900         10  WS-DOCSEQ-MAX          PIC 9(4)   COMP.
025000*
025100 01  WS-CUR-DOC.
025200     05  WS-CUR-ACTION              PIC X(1).
025300     05  WS-CUR-TRX-ID              PIC 9(9).
025400     05  WS-CUR-COMPANY-ID          PIC 9(9).
025500     05  WS-CUR-CONTACT-ID          PIC 9(9).
025600     05  WS-CUR-TYPE                PIC X(2).
025700         88  WS-CUR-IS-SALE             VALUE 'SA'.
025800         88  WS-CUR-IS-PURCHASE         VALUE 'PU'.
025900         88  WS-CUR-IS-SALE-RETURN      VALUE 'SR'.
026000         88  WS-CUR-IS-PURCHASE-RETURN  VALUE 'PR'.
026100     05  WS-CUR-DATE                PIC 9(8).
026200     05  WS-CUR-CURRENCY            PIC X(4).
026300     05  WS-CUR-EXCH-RATE           PIC S9(10)V9(6) COMP-3.
026400     05  WS-CUR-PREFIX              PIC X(3).
026500     05  WS-CUR-NEW-TRX-ID          PIC 9(9).
026600     05  WS-CUR-NEW-TRX-NO          PIC X(20).
026700     05  WS-CUR-SUBTOTAL            PIC S9(14)V9(4) COMP-3.
026800     05  WS-CUR-DISC-TOTAL          PIC S9(14)V9(4) COMP-3.
026900     05  WS-CUR-TAX-TOTAL           PIC S9(14)V9(4) COMP-3.
027000     05  WS-CUR-DOC-TOTAL           PIC S9(14)V9(4) COMP-3.
027100*
027200 01  WS-LINE-CALC.
027300     05  WS-LINE-GROSS              PIC S9(14)V9(4) COMP-3.
027400     05  WS-LINE-DISC               PIC S9(14)V9(4) COMP-3.
027500     05  WS-LINE-NET                PIC S9(14)V9(4) COMP-3.
027600     05  WS-LINE-TAX                PIC S9(14)V9(4) COMP-3.
027700     05  WS-LINE-TOTAL              PIC S9(14)V9(4) COMP-3.
027800     05  WS-LINE-PROFIT             PIC S9(14)V9(4) COMP-3.
027900     05  WS-LINE-MARGIN             PIC S9(4)V9(4)  COMP-3.
028000*
028100 PROCEDURE DIVISION.
028200*
028300 A010-MAIN-LINE.
028400     DISPLAY SPACES UPON CRT.
028500     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
028600     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
028700         INTO WS-COMPANY-PARM WS-JOB.
028800     DISPLAY '* * * * B E G I N   N O X T R X P S T'
028900         UPON CRT AT 1401.
029000     IF WS-COMPANY-PARM = SPACES
029100         DISPLAY '!!!! ENTER COMPANY NUMBER ON COMMAND LINE'
029200             UPON CRT AT 2301
029300         STOP RUN.
029400     OPEN INPUT  CONTACT-FILE
029500                 CONTACT-BAL-FILE
029600                 TRANSACTION-FILE
029700                 TRANS-ITEM-FILE.
029800     PERFORM LOAD-CONTACTS      THRU LOAD-CONTACTS-EXIT.
029900     PERFORM LOAD-CONTACT-BALS  THRU LOAD-CONTACT-BALS-EXIT.
030000     PERFORM LOAD-TRANSACTIONS  THRU LOAD-TRANSACTIONS-EXIT.
030100     PERFORM LOAD-ITEMS         THRU LOAD-ITEMS-EXIT.
030200     CLOSE CONTACT-FILE CONTACT-BAL-FILE
030300           TRANSACTION-FILE TRANS-ITEM-FILE.
030400     OPEN INPUT TRX-REQUEST-FILE.
030500     MOVE 0 TO EOF-SW.
030600     PERFORM READ-REQUEST.
030700     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL IS-EOF.
030800     CLOSE TRX-REQUEST-FILE.
030900     PERFORM END-RTN.
031000*
031100 READ-REQUEST.
031200     READ TRX-REQUEST-FILE INTO NOXREQ-BASE
031300         AT END MOVE 1 TO EOF-SW.
031400     IF NOT-EOF
031500         ADD 1 TO REC-CTR.
031600*
031700******************************************
031800*     LOAD MASTER FILES INTO TABLES       *
031900******************************************
032000 LOAD-CONTACTS.
032100     MOVE 0 TO WS-CON-COUNT.
032200     MOVE 0 TO EOF-SW.
032300 LOAD-CONTACTS-010.
032400     READ CONTACT-FILE INTO NOXCON-REC AT END
032500         GO TO LOAD-CONTACTS-EXIT.
032600     ADD 1 TO WS-CON-COUNT.
032700     SET WS-CON-IDX TO WS-CON-COUNT.
032800     MOVE CON-ID     TO WS-CON-ID   (WS-CON-IDX).
032900     MOVE CON-TYPE   TO WS-CON-TYPE (WS-CON-IDX).
033000     MOVE CON-ACTIVE TO WS-CON-ACTIVE (WS-CON-IDX).
033100     GO TO LOAD-CONTACTS-010.
033200 LOAD-CONTACTS-EXIT.
033300     EXIT.
033400*
033500 LOAD-CONTACT-BALS.
033600     MOVE 0 TO WS-CBX-COUNT.
033700     MOVE 0 TO EOF-SW.
033800 LOAD-CONTACT-BALS-010.
033900     READ CONTACT-BAL-FILE INTO NOXCBX-REC AT END
034000         GO TO LOAD-CONTACT-BALS-EXIT.
034100     ADD 1 TO WS-CBX-COUNT.
034200     SET WS-CBX-IDX TO WS-CBX-COUNT.
034300     MOVE CBL-CONTACT-ID    TO WS-CBX-CONTACT-ID (WS-CBX-IDX).
034400     MOVE CBL-CURRENCY      TO WS-CBX-CURRENCY   (WS-CBX-IDX).
034500     MOVE CBL-BALANCE       TO WS-CBX-BALANCE    (WS-CBX-IDX).
034600     MOVE CBL-LAST-POST-DATE
034700                            TO WS-CBX-LAST-DATE  (WS-CBX-IDX).
034800     GO TO LOAD-CONTACT-BALS-010.
034900 LOAD-CONTACT-BALS-EXIT.
035000     EXIT.
035100*
035200 LOAD-TRANSACTIONS.
035300     MOVE 0 TO WS-TRX-COUNT.
035400     MOVE 0 TO WS-DOCSEQ-COUNT.
035500     MOVE 0 TO EOF-SW.
035600 LOAD-TRANSACTIONS-010.
035700     READ TRANSACTION-FILE INTO NOXTRX-REC AT END
035800         GO TO LOAD-TRANSACTIONS-EXIT.
035900     ADD 1 TO WS-TRX-COUNT.
036000     SET WS-TRX-IDX TO WS-TRX-COUNT.
036100     MOVE TRX-ID          TO WS-TRX-ID        (WS-TRX-IDX).
036200     MOVE TRX-NO          TO WS-TRX-NO        (WS-TRX-IDX).
036300     MOVE TRX-EXTERNAL-ID TO WS-TRX-EXTERNAL-ID (WS-TRX-IDX).
036400     MOVE TRX-TYPE        TO WS-TRX-TYPE      (WS-TRX-IDX).
036500     MOVE TRX-COMPANY-ID  TO WS-TRX-COMPANY-ID (WS-TRX-IDX).
036600     MOVE TRX-CONTACT-ID  TO WS-TRX-CONTACT-ID (WS-TRX-IDX).
036700     MOVE TRX-DATE        TO WS-TRX-DATE      (WS-TRX-IDX).
036800     MOVE TRX-CURRENCY    TO WS-TRX-CURRENCY  (WS-TRX-IDX).
036900     MOVE TRX-SUBTOTAL    TO WS-TRX-SUBTOTAL  (WS-TRX-IDX).
037000     MOVE TRX-TAX-AMT     TO WS-TRX-TAX-AMT   (WS-TRX-IDX).
037100     MOVE TRX-DISC-AMT    TO WS-TRX-DISC-AMT  (WS-TRX-IDX).
037200     MOVE TRX-TOTAL-AMT   TO WS-TRX-TOTAL-AMT (WS-TRX-IDX).
037300     MOVE TRX-PAID-AMT    TO WS-TRX-PAID-AMT  (WS-TRX-IDX).
037400     MOVE TRX-IS-PAID     TO WS-TRX-IS-PAID   (WS-TRX-IDX).
037500     MOVE TRX-EXCH-RATE   TO WS-TRX-EXCH-RATE (WS-TRX-IDX).
037600     MOVE TRX-STATUS      TO WS-TRX-STATUS    (WS-TRX-IDX).
037700     MOVE TRX-NO-PREFIX   TO WS-DOCSEQ-PREFIX-WK.
037800     MOVE TRX-NO-DATE     TO WS-DOCSEQ-DATE-WK.
037900     MOVE TRX-NO-SEQ      TO WS-DOCSEQ-SEQ-WK.
038000     PERFORM NOTE-DOC-SEQ THRU NOTE-DOC-SEQ-EXIT.
038100     GO TO LOAD-TRANSACTIONS-010.
038200 LOAD-TRANSACTIONS-EXIT.
038300     EXIT.
038400*
038500 LOAD-ITEMS.
038600     MOVE 0 TO WS-ITM-COUNT.
038700     MOVE 0 TO EOF-SW.
038800 LOAD-ITEMS-010.
038900     READ TRANS-ITEM-FILE INTO NOXITM-REC AT END
039000         GO TO LOAD-ITEMS-EXIT.
039100     ADD 1 TO WS-ITM-COUNT.
039200     SET WS-ITM-IDX TO WS-ITM-COUNT.
039300     MOVE ITM-ID            TO WS-ITM-ID          (WS-ITM-IDX).
039400     MOVE ITM-TRX-ID        TO WS-ITM-TRX-ID      (WS-ITM-IDX).
039500     MOVE ITM-LINE-NO       TO WS-ITM-LINE-NO     (WS-ITM-IDX).
039600     MOVE ITM-PRODUCT-ID    TO WS-ITM-PRODUCT-ID  (WS-ITM-IDX).
039700     MOVE ITM-WAREHOUSE-ID  TO WS-ITM-WAREHOUSE-ID(WS-ITM-IDX).
039800     MOVE ITM-QUANTITY      TO WS-ITM-QUANTITY    (WS-ITM-IDX).
039900     MOVE ITM-UNIT-PRICE    TO WS-ITM-UNIT-PRICE  (WS-ITM-IDX).
040000     MOVE ITM-COST-PRICE    TO WS-ITM-COST-PRICE  (WS-ITM-IDX).
040100     MOVE ITM-DISC-PCT      TO WS-ITM-DISC-PCT    (WS-ITM-IDX).
040200     MOVE ITM-DISC-AMT      TO WS-ITM-DISC-AMT    (WS-ITM-IDX).
040300     MOVE ITM-TAX-PCT       TO WS-ITM-TAX-PCT     (WS-ITM-IDX).
040400     MOVE ITM-TAX-AMT       TO WS-ITM-TAX-AMT     (WS-ITM-IDX).
040500     MOVE ITM-TOTAL-AMT     TO WS-ITM-TOTAL-AMT   (WS-ITM-IDX).
040600     MOVE ITM-PROFIT        TO WS-ITM-PROFIT      (WS-ITM-IDX).
040700     MOVE ITM-PROFIT-MARGIN TO WS-ITM-PROFIT-MARGIN
040800                                                   (WS-ITM-IDX).
040900     GO TO LOAD-ITEMS-010.
041000 LOAD-ITEMS-EXIT.
041100     EXIT.
041200*
041300* -- WORKING FIELDS USED ONLY BY NOTE-DOC-SEQ --
041400 01  WS-DOCSEQ-PREFIX-WK             PIC X(3).
041500 01  WS-DOCSEQ-DATE-WK               PIC 9(8).
041600 01  WS-DOCSEQ-SEQ-WK                PIC X(4).
041700 01  WS-DOCSEQ-SEQ-N                 PIC 9(4).
041800*
041900 NOTE-DOC-SEQ.
042000     MOVE WS-DOCSEQ-SEQ-WK TO WS-DOCSEQ-SEQ-N.
042100     MOVE 'N' TO WS-FOUND-SW.
042200     SET WS-DOCSEQ-IDX TO 1.
042300 NOTE-DOC-SEQ-010.
042400     IF WS-DOCSEQ-IDX > WS-DOCSEQ-COUNT
042500         GO TO NOTE-DOC-SEQ-020.
042600     IF WS-DOCSEQ-PREFIX (WS-DOCSEQ-IDX) = WS-DOCSEQ-PREFIX-WK
042700     AND WS-DOCSEQ-DATE (WS-DOCSEQ-IDX)  = WS-DOCSEQ-DATE-WK
042800         SET WS-FOUND TO TRUE
042900         IF WS-DOCSEQ-SEQ-N > WS-DOCSEQ-MAX (WS-DOCSEQ-IDX)
043000             MOVE WS-DOCSEQ-SEQ-N TO
043100                           WS-DOCSEQ-MAX (WS-DOCSEQ-IDX)
043200         END-IF
043300         GO TO NOTE-DOC-SEQ-EXIT.
043400     SET WS-DOCSEQ-IDX UP BY 1.
043500     GO TO NOTE-DOC-SEQ-010.
043600 NOTE-DOC-SEQ-020.
043700     ADD 1 TO WS-DOCSEQ-COUNT.
043800     SET WS-DOCSEQ-IDX TO WS-DOCSEQ-COUNT.
043900     MOVE WS-DOCSEQ-PREFIX-WK TO WS-DOCSEQ-PREFIX (WS-DOCSEQ-IDX).
044000     MOVE WS-DOCSEQ-DATE-WK   TO WS-DOCSEQ-DATE   (WS-DOCSEQ-IDX).
044100     MOVE WS-DOCSEQ-SEQ-N     TO WS-DOCSEQ-MAX    (WS-DOCSEQ-IDX).
044200 NOTE-DOC-SEQ-EXIT.
044300     EXIT.
044400*
044500******************************************
044600*        START MAIN SECTION               *
044700******************************************
044800 001-MAIN.
044900     IF NOT RQH-IS-HEADER
045000         DISPLAY 'REQUEST FILE OUT OF SEQUENCE - HEADER '
045100             'EXPECTED' UPON CRT AT 2301
045200         PERFORM READ-REQUEST
045300         GO TO 001-MAIN-EXIT.
045400     MOVE RQH-ACTION     TO WS-CUR-ACTION.
045500     MOVE RQH-TRX-ID     TO WS-CUR-TRX-ID.
045600     MOVE RQH-COMPANY-ID TO WS-CUR-COMPANY-ID.
045700     MOVE RQH-CONTACT-ID TO WS-CUR-CONTACT-ID.
045800     MOVE RQH-TYPE       TO WS-CUR-TYPE.
045900     MOVE RQH-DATE       TO WS-CUR-DATE.
046000     MOVE RQH-CURRENCY   TO WS-CUR-CURRENCY.
046100     MOVE RQH-EXCH-RATE  TO WS-CUR-EXCH-RATE.
046200     MOVE 'N' TO WS-REJECT-SW.
046300     IF WS-CUR-ACTION = 'C'
046400         PERFORM READ-ITEM-ROWS THRU READ-ITEM-ROWS-EXIT
046500         PERFORM CREATE-TRANSACTION THRU
046600                 CREATE-TRANSACTION-EXIT
046700         GO TO 001-MAIN-EXIT.
046800     IF WS-CUR-ACTION = 'X'
046900         PERFORM CANCEL-TRANSACTION THRU
047000                 CANCEL-TRANSACTION-EXIT.
047100     IF WS-CUR-ACTION = 'D'
047200         PERFORM DELETE-TRANSACTION THRU
047300                 DELETE-TRANSACTION-EXIT.
047400     IF WS-CUR-ACTION = 'R'
047500         PERFORM CREATE-RETURN-DOC THRU
047600                 CREATE-RETURN-DOC-EXIT.
047700     PERFORM READ-REQUEST.
047800 001-MAIN-EXIT.
047900     EXIT.
048000*
048100 READ-ITEM-ROWS.
048200*    ACCUMULATE ALL ITEM ROWS SHARING THE HEADER'S DOC-REF.
048300     MOVE 0 TO WS-NEWITM-COUNT.
048400     MOVE RQH-DOC-REF TO WS-HOLD-DOC-REF.
048500     PERFORM READ-REQUEST.
048600 READ-ITEM-ROWS-010.
048700     IF IS-EOF
048800         GO TO READ-ITEM-ROWS-EXIT.
048900     IF NOT RQI-IS-ITEM OR RQI-DOC-REF NOT = WS-HOLD-DOC-REF
049000         GO TO READ-ITEM-ROWS-EXIT.
049100     ADD 1 TO WS-NEWITM-COUNT.
049200     SET WS-NEWITM-IDX TO WS-NEWITM-COUNT.
049300     MOVE RQI-PRODUCT-ID   TO WS-NEWITM-PRODUCT-ID  (WS-NEWITM-IDX).
049400     MOVE RQI-WAREHOUSE-ID TO WS-NEWITM-WAREHOUSE-ID(WS-NEWITM-IDX).
049500     MOVE RQI-QUANTITY     TO WS-NEWITM-QUANTITY    (WS-NEWITM-IDX).
049600     MOVE RQI-UNIT-PRICE   TO WS-NEWITM-UNIT-PRICE  (WS-NEWITM-IDX).
049700     MOVE RQI-COST-PRICE   TO WS-NEWITM-COST-PRICE  (WS-NEWITM-IDX).
049800     MOVE RQI-DISC-PCT     TO WS-NEWITM-DISC-PCT    (WS-NEWITM-IDX).
049900     MOVE RQI-TAX-PCT      TO WS-NEWITM-TAX-PCT     (WS-NEWITM-IDX).
050000     PERFORM READ-REQUEST.
050100     GO TO READ-ITEM-ROWS-010.
050200 READ-ITEM-ROWS-EXIT.
050300     EXIT.
050400*
050500 01  WS-HOLD-DOC-REF                PIC X(10).
050600*
050700******************************************
050800*        ASSIGN THE NEXT DOCUMENT NUMBER      *
050900******************************************
051000 ASSIGN-DOC-NUMBER.
051100     EVALUATE TRUE
051200         WHEN WS-CUR-IS-SALE
051300             MOVE 'SLS' TO WS-CUR-PREFIX
051400         WHEN WS-CUR-IS-PURCHASE
051500             MOVE 'PRC' TO WS-CUR-PREFIX
051600         WHEN WS-CUR-IS-SALE-RETURN
051700             MOVE 'SLR' TO WS-CUR-PREFIX
051800         WHEN WS-CUR-IS-PURCHASE-RETURN
051900             MOVE 'PRR' TO WS-CUR-PREFIX
052000         WHEN OTHER
052100             MOVE 'TRX' TO WS-CUR-PREFIX
052200     END-EVALUATE.
052300     MOVE WS-CUR-PREFIX TO WS-DOCSEQ-PREFIX-WK.
052400     MOVE WS-CUR-DATE   TO WS-DOCSEQ-DATE-WK.
052500     MOVE 'N' TO WS-FOUND-SW.
052600     SET WS-DOCSEQ-IDX TO 1.
052700 ASSIGN-DOC-NUMBER-010.
052800     IF WS-DOCSEQ-IDX > WS-DOCSEQ-COUNT
052900         GO TO ASSIGN-DOC-NUMBER-020.
053000     IF WS-DOCSEQ-PREFIX (WS-DOCSEQ-IDX) = WS-DOCSEQ-PREFIX-WK
053100     AND WS-DOCSEQ-DATE (WS-DOCSEQ-IDX)  = WS-DOCSEQ-DATE-WK
053200         SET WS-FOUND TO TRUE
053300         ADD 1 TO WS-DOCSEQ-MAX (WS-DOCSEQ-IDX)
053400         MOVE WS-DOCSEQ-MAX (WS-DOCSEQ-IDX) TO WS-DOCSEQ-SEQ-N
053500         GO TO ASSIGN-DOC-NUMBER-030.
053600     SET WS-DOCSEQ-IDX UP BY 1.
053700     GO TO ASSIGN-DOC-NUMBER-010.
053800 ASSIGN-DOC-NUMBER-020.
053900     ADD 1 TO WS-DOCSEQ-COUNT.
054000     SET WS-DOCSEQ-IDX TO WS-DOCSEQ-COUNT.
054100     MOVE WS-DOCSEQ-PREFIX-WK TO WS-DOCSEQ-PREFIX (WS-DOCSEQ-IDX).
054200     MOVE WS-DOCSEQ-DATE-WK   TO WS-DOCSEQ-DATE   (WS-DOCSEQ-IDX).
054300     MOVE 1                   TO WS-DOCSEQ-MAX    (WS-DOCSEQ-IDX).
054400     MOVE 1 TO WS-DOCSEQ-SEQ-N.
054500 ASSIGN-DOC-NUMBER-030.
054600     MOVE WS-CUR-PREFIX TO TRX-NO-PREFIX OF WS-NEW-NO.
054700     MOVE WS-CUR-DATE   TO TRX-NO-DATE   OF WS-NEW-NO.
054800     MOVE WS-DOCSEQ-SEQ-N TO TRX-NO-SEQ-N.
054900     MOVE TRX-NO-SEQ-N  TO TRX-NO-SEQ    OF WS-NEW-NO.
055000     MOVE SPACES        TO FILLER-NEW-NO.
055100     MOVE WS-NEW-NO     TO WS-CUR-NEW-TRX-NO.
055200*
055300 01  WS-NEW-NO.
055400     05  TRX-NO-PREFIX               PIC X(3).
055500     05  TRX-NO-DATE                 PIC 9(8).
055600     05  TRX-NO-SEQ                  PIC 9(4).
055700     05  FILLER-NEW-NO               PIC X(5).
055800 01  TRX-NO-SEQ-N                    PIC 9(4).
055900*
056000******************************************
056100*        CREATE A SALES/PURCHASE DOCUMENT    *
056200******************************************
056300 CREATE-TRANSACTION.
056400     PERFORM ASSIGN-DOC-NUMBER.
056500     ADD 1 TO WS-TRX-COUNT.
056600     SET WS-TRX-IDX TO WS-TRX-COUNT.
056700     IF WS-TRX-COUNT = 1
056800         MOVE 1 TO WS-CUR-NEW-TRX-ID
056900     ELSE
057000         COMPUTE WS-CUR-NEW-TRX-ID =
057100             WS-TRX-ID (WS-TRX-COUNT - 1) + 1
057200     END-IF.
057300     MOVE 0 TO WS-CUR-SUBTOTAL WS-CUR-DISC-TOTAL
057400               WS-CUR-TAX-TOTAL.
057500     SET WS-NEWITM-IDX TO 1.
057600 CREATE-TRANSACTION-010.
057700     IF WS-NEWITM-IDX > WS-NEWITM-COUNT
057800         GO TO CREATE-TRANSACTION-020.
057900     PERFORM CALC-ITEM-AMOUNTS THRU CALC-ITEM-AMOUNTS-EXIT.
058000     ADD 1 TO WS-ITM-COUNT.
058100     SET WS-ITM-IDX TO WS-ITM-COUNT.
058200     MOVE WS-ITM-COUNT TO WS-ITM-ID (WS-ITM-IDX).
058300     MOVE WS-CUR-NEW-TRX-ID TO WS-ITM-TRX-ID (WS-ITM-IDX).
058400     MOVE WS-NEWITM-IDX TO WS-ITM-LINE-NO (WS-ITM-IDX).
058500     MOVE WS-NEWITM-PRODUCT-ID (WS-NEWITM-IDX)
058600                         TO WS-ITM-PRODUCT-ID (WS-ITM-IDX).
058700     MOVE WS-NEWITM-WAREHOUSE-ID (WS-NEWITM-IDX)
058800                         TO WS-ITM-WAREHOUSE-ID (WS-ITM-IDX).
058900     MOVE WS-NEWITM-QUANTITY (WS-NEWITM-IDX)
059000                         TO WS-ITM-QUANTITY (WS-ITM-IDX).
059100     MOVE WS-NEWITM-UNIT-PRICE (WS-NEWITM-IDX)
059200                         TO WS-ITM-UNIT-PRICE (WS-ITM-IDX).
059300     MOVE WS-NEWITM-COST-PRICE (WS-NEWITM-IDX)
059400                         TO WS-ITM-COST-PRICE (WS-ITM-IDX).
059500     MOVE WS-NEWITM-DISC-PCT (WS-NEWITM-IDX)
059600                         TO WS-ITM-DISC-PCT (WS-ITM-IDX).
059700     MOVE WS-LINE-DISC   TO WS-ITM-DISC-AMT (WS-ITM-IDX).
059800     MOVE WS-NEWITM-TAX-PCT (WS-NEWITM-IDX)
059900                         TO WS-ITM-TAX-PCT (WS-ITM-IDX).
060000     MOVE WS-LINE-TAX    TO WS-ITM-TAX-AMT (WS-ITM-IDX).
060100     MOVE WS-LINE-TOTAL  TO WS-ITM-TOTAL-AMT (WS-ITM-IDX).
060200     MOVE WS-LINE-PROFIT TO WS-ITM-PROFIT (WS-ITM-IDX).
060300     MOVE WS-LINE-MARGIN TO WS-ITM-PROFIT-MARGIN (WS-ITM-IDX).
060400     ADD WS-LINE-GROSS TO WS-CUR-SUBTOTAL.
060500     ADD WS-LINE-DISC  TO WS-CUR-DISC-TOTAL.
060600     ADD WS-LINE-TAX   TO WS-CUR-TAX-TOTAL.
060700     SET WS-NEWITM-IDX UP BY 1.
060800     GO TO CREATE-TRANSACTION-010.
060900 CREATE-TRANSACTION-020.
061000     COMPUTE WS-CUR-DOC-TOTAL ROUNDED =
061100         WS-CUR-SUBTOTAL - WS-CUR-DISC-TOTAL + WS-CUR-TAX-TOTAL.
061200     MOVE WS-CUR-NEW-TRX-ID  TO WS-TRX-ID (WS-TRX-IDX).
061300     MOVE WS-CUR-NEW-TRX-NO  TO WS-TRX-NO (WS-TRX-IDX).
061400     MOVE SPACES             TO WS-TRX-EXTERNAL-ID (WS-TRX-IDX).
061500     MOVE WS-CUR-TYPE        TO WS-TRX-TYPE (WS-TRX-IDX).
061600     MOVE WS-CUR-COMPANY-ID  TO WS-TRX-COMPANY-ID (WS-TRX-IDX).
061700     MOVE WS-CUR-CONTACT-ID  TO WS-TRX-CONTACT-ID (WS-TRX-IDX).
061800     MOVE WS-CUR-DATE        TO WS-TRX-DATE (WS-TRX-IDX).
061900     MOVE WS-CUR-CURRENCY    TO WS-TRX-CURRENCY (WS-TRX-IDX).
062000     MOVE WS-CUR-SUBTOTAL    TO WS-TRX-SUBTOTAL (WS-TRX-IDX).
062100     MOVE WS-CUR-TAX-TOTAL   TO WS-TRX-TAX-AMT (WS-TRX-IDX).
062200     MOVE WS-CUR-DISC-TOTAL  TO WS-TRX-DISC-AMT (WS-TRX-IDX).
062300     MOVE WS-CUR-DOC-TOTAL   TO WS-TRX-TOTAL-AMT (WS-TRX-IDX).
062400     MOVE 0                  TO WS-TRX-PAID-AMT (WS-TRX-IDX).
062500     MOVE 'N'                TO WS-TRX-IS-PAID (WS-TRX-IDX).
062600     MOVE WS-CUR-EXCH-RATE   TO WS-TRX-EXCH-RATE (WS-TRX-IDX).
062700     MOVE 'C'                TO WS-TRX-STATUS (WS-TRX-IDX).
062800     IF WS-CUR-CONTACT-ID NOT = 0
062900         EVALUATE WS-CUR-TYPE
063000             WHEN 'SA'
063100                 MOVE 1 TO WS-SIGN-FACTOR
063200             WHEN 'PR'
063300                 MOVE 1 TO WS-SIGN-FACTOR
063400             WHEN OTHER
063500                 MOVE -1 TO WS-SIGN-FACTOR
063600         END-EVALUATE
063700         PERFORM POST-CONTACT-BALANCE
063800     END-IF.
063900     ADD 1 TO CRE-CTR.
064000     PERFORM READ-REQUEST.
064100 CREATE-TRANSACTION-EXIT.
064200     EXIT.
064300*
064400******************************************
064500*        ITEM LINE AMOUNT CALCULATION        *
064600******************************************
064700 CALC-ITEM-AMOUNTS.
064800     COMPUTE WS-LINE-GROSS ROUNDED =
064900         WS-NEWITM-QUANTITY (WS-NEWITM-IDX) *
065000         WS-NEWITM-UNIT-PRICE (WS-NEWITM-IDX).
065100     COMPUTE WS-LINE-DISC ROUNDED =
065200         WS-LINE-GROSS * WS-NEWITM-DISC-PCT (WS-NEWITM-IDX) / 100.
065300     COMPUTE WS-LINE-NET ROUNDED =
065400         WS-LINE-GROSS - WS-LINE-DISC.
065500     COMPUTE WS-LINE-TAX ROUNDED =
065600         WS-LINE-NET * WS-NEWITM-TAX-PCT (WS-NEWITM-IDX) / 100.
065700     COMPUTE WS-LINE-TOTAL ROUNDED =
065800         WS-LINE-NET + WS-LINE-TAX.
065900     COMPUTE WS-LINE-PROFIT ROUNDED =
066000         (WS-NEWITM-UNIT-PRICE (WS-NEWITM-IDX) -
066100          WS-NEWITM-COST-PRICE (WS-NEWITM-IDX)) *
066200         WS-NEWITM-QUANTITY (WS-NEWITM-IDX).
066300     IF WS-NEWITM-UNIT-PRICE (WS-NEWITM-IDX) > 0
066400         COMPUTE WS-LINE-MARGIN ROUNDED =
066500             (WS-NEWITM-UNIT-PRICE (WS-NEWITM-IDX) -
066600              WS-NEWITM-COST-PRICE (WS-NEWITM-IDX)) /
066700             WS-NEWITM-UNIT-PRICE (WS-NEWITM-IDX) * 100
066800     ELSE
066900         MOVE 0 TO WS-LINE-MARGIN
067000     END-IF.
067100 CALC-ITEM-AMOUNTS-EXIT.
067200     EXIT.
067300*
067400******************************************
067500*        POST THE COUNTERPARTY BALANCE       *
067600******************************************
067700 POST-CONTACT-BALANCE.
067800     MOVE 'N' TO WS-FOUND-SW.
067900     SET WS-CBX-IDX TO 1.
068000 POST-CONTACT-BALANCE-010.
068100     IF WS-CBX-IDX > WS-CBX-COUNT
068200         GO TO POST-CONTACT-BALANCE-EXIT.
068300     IF WS-CBX-CONTACT-ID (WS-CBX-IDX) = WS-CUR-CONTACT-ID
068400     AND WS-CBX-CURRENCY (WS-CBX-IDX) = WS-CUR-CURRENCY
068500         SET WS-FOUND TO TRUE
068600         COMPUTE WS-CBX-BALANCE (WS-CBX-IDX) ROUNDED =
068700             WS-CBX-BALANCE (WS-CBX-IDX) +
068800             (WS-SIGN-FACTOR * WS-CUR-DOC-TOTAL)
068900         MOVE WS-CUR-DATE TO WS-CBX-LAST-DATE (WS-CBX-IDX)
069000         GO TO POST-CONTACT-BALANCE-EXIT.
069100     SET WS-CBX-IDX UP BY 1.
069200     GO TO POST-CONTACT-BALANCE-010.
069300 POST-CONTACT-BALANCE-EXIT.
069400     EXIT.
069500*
069600******************************************
069700*        CANCEL / DELETE / RETURN            *
069800******************************************
069900 CANCEL-TRANSACTION.
070000     PERFORM FIND-TRX-ENTRY THRU FIND-TRX-ENTRY-EXIT.
070100     IF WS-NOT-FOUND
070200         DISPLAY 'CANCEL - TRX-ID NOT FOUND' UPON CRT AT 2301
070300         GO TO CANCEL-TRANSACTION-EXIT.
070400     IF WS-TRX-STATUS (WS-FOUND-IDX) = 'X'
070500         GO TO CANCEL-TRANSACTION-EXIT.
070600     MOVE 'X' TO WS-TRX-STATUS (WS-FOUND-IDX).
070700     IF WS-TRX-CONTACT-ID (WS-FOUND-IDX) NOT = 0
070800         MOVE WS-TRX-CONTACT-ID (WS-FOUND-IDX)
070900                                TO WS-CUR-CONTACT-ID
071000         MOVE WS-TRX-CURRENCY (WS-FOUND-IDX) TO WS-CUR-CURRENCY
071100         MOVE WS-TRX-TOTAL-AMT (WS-FOUND-IDX) TO WS-CUR-DOC-TOTAL
071200         EVALUATE WS-TRX-TYPE (WS-FOUND-IDX)
071300             WHEN 'SA'
071400                 MOVE -1 TO WS-SIGN-FACTOR
071500             WHEN 'PR'
071600                 MOVE -1 TO WS-SIGN-FACTOR
071700             WHEN OTHER
071800                 MOVE 1 TO WS-SIGN-FACTOR
071900         END-EVALUATE
072000         PERFORM POST-CONTACT-BALANCE
072100     END-IF.
072200     ADD 1 TO CAN-CTR.
072300 CANCEL-TRANSACTION-EXIT.
072400     EXIT.
072500*
072600 DELETE-TRANSACTION.
072700     PERFORM FIND-TRX-ENTRY THRU FIND-TRX-ENTRY-EXIT.
072800     IF WS-NOT-FOUND
072900         DISPLAY 'DELETE - TRX-ID NOT FOUND' UPON CRT AT 2301
073000         GO TO DELETE-TRANSACTION-EXIT.
073100     IF WS-TRX-CONTACT-ID (WS-FOUND-IDX) NOT = 0
073200         MOVE WS-TRX-CONTACT-ID (WS-FOUND-IDX)
073300                                TO WS-CUR-CONTACT-ID
073400         MOVE WS-TRX-CURRENCY (WS-FOUND-IDX) TO WS-CUR-CURRENCY
073500         MOVE WS-TRX-TOTAL-AMT (WS-FOUND-IDX) TO WS-CUR-DOC-TOTAL
073600         EVALUATE WS-TRX-TYPE (WS-FOUND-IDX)
073700             WHEN 'SA'
073800                 MOVE -1 TO WS-SIGN-FACTOR
073900             WHEN 'PR'
074000                 MOVE -1 TO WS-SIGN-FACTOR
074100             WHEN OTHER
074200                 MOVE 1 TO WS-SIGN-FACTOR
074300         END-EVALUATE
074400         PERFORM POST-CONTACT-BALANCE
074500     END-IF.
074600*    MARK DELETED BY FLATTENING THE TRX-ID TO ZERO - END-RTN
074700*    WILL NOT REWRITE A ROW WHOSE TRX-ID IS ZERO.
074800     MOVE WS-TRX-ID (WS-FOUND-IDX) TO WS-DEL-TRX-ID.
074900     MOVE 0 TO WS-TRX-ID (WS-FOUND-IDX).
075000     PERFORM DELETE-TRX-ITEMS THRU DELETE-TRX-ITEMS-EXIT.
075100     ADD 1 TO DEL-CTR.
075200 DELETE-TRANSACTION-EXIT.
075300     EXIT.
075400*
075500*    A DELETED HEADER CANNOT LEAVE ITS LINE ITEMS BEHIND IN
075600*    TRANS-ITEM-FILE, ORPHANED WITH NO HEADER ROW TO POINT AT -
075700*    FLATTEN WS-ITM-ID TO ZERO ON EVERY ITEM CARRYING THE
075800*    DELETED TRX-ID, SAME SENTINEL END-RTN-010 USES FOR THE
075900*    HEADER ITSELF.  AP-2321.
076000 DELETE-TRX-ITEMS.
076100     SET WS-ITM-IDX TO 1.
076200 DELETE-TRX-ITEMS-010.
076300     IF WS-ITM-IDX > WS-ITM-COUNT
076400         GO TO DELETE-TRX-ITEMS-EXIT.
076500     IF WS-ITM-TRX-ID (WS-ITM-IDX) = WS-DEL-TRX-ID
076600         MOVE 0 TO WS-ITM-ID (WS-ITM-IDX).
076700     SET WS-ITM-IDX UP BY 1.
076800     GO TO DELETE-TRX-ITEMS-010.
076900 DELETE-TRX-ITEMS-EXIT.
077000     EXIT.
077100*
077200 CREATE-RETURN-DOC.
077300     PERFORM FIND-TRX-ENTRY THRU FIND-TRX-ENTRY-EXIT.
077400     IF WS-NOT-FOUND
077500         DISPLAY 'RETURN - TRX-ID NOT FOUND' UPON CRT AT 2301
077600         GO TO CREATE-RETURN-DOC-EXIT.
077700     IF WS-TRX-STATUS (WS-FOUND-IDX) = 'X'
077800         DISPLAY 'RETURN - ORIGINAL IS CANCELLED' UPON CRT AT 2301
077900         ADD 1 TO REJ-CTR
078000         GO TO CREATE-RETURN-DOC-EXIT.
078100     EVALUATE WS-TRX-TYPE (WS-FOUND-IDX)
078200         WHEN 'SA'
078300             MOVE 'SR' TO WS-CUR-TYPE
078400         WHEN 'PU'
078500             MOVE 'PR' TO WS-CUR-TYPE
078600         WHEN OTHER
078700             DISPLAY 'RETURN - ORIGINAL TYPE NOT RETURNABLE'
078800                 UPON CRT AT 2301
078900             ADD 1 TO REJ-CTR
079000             GO TO CREATE-RETURN-DOC-EXIT
079100     END-EVALUATE.
079200     MOVE WS-TRX-COMPANY-ID (WS-FOUND-IDX) TO WS-CUR-COMPANY-ID.
079300     MOVE WS-TRX-CONTACT-ID (WS-FOUND-IDX) TO WS-CUR-CONTACT-ID.
079400     MOVE WS-TRX-CURRENCY (WS-FOUND-IDX)   TO WS-CUR-CURRENCY.
079500     MOVE WS-TRX-EXCH-RATE (WS-FOUND-IDX)  TO WS-CUR-EXCH-RATE.
079600     PERFORM ASSIGN-DOC-NUMBER.
079700     COMPUTE WS-CUR-NEW-TRX-ID = WS-TRX-ID (WS-TRX-COUNT) + 1.
079800     ADD 1 TO WS-TRX-COUNT.
079900     SET WS-TRX-IDX TO WS-TRX-COUNT.
080000     MOVE WS-CUR-NEW-TRX-ID TO WS-TRX-ID (WS-TRX-IDX).
080100     MOVE WS-CUR-NEW-TRX-NO TO WS-TRX-NO (WS-TRX-IDX).
080200     MOVE SPACES            TO WS-TRX-EXTERNAL-ID (WS-TRX-IDX).
080300     MOVE WS-CUR-TYPE       TO WS-TRX-TYPE (WS-TRX-IDX).
080400     MOVE WS-CUR-COMPANY-ID TO WS-TRX-COMPANY-ID (WS-TRX-IDX).
080500     MOVE WS-CUR-CONTACT-ID TO WS-TRX-CONTACT-ID (WS-TRX-IDX).
080600     MOVE WS-CUR-DATE       TO WS-TRX-DATE (WS-TRX-IDX).
080700     MOVE WS-CUR-CURRENCY   TO WS-TRX-CURRENCY (WS-TRX-IDX).
080800     MOVE WS-TRX-SUBTOTAL  (WS-FOUND-IDX)
080900                            TO WS-TRX-SUBTOTAL (WS-TRX-IDX).
081000     MOVE WS-TRX-TAX-AMT   (WS-FOUND-IDX)
081100                            TO WS-TRX-TAX-AMT (WS-TRX-IDX).
081200     MOVE WS-TRX-DISC-AMT  (WS-FOUND-IDX)
081300                            TO WS-TRX-DISC-AMT (WS-TRX-IDX).
081400     MOVE WS-TRX-TOTAL-AMT (WS-FOUND-IDX)
081500                            TO WS-TRX-TOTAL-AMT (WS-TRX-IDX).
081600     MOVE 0                 TO WS-TRX-PAID-AMT (WS-TRX-IDX).
081700     MOVE 'N'                TO WS-TRX-IS-PAID (WS-TRX-IDX).
081800     MOVE WS-CUR-EXCH-RATE   TO WS-TRX-EXCH-RATE (WS-TRX-IDX).
081900     MOVE 'C'                TO WS-TRX-STATUS (WS-TRX-IDX).
082000     MOVE WS-TRX-TOTAL-AMT (WS-TRX-IDX) TO WS-CUR-DOC-TOTAL.
082100*    COPY THE ORIGINAL'S ITEM LINES, PROFIT AND MARGIN NEGATED.
082200     SET WS-ITM-IDX TO 1.
082300 CREATE-RETURN-DOC-010.
082400     IF WS-ITM-IDX > WS-TRX-COUNT
082500         GO TO CREATE-RETURN-DOC-015.
082600 CREATE-RETURN-DOC-015.
082700     PERFORM COPY-RETURN-ITEMS THRU COPY-RETURN-ITEMS-EXIT.
082800     IF WS-CUR-CONTACT-ID NOT = 0
082900         EVALUATE WS-CUR-TYPE
083000             WHEN 'SR'
083100                 MOVE -1 TO WS-SIGN-FACTOR
083200             WHEN OTHER
083300                 MOVE 1 TO WS-SIGN-FACTOR
083400         END-EVALUATE
083500         PERFORM POST-CONTACT-BALANCE
083600     END-IF.
083700     ADD 1 TO RET-CTR.
083800 CREATE-RETURN-DOC-EXIT.
083900     EXIT.
084000*
084100 COPY-RETURN-ITEMS.
084200*    WS-FOUND-IDX STILL POINTS AT THE ORIGINAL DOCUMENT ROW;
084300*    WS-TRX-IDX POINTS AT THE NEW RETURN ROW JUST BUILT.
084400     MOVE WS-TRX-ID (WS-FOUND-IDX) TO WS-HOLD-ORIG-ID.
084500     MOVE WS-TRX-ID (WS-TRX-IDX)   TO WS-HOLD-NEW-ID.
084600     SET WS-NEWITM-IDX TO 1.
084700     SET WS-ITM-IDX TO 1.
084800 COPY-RETURN-ITEMS-010.
084900     IF WS-ITM-IDX > WS-ITM-COUNT
085000         GO TO COPY-RETURN-ITEMS-EXIT.
085100     IF WS-ITM-TRX-ID (WS-ITM-IDX) = WS-HOLD-ORIG-ID
085200         SET WS-HOLD-SRC-IDX TO WS-ITM-IDX
085300         PERFORM APPEND-RETURN-LINE
085400     END-IF.
085500     SET WS-ITM-IDX UP BY 1.
085600     GO TO COPY-RETURN-ITEMS-010.
085700 COPY-RETURN-ITEMS-EXIT.
085800     EXIT.
085900*
086000 01  WS-HOLD-ORIG-ID                 PIC 9(9).
086100 01  WS-HOLD-NEW-ID                  PIC 9(9).
086200 01  WS-HOLD-SRC-IDX                 PIC S9(4) COMP.
086300*
086400 APPEND-RETURN-LINE.
086500     ADD 1 TO WS-ITM-COUNT.
086600     SET WS-ITM-IDX TO WS-ITM-COUNT.
086700     MOVE WS-ITM-COUNT TO WS-ITM-ID (WS-ITM-IDX).
086800     MOVE WS-HOLD-NEW-ID TO WS-ITM-TRX-ID (WS-ITM-IDX).
086900     MOVE WS-ITM-LINE-NO     (WS-HOLD-SRC-IDX)
087000                          TO WS-ITM-LINE-NO (WS-ITM-IDX).
087100     MOVE WS-ITM-PRODUCT-ID  (WS-HOLD-SRC-IDX)
087200                          TO WS-ITM-PRODUCT-ID (WS-ITM-IDX).
087300     MOVE WS-ITM-WAREHOUSE-ID(WS-HOLD-SRC-IDX)
087400                          TO WS-ITM-WAREHOUSE-ID (WS-ITM-IDX).
087500     MOVE WS-ITM-QUANTITY    (WS-HOLD-SRC-IDX)
087600                          TO WS-ITM-QUANTITY (WS-ITM-IDX).
087700     MOVE WS-ITM-UNIT-PRICE  (WS-HOLD-SRC-IDX)
087800                          TO WS-ITM-UNIT-PRICE (WS-ITM-IDX).
087900     MOVE WS-ITM-COST-PRICE  (WS-HOLD-SRC-IDX)
088000                          TO WS-ITM-COST-PRICE (WS-ITM-IDX).
088100     MOVE WS-ITM-DISC-PCT    (WS-HOLD-SRC-IDX)
088200                          TO WS-ITM-DISC-PCT (WS-ITM-IDX).
088300     MOVE WS-ITM-DISC-AMT    (WS-HOLD-SRC-IDX)
088400                          TO WS-ITM-DISC-AMT (WS-ITM-IDX).
088500     MOVE WS-ITM-TAX-PCT     (WS-HOLD-SRC-IDX)
088600                          TO WS-ITM-TAX-PCT (WS-ITM-IDX).
088700     MOVE WS-ITM-TAX-AMT     (WS-HOLD-SRC-IDX)
088800                          TO WS-ITM-TAX-AMT (WS-ITM-IDX).
088900     MOVE WS-ITM-TOTAL-AMT   (WS-HOLD-SRC-IDX)
089000                          TO WS-ITM-TOTAL-AMT (WS-ITM-IDX).
089100     COMPUTE WS-ITM-PROFIT (WS-ITM-IDX) =
089200         WS-ITM-PROFIT (WS-HOLD-SRC-IDX) * -1.
089300     COMPUTE WS-ITM-PROFIT-MARGIN (WS-ITM-IDX) =
089400         WS-ITM-PROFIT-MARGIN (WS-HOLD-SRC-IDX) * -1.
089500*
089600 FIND-TRX-ENTRY.
089700     MOVE 'N' TO WS-FOUND-SW.
089800     SET WS-TRX-IDX TO 1.
089900 FIND-TRX-ENTRY-010.
090000     IF WS-TRX-IDX > WS-TRX-COUNT
090100         GO TO FIND-TRX-ENTRY-EXIT.
090200     IF WS-TRX-ID (WS-TRX-IDX) = WS-CUR-TRX-ID
090300         SET WS-FOUND TO TRUE
090400         SET WS-FOUND-IDX TO WS-TRX-IDX
090500         GO TO FIND-TRX-ENTRY-EXIT.
090600     SET WS-TRX-IDX UP BY 1.
090700     GO TO FIND-TRX-ENTRY-010.
090800 FIND-TRX-ENTRY-EXIT.
090900     EXIT.
091000*
091100******************************************
091200*        END OF RUN - REWRITE MASTERS        *
091300******************************************
091400 END-RTN.
091500     OPEN OUTPUT TRANSACTION-FILE.
091600     SET WS-TRX-IDX TO 1.
091700 END-RTN-010.
091800     IF WS-TRX-IDX > WS-TRX-COUNT
091900         GO TO END-RTN-015.
092000     IF WS-TRX-ID (WS-TRX-IDX) NOT = 0
092100         MOVE WS-TRX-ID          (WS-TRX-IDX) TO TRX-ID
092200         MOVE WS-TRX-NO          (WS-TRX-IDX) TO TRX-NO
092300         MOVE WS-TRX-EXTERNAL-ID (WS-TRX-IDX) TO TRX-EXTERNAL-ID
092400         MOVE WS-TRX-TYPE        (WS-TRX-IDX) TO TRX-TYPE
092500         MOVE WS-TRX-COMPANY-ID  (WS-TRX-IDX) TO TRX-COMPANY-ID
092600         MOVE WS-TRX-CONTACT-ID  (WS-TRX-IDX) TO TRX-CONTACT-ID
092700         MOVE WS-TRX-DATE        (WS-TRX-IDX) TO TRX-DATE
092800         MOVE WS-TRX-CURRENCY    (WS-TRX-IDX) TO TRX-CURRENCY
092900         MOVE WS-TRX-SUBTOTAL    (WS-TRX-IDX) TO TRX-SUBTOTAL
093000         MOVE WS-TRX-TAX-AMT     (WS-TRX-IDX) TO TRX-TAX-AMT
093100         MOVE WS-TRX-DISC-AMT    (WS-TRX-IDX) TO TRX-DISC-AMT
093200         MOVE WS-TRX-TOTAL-AMT   (WS-TRX-IDX) TO TRX-TOTAL-AMT
093300         MOVE WS-TRX-PAID-AMT    (WS-TRX-IDX) TO TRX-PAID-AMT
093400         MOVE WS-TRX-IS-PAID     (WS-TRX-IDX) TO TRX-IS-PAID
093500         MOVE WS-TRX-EXCH-RATE   (WS-TRX-IDX) TO TRX-EXCH-RATE
093600         MOVE WS-TRX-STATUS      (WS-TRX-IDX) TO TRX-STATUS
093700         MOVE 0                  TO TRX-ADD-DATE
093800         MOVE SPACES             TO TRX-ADD-USER
093900         WRITE NOXTRX-REC
094000     END-IF.
094100     SET WS-TRX-IDX UP BY 1.
094200     GO TO END-RTN-010.
094300 END-RTN-015.
094400     CLOSE TRANSACTION-FILE.
094500     OPEN OUTPUT TRANS-ITEM-FILE.
094600     SET WS-ITM-IDX TO 1.
094700 END-RTN-020.
094800     IF WS-ITM-IDX > WS-ITM-COUNT
094900         GO TO END-RTN-025.
095000     IF WS-ITM-ID (WS-ITM-IDX) NOT = 0
095100         MOVE WS-ITM-ID          (WS-ITM-IDX) TO ITM-ID
095200         MOVE WS-ITM-TRX-ID      (WS-ITM-IDX) TO ITM-TRX-ID
095300         MOVE WS-ITM-LINE-NO     (WS-ITM-IDX) TO ITM-LINE-NO
095400         MOVE WS-ITM-PRODUCT-ID  (WS-ITM-IDX) TO ITM-PRODUCT-ID
095500         MOVE WS-ITM-WAREHOUSE-ID(WS-ITM-IDX) TO ITM-WAREHOUSE-ID
095600         MOVE WS-ITM-QUANTITY    (WS-ITM-IDX) TO ITM-QUANTITY
095700         MOVE WS-ITM-UNIT-PRICE  (WS-ITM-IDX) TO ITM-UNIT-PRICE
095800         MOVE WS-ITM-COST-PRICE  (WS-ITM-IDX) TO ITM-COST-PRICE
095900         MOVE WS-ITM-DISC-PCT    (WS-ITM-IDX) TO ITM-DISC-PCT
096000         MOVE WS-ITM-DISC-AMT    (WS-ITM-IDX) TO ITM-DISC-AMT
096100         MOVE WS-ITM-TAX-PCT     (WS-ITM-IDX) TO ITM-TAX-PCT
096200         MOVE WS-ITM-TAX-AMT     (WS-ITM-IDX) TO ITM-TAX-AMT
096300         MOVE WS-ITM-TOTAL-AMT   (WS-ITM-IDX) TO ITM-TOTAL-AMT
096400         MOVE WS-ITM-PROFIT      (WS-ITM-IDX) TO ITM-PROFIT
096500         MOVE WS-ITM-PROFIT-MARGIN (WS-ITM-IDX) TO ITM-PROFIT-MARGIN
096600         MOVE 0 TO ITM-ADD-DATE
096700         WRITE NOXITM-REC
096800     END-IF.
096900     SET WS-ITM-IDX UP BY 1.
097000     GO TO END-RTN-020.
097100 END-RTN-025.
097200     CLOSE TRANS-ITEM-FILE.
097300     OPEN OUTPUT CONTACT-BAL-FILE.
097400     SET WS-CBX-IDX TO 1.
097500 END-RTN-030.
097600     IF WS-CBX-IDX > WS-CBX-COUNT
097700         GO TO END-RTN-035.
097800     MOVE WS-CBX-CONTACT-ID (WS-CBX-IDX) TO CBL-CONTACT-ID.
097900     MOVE WS-CBX-CURRENCY   (WS-CBX-IDX) TO CBL-CURRENCY.
098000     MOVE WS-CBX-BALANCE    (WS-CBX-IDX) TO CBL-BALANCE.
098100     MOVE WS-CBX-LAST-DATE  (WS-CBX-IDX) TO CBL-LAST-POST-DATE.
098200     WRITE NOXCBX-REC.
098300     SET WS-CBX-IDX UP BY 1.
098400     GO TO END-RTN-030.
098500 END-RTN-035.
098600     CLOSE CONTACT-BAL-FILE.
098700     DISPLAY 'NOXTRXPST TOTALS FOR JOB ' WS-JOB
098800         UPON CRT AT 0915.
098900     DISPLAY 'REQUESTS READ    = ' REC-CTR UPON CRT AT 1001.
099000     DISPLAY 'CREATED          = ' CRE-CTR UPON CRT AT 1101.
099100     DISPLAY 'CANCELLED        = ' CAN-CTR UPON CRT AT 1201.
099200     DISPLAY 'DELETED          = ' DEL-CTR UPON CRT AT 1301.
099300     DISPLAY 'RETURNS POSTED   = ' RET-CTR UPON CRT AT 1401.
099400     DISPLAY 'REJECTED RETURNS = ' REJ-CTR UPON CRT AT 1501.
099500     STOP RUN.
