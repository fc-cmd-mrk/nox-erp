000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    NOXACTXFR.
000300 AUTHOR.        EJ.
000400 INSTALLATION.  NOXUS TRADING CO. DATA CENTER.
000500 DATE-WRITTEN.  09/07/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USERS ONLY.
000800*-----------------------------------------------------------
000900*  C H A N G E   L O G
001000*-----------------------------------------------------------
001100* 09/07/89  EJ   ORIGINAL PROGRAM.  MOVES FUNDS BETWEEN TWO
001200*                OF THE COMPANY'S OWN ACCOUNTS AND POSTS A
001300*                PAIR OF MOVEMENT ROWS (TRANSFER OUT/IN).
001400* 01/19/90  EJ   REJECT TRANSFER WHEN FROM AND TO ACCOUNT
001500*                ARE THE SAME.  AP-1218.
001600* 06/11/91  RTC  ADDED CROSS CURRENCY TRANSFER - RATE COMES
001700*                FROM THE REQUEST, NOT LOOKED UP HERE.
001800*                AP-1296.
001900* 03/30/93  DLM  REJECT TRANSFER WHEN EITHER ACCOUNT IS
002000*                INACTIVE.  AP-1498.
002100* 02/08/95  DLM  REJECT WHEN FROM-ACCOUNT BALANCE WOULD GO
002200*                NEGATIVE - ACCOUNTING DOES NOT ALLOW
002300*                OVERDRAFT ON INTERNAL ACCOUNTS.  AP-1699.
002400* 03/02/98  KSW  Y2K - MOVEMENT DATE FIELD EXPANDED TO 4
002500*                DIGIT YEAR.  PROJECT Y2K.
002600* 11/09/99  KSW  Y2K FOLLOW-UP - TRANSFER RUN DATE CARD WAS
002700*                STILL PUNCHED 2 DIGIT.  PROJECT Y2K.
002800* 05/14/07  PAT  ACCOUNT TABLE SIZE INCREASED FOR NEW
002900*                CRYPTO WALLET ACCOUNT TYPE.  AP-2150.
003000* 06/03/11  PAT  REJECT A TRANSFER REQUEST OUTRIGHT WHEN THE
003100*                REQUEST DATE YEAR IS GARBAGE INSTEAD OF
003200*                LETTING IT POST WITH A BLANK MOVEMENT DATE.
003300*                AP-2244.
003400* 06/10/16  PAT  REQUEST FEED NOW CARRIES AN OPTIONAL TO-AMOUNT
003500*                ALONGSIDE THE RATE - DERIVE WHICHEVER ONE IS
003600*                MISSING INSTEAD OF DEMANDING THE RATE ON EVERY
003700*                CROSS-CURRENCY TRANSFER.  REJECT WHEN NEITHER
003800*                IS GIVEN.  AP-2310.
003900* 06/10/16  PAT  A TRANSFER WAS NEVER LEAVING A SETTLEMENT
004000*                TRAIL IN THE PAYMENT MASTER - ACCOUNTING HAS
004100*                TO BE ABLE TO POINT AT TWO PAYMENT ROWS
004200*                (TRF-NNNN-OUT/-IN) FOR EVERY TRANSFER, THE
004300*                SAME AS FOR A CASH PAYMENT.  ADDED
004400*                PAYMENT-FILE, LOAD-PAYMENTS AND THE
004500*                BUILD-OUT-PAYMENT/BUILD-IN-PAYMENT POSTING
004600*                PAIR OFF POST-TRANSFER.  AP-2310.
004700*-----------------------------------------------------------
004800*  PURPOSE - READS THE DAY'S TRANSFER REQUEST FILE AND
004900*  MOVES FUNDS FROM ONE INTERNAL ACCOUNT TO ANOTHER, USING
005000*  THE SUPPLIED RATE (OR TO-AMOUNT) WHEN THE TWO ACCOUNTS DO
005100*  NOT SHARE A CURRENCY.  TWO MOVEMENT ROWS AND TWO PAYMENT
005200*  ROWS ARE WRITTEN PER TRANSFER.
005300*-----------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 ON STATUS IS NOXACTXFR-DEBUG-ON.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT XFR-REQUEST-FILE   ASSIGN TO XFR-REQUEST-FILE
006200            ORGANIZATION IS RECORD SEQUENTIAL.
006300     SELECT ACCOUNT-FILE       ASSIGN TO ACCOUNT-FILE
006400            ORGANIZATION IS RECORD SEQUENTIAL.
006500     SELECT MOVEMENT-FILE      ASSIGN TO MOVEMENT-FILE
006600            ORGANIZATION IS RECORD SEQUENTIAL.
006700     SELECT PAYMENT-FILE       ASSIGN TO PAYMENT-FILE
006800            ORGANIZATION IS RECORD SEQUENTIAL.
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200*
007300 FD  XFR-REQUEST-FILE
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 70 CHARACTERS
007600     DATA RECORD IS NOXXFR-REC.
007700 01  NOXXFR-REC.
007800     05  XFR-ID                     PIC 9(9).
007900     05  XFR-FROM-ACCOUNT-ID        PIC 9(9).
008000     05  XFR-TO-ACCOUNT-ID          PIC 9(9).
008100     05  XFR-FROM-AMOUNT            PIC S9(14)V9(4) COMP-3.
008200*    TO-AMOUNT IS ZERO WHEN THE FEED GIVES A RATE INSTEAD - SEE
008300*    THE RATE/AMOUNT DERIVATION IN 001-MAIN.  AP-2310.
008400     05  XFR-TO-AMOUNT              PIC S9(14)V9(4) COMP-3.
008500     05  XFR-RATE                   PIC S9(10)V9(6) COMP-3.
008600     05  XFR-DATE                   PIC 9(8).
008700     05  XFR-DATE-R REDEFINES XFR-DATE.
008800         10  XFR-DATE-YYYY          PIC 9(4).
008900         10  XFR-DATE-MM            PIC 9(2).
009000         10  XFR-DATE-DD            PIC 9(2).
009100     05  FILLER                     PIC X(02).
009200*
009300 FD  ACCOUNT-FILE
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 80 CHARACTERS
009600     DATA RECORD IS NOXACC-REC.
009700     COPY 'noxlps/noxacc.dd.cbl'.
009800*
009900 FD  MOVEMENT-FILE
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 80 CHARACTERS
010200     DATA RECORD IS NOXMOV-REC.
010300     COPY 'noxlps/noxmov.dd.cbl'.
010400*
010500 FD  PAYMENT-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 140 CHARACTERS
010800     DATA RECORD IS NOXPAY-REC.
010900     COPY 'noxlps/noxpay.dd.cbl'.
011000*
011100 WORKING-STORAGE SECTION.
011200*
011300 01  WS-SWITCHES.
011400     05  EOF-SW                     PIC 9(1)   COMP VALUE 0.
011500         88  NOT-EOF                    VALUE 0.
011600         88  IS-EOF                     VALUE 1.
011700     05  WS-FOUND-SW                PIC X(1)   VALUE 'N'.
011800         88  WS-FOUND                   VALUE 'Y'.
011900         88  WS-NOT-FOUND               VALUE 'N'.
012000     05  WS-REJECT-SW               PIC X(1)   VALUE 'N'.
012100         88  WS-REJECTED                VALUE 'Y'.
012200*
012300 01  WS-COMMAND-LINE                PIC X(100).
012400 01  WS-COMPANY-PARM                PIC X(9).
012500 01  WS-JOB                         PIC X(7).
012600*
012700 01  VARIABLES.
012800     05  REC-CTR                    PIC 9(7)   COMP VALUE 0.
012900     05  XFR-CTR                    PIC 9(7)   COMP VALUE 0.
013000     05  REJ-CTR                    PIC 9(7)   COMP VALUE 0.
013100     05  WS-FROM-IDX                PIC S9(4)  COMP VALUE 0.
013200     05  WS-TO-IDX                  PIC S9(4)  COMP VALUE 0.
013300     05  WS-PNOSEQ-FOUND-IDX        PIC 9(3)   COMP VALUE 0.
013400*
013500 01  WS-ACCOUNT-TABLE.
013600     05  WS-ACC-COUNT               PIC S9(4)  COMP VALUE 0.
013700     05  WS-ACC-ENTRY OCCURS 2000 TIMES
013800                      INDEXED BY WS-ACC-IDX.
013900         10  WS-ACC-ID              PIC 9(9).
014000         10  WS-ACC-COMPANY-ID      PIC 9(9).
014100         10  WS-ACC-CODE            PIC X(10).
014200         10  WS-ACC-TYPE            PIC X(2).
014300         10  WS-ACC-CURRENCY        PIC X(4).
014400         10  WS-ACC-BALANCE         PIC S9(14)V9(4) COMP-3.
014500         10  WS-ACC-ACTIVE          PIC X(1).
014600*
014700 01  WS-MOVEMENT-TABLE.
014800     05  WS-MOV-COUNT               PIC S9(4)  COMP VALUE 0.
014900     05  WS-MOV-ENTRY OCCURS 9000 TIMES
015000                      INDEXED BY WS-MOV-IDX.
015100         10  WS-MOV-ID              PIC 9(9).
015200         10  WS-MOV-ACCOUNT-ID      PIC 9(9).
015300         10  WS-MOV-TYPE            PIC X(2).
015400         10  WS-MOV-AMOUNT          PIC S9(14)V9(4) COMP-3.
015500         10  WS-MOV-BALANCE-AFTER   PIC S9(14)V9(4) COMP-3.
015600         10  WS-MOV-REF-TYPE        PIC X(8).
015700         10  WS-MOV-REF-ID          PIC 9(9).
015800         10  WS-MOV-DATE            PIC 9(8).
015900*
016000 01  WS-PAYMENT-TABLE.
016100     05  WS-PAY-COUNT               PIC S9(4)  COMP VALUE 0.
016200     05  WS-PAY-ENTRY OCCURS 9000 TIMES
016300                      INDEXED BY WS-PAY-IDX.
016400         10  WS-PAY-ID              PIC 9(9).
016500         10  WS-PAY-NO              PIC X(20).
016600         10  WS-PAY-NO-R REDEFINES WS-PAY-NO.
016700             15  WS-PAY-NO-PREFIX   PIC X(3).
016800             15  WS-PAY-NO-DATE     PIC X(8).
016900             15  WS-PAY-NO-SEQ      PIC X(4).
017000             15  FILLER             PIC X(5).
017100         10  WS-PAY-EXTERNAL-ID     PIC X(20).
017200         10  WS-PAY-TRX-ID          PIC 9(9).
017300         10  WS-PAY-CONTACT-ID      PIC 9(9).
017400         10  WS-PAY-ACCOUNT-ID      PIC 9(9).
017500         10  WS-PAY-TYPE            PIC X(1).
017600         10  WS-PAY-CHANNEL         PIC X(2).
017700         10  WS-PAY-CURRENCY        PIC X(4).
017800         10  WS-PAY-AMOUNT          PIC S9(14)V9(4) COMP-3.
017900         10  WS-PAY-EXCH-RATE       PIC S9(10)V9(6) COMP-3.
018000         10  WS-PAY-BASE-AMT        PIC S9(14)V9(4) COMP-3.
018100         10  WS-PAY-DATE            PIC 9(8).
018200         10  WS-PAY-STATUS          PIC X(1).
018300*
018400 01  WS-PNOSEQ-TABLE.
018500     05  WS-PNOSEQ-COUNT            PIC 9(3)   COMP VALUE 0.
018600     05  WS-PNOSEQ-ENTRY OCCURS 40 TIMES
018700                      INDEXED BY WS-PNOSEQ-IDX.
018800         10  WS-PNOSEQ-PREFIX       PIC X(3).
018900         10  WS-PNOSEQ-DATE         PIC X(8).
019000         10  WS-PNOSEQ-MAX          PIC 9(4)   COMP.
019100*
019200 01  WS-CUR-PAY-NO                  PIC X(20).
019300 01  WS-CUR-XFR-SEQ                 PIC 9(4).
019400*
019500 01  WS-FROM-AMT                    PIC S9(14)V9(4) COMP-3.
019600 01  WS-TO-AMT                      PIC S9(14)V9(4) COMP-3.
019700 01  WS-XFR-RATE                    PIC S9(10)V9(6) COMP-3.
019800 01  WS-XFR-INV-RATE                PIC S9(10)V9(6) COMP-3.
019900*
020000 PROCEDURE DIVISION.
020100*
020200 A010-MAIN-LINE.
020300     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
020400     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
020500         INTO WS-COMPANY-PARM WS-JOB.
020600     DISPLAY '* * * * B E G I N   N O X A C T X F R'
020700         UPON CRT AT 1401.
020800     OPEN INPUT ACCOUNT-FILE MOVEMENT-FILE PAYMENT-FILE.
020900     PERFORM LOAD-ACCOUNTS  THRU LOAD-ACCOUNTS-EXIT.
021000     PERFORM LOAD-MOVEMENTS THRU LOAD-MOVEMENTS-EXIT.
021100     PERFORM LOAD-PAYMENTS  THRU LOAD-PAYMENTS-EXIT.
021200     CLOSE ACCOUNT-FILE MOVEMENT-FILE PAYMENT-FILE.
021300     OPEN INPUT XFR-REQUEST-FILE.
021400     MOVE 0 TO EOF-SW.
021500     PERFORM READ-REQUEST.
021600     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL IS-EOF.
021700     CLOSE XFR-REQUEST-FILE.
021800     PERFORM END-RTN.
021900*
022000 READ-REQUEST.
022100     READ XFR-REQUEST-FILE INTO NOXXFR-REC
022200         AT END MOVE 1 TO EOF-SW.
022300     IF NOT-EOF
022400         ADD 1 TO REC-CTR.
022500*
022600 LOAD-ACCOUNTS.
022700     MOVE 0 TO WS-ACC-COUNT. MOVE 0 TO EOF-SW.
022800 LOAD-ACCOUNTS-010.
022900     READ ACCOUNT-FILE INTO NOXACC-REC AT END
023000         GO TO LOAD-ACCOUNTS-EXIT.
023100     ADD 1 TO WS-ACC-COUNT.
023200     SET WS-ACC-IDX TO WS-ACC-COUNT.
023300     MOVE ACC-ID         TO WS-ACC-ID        (WS-ACC-IDX).
023400     MOVE ACC-COMPANY-ID TO WS-ACC-COMPANY-ID(WS-ACC-IDX).
023500     MOVE ACC-CODE       TO WS-ACC-CODE      (WS-ACC-IDX).
023600     MOVE ACC-TYPE       TO WS-ACC-TYPE      (WS-ACC-IDX).
023700     MOVE ACC-CURRENCY   TO WS-ACC-CURRENCY  (WS-ACC-IDX).
023800     MOVE ACC-BALANCE    TO WS-ACC-BALANCE   (WS-ACC-IDX).
023900     MOVE ACC-ACTIVE     TO WS-ACC-ACTIVE    (WS-ACC-IDX).
024000     GO TO LOAD-ACCOUNTS-010.
024100 LOAD-ACCOUNTS-EXIT.
024200     EXIT.
024300*
024400 LOAD-MOVEMENTS.
024500     MOVE 0 TO WS-MOV-COUNT. MOVE 0 TO EOF-SW.
024600 LOAD-MOVEMENTS-010.
024700     READ MOVEMENT-FILE INTO NOXMOV-REC AT END
024800         GO TO LOAD-MOVEMENTS-EXIT.
024900     ADD 1 TO WS-MOV-COUNT.
025000     SET WS-MOV-IDX TO WS-MOV-COUNT.
025100     MOVE MOV-ID            TO WS-MOV-ID          (WS-MOV-IDX).
025200     MOVE MOV-ACCOUNT-ID    TO WS-MOV-ACCOUNT-ID  (WS-MOV-IDX).
025300     MOVE MOV-TYPE          TO WS-MOV-TYPE        (WS-MOV-IDX).
025400     MOVE MOV-AMOUNT        TO WS-MOV-AMOUNT      (WS-MOV-IDX).
025500     MOVE MOV-BALANCE-AFTER TO WS-MOV-BALANCE-AFTER(WS-MOV-IDX).
025600     MOVE MOV-REF-TYPE      TO WS-MOV-REF-TYPE    (WS-MOV-IDX).
025700     MOVE MOV-REF-ID        TO WS-MOV-REF-ID      (WS-MOV-IDX).
025800     MOVE MOV-DATE          TO WS-MOV-DATE        (WS-MOV-IDX).
025900     GO TO LOAD-MOVEMENTS-010.
026000 LOAD-MOVEMENTS-EXIT.
026100     EXIT.
026200*
026300******************************************
026400*  LOAD THE PAYMENT MASTER AND NOTE THE HIGH TRF SEQUENCE   *
026500*  ALREADY USED FOR EACH DATE, SAME IDEA AS NOXBCHIMP'S     *
026600*  NOTE-PNO-SEQ.  AP-2310.                                  *
026700******************************************
026800 LOAD-PAYMENTS.
026900     MOVE 0 TO WS-PAY-COUNT. MOVE 0 TO WS-PNOSEQ-COUNT.
027000     MOVE 0 TO EOF-SW.
027100 LOAD-PAYMENTS-010.
027200     READ PAYMENT-FILE INTO NOXPAY-REC AT END
027300         GO TO LOAD-PAYMENTS-EXIT.
027400     ADD 1 TO WS-PAY-COUNT.
027500     SET WS-PAY-IDX TO WS-PAY-COUNT.
027600     MOVE PAY-ID          TO WS-PAY-ID          (WS-PAY-IDX).
027700     MOVE PAY-NO          TO WS-PAY-NO          (WS-PAY-IDX).
027800     MOVE PAY-EXTERNAL-ID TO WS-PAY-EXTERNAL-ID (WS-PAY-IDX).
027900     MOVE PAY-TRX-ID      TO WS-PAY-TRX-ID      (WS-PAY-IDX).
028000     MOVE PAY-CONTACT-ID  TO WS-PAY-CONTACT-ID  (WS-PAY-IDX).
028100     MOVE PAY-ACCOUNT-ID  TO WS-PAY-ACCOUNT-ID  (WS-PAY-IDX).
028200     MOVE PAY-TYPE        TO WS-PAY-TYPE        (WS-PAY-IDX).
028300     MOVE PAY-CHANNEL     TO WS-PAY-CHANNEL     (WS-PAY-IDX).
028400     MOVE PAY-CURRENCY    TO WS-PAY-CURRENCY    (WS-PAY-IDX).
028500     MOVE PAY-AMOUNT      TO WS-PAY-AMOUNT      (WS-PAY-IDX).
028600     MOVE PAY-EXCH-RATE   TO WS-PAY-EXCH-RATE   (WS-PAY-IDX).
028700     MOVE PAY-BASE-AMT    TO WS-PAY-BASE-AMT    (WS-PAY-IDX).
028800     MOVE PAY-DATE        TO WS-PAY-DATE        (WS-PAY-IDX).
028900     MOVE PAY-STATUS      TO WS-PAY-STATUS      (WS-PAY-IDX).
029000     IF PAY-NO-PREFIX = 'TRF'
029100         PERFORM NOTE-XFR-SEQ THRU NOTE-XFR-SEQ-EXIT
029200     END-IF.
029300     GO TO LOAD-PAYMENTS-010.
029400 LOAD-PAYMENTS-EXIT.
029500     EXIT.
029600*
029700 NOTE-XFR-SEQ.
029800     MOVE 0 TO WS-PNOSEQ-FOUND-IDX.
029900     SET WS-PNOSEQ-IDX TO 1.
030000 NOTE-XFR-SEQ-010.
030100     IF WS-PNOSEQ-IDX > WS-PNOSEQ-COUNT
030200         GO TO NOTE-XFR-SEQ-020.
030300     IF WS-PNOSEQ-DATE (WS-PNOSEQ-IDX) = PAY-NO-DATE
030400         SET WS-PNOSEQ-FOUND-IDX TO WS-PNOSEQ-IDX
030500         GO TO NOTE-XFR-SEQ-030.
030600     SET WS-PNOSEQ-IDX UP BY 1.
030700     GO TO NOTE-XFR-SEQ-010.
030800 NOTE-XFR-SEQ-020.
030900     ADD 1 TO WS-PNOSEQ-COUNT.
031000     SET WS-PNOSEQ-IDX TO WS-PNOSEQ-COUNT.
031100     MOVE 'TRF'       TO WS-PNOSEQ-PREFIX (WS-PNOSEQ-IDX).
031200     MOVE PAY-NO-DATE TO WS-PNOSEQ-DATE   (WS-PNOSEQ-IDX).
031300     MOVE 0           TO WS-PNOSEQ-MAX    (WS-PNOSEQ-IDX).
031400     SET WS-PNOSEQ-FOUND-IDX TO WS-PNOSEQ-IDX.
031500 NOTE-XFR-SEQ-030.
031600     IF PAY-NO-SEQ NUMERIC
031700     AND PAY-NO-SEQ > WS-PNOSEQ-MAX (WS-PNOSEQ-FOUND-IDX)
031800         MOVE PAY-NO-SEQ TO WS-PNOSEQ-MAX (WS-PNOSEQ-FOUND-IDX).
031900 NOTE-XFR-SEQ-EXIT.
032000     EXIT.
032100*
032200******************************************
032300*        VALIDATE AND DERIVE THE TRANSFER AMOUNTS *
032400******************************************
032500 001-MAIN.
032600     MOVE 'N' TO WS-REJECT-SW.
032700     IF XFR-DATE-YYYY < 1900
032800         DISPLAY 'TRANSFER REJECTED - BAD REQUEST DATE'
032900             UPON CRT AT 2301
033000         SET WS-REJECTED TO TRUE
033100     END-IF.
033200     IF NOT WS-REJECTED AND
033300        XFR-FROM-ACCOUNT-ID = XFR-TO-ACCOUNT-ID
033400         DISPLAY 'TRANSFER REJECTED - SAME ACCOUNT'
033500             UPON CRT AT 2301
033600         SET WS-REJECTED TO TRUE
033700     END-IF.
033800     IF NOT WS-REJECTED
033900         PERFORM FIND-FROM-ACCOUNT THRU FIND-FROM-ACCOUNT-EXIT
034000         IF WS-NOT-FOUND OR
034100            WS-ACC-ACTIVE (WS-FROM-IDX) = 'N'
034200             DISPLAY 'TRANSFER REJECTED - FROM ACCT BAD'
034300                 UPON CRT AT 2301
034400             SET WS-REJECTED TO TRUE
034500         END-IF
034600     END-IF.
034700     IF NOT WS-REJECTED
034800         PERFORM FIND-TO-ACCOUNT THRU FIND-TO-ACCOUNT-EXIT
034900         IF WS-NOT-FOUND OR
035000            WS-ACC-ACTIVE (WS-TO-IDX) = 'N'
035100             DISPLAY 'TRANSFER REJECTED - TO ACCT BAD'
035200                 UPON CRT AT 2301
035300             SET WS-REJECTED TO TRUE
035400         END-IF
035500     END-IF.
035600     IF NOT WS-REJECTED
035700         MOVE XFR-FROM-AMOUNT TO WS-FROM-AMT
035800         IF WS-ACC-CURRENCY (WS-FROM-IDX) =
035900            WS-ACC-CURRENCY (WS-TO-IDX)
036000             MOVE XFR-FROM-AMOUNT TO WS-TO-AMT
036100             MOVE 1               TO WS-XFR-RATE
036200             MOVE 1               TO WS-XFR-INV-RATE
036300         ELSE
036400             IF XFR-TO-AMOUNT NOT = 0
036500                 MOVE XFR-TO-AMOUNT TO WS-TO-AMT
036600                 COMPUTE WS-XFR-RATE ROUNDED =
036700                     XFR-TO-AMOUNT / XFR-FROM-AMOUNT
036800             ELSE
036900                 IF XFR-RATE NOT = 0
037000                     MOVE XFR-RATE TO WS-XFR-RATE
037100                     COMPUTE WS-TO-AMT ROUNDED =
037200                         XFR-FROM-AMOUNT * XFR-RATE
037300                 ELSE
037400                     DISPLAY 'TRANSFER REJECTED - NO RATE/TO-AMT'
037500                         UPON CRT AT 2301
037600                     SET WS-REJECTED TO TRUE
037700                 END-IF
037800             END-IF
037900             IF NOT WS-REJECTED
038000                 IF WS-XFR-RATE = 0
038100                     MOVE 1 TO WS-XFR-INV-RATE
038200                 ELSE
038300                     COMPUTE WS-XFR-INV-RATE ROUNDED =
038400                         1 / WS-XFR-RATE
038500                 END-IF
038600             END-IF
038700         END-IF
038800     END-IF.
038900     IF NOT WS-REJECTED
039000         IF WS-ACC-BALANCE (WS-FROM-IDX) - WS-FROM-AMT < 0
039100             DISPLAY 'TRANSFER REJECTED - INSUFFICIENT FUNDS'
039200                 UPON CRT AT 2301
039300             SET WS-REJECTED TO TRUE
039400         END-IF
039500     END-IF.
039600     IF WS-REJECTED
039700         ADD 1 TO REJ-CTR
039800     ELSE
039900         PERFORM POST-TRANSFER THRU POST-TRANSFER-EXIT
040000         ADD 1 TO XFR-CTR
040100     END-IF.
040200     PERFORM READ-REQUEST.
040300 001-MAIN-EXIT.
040400     EXIT.
040500*
040600 POST-TRANSFER.
040700     SUBTRACT WS-FROM-AMT FROM WS-ACC-BALANCE (WS-FROM-IDX).
040800     ADD WS-TO-AMT TO WS-ACC-BALANCE (WS-TO-IDX).
040900     ADD 1 TO WS-MOV-COUNT.
041000     SET WS-MOV-IDX TO WS-MOV-COUNT.
041100     MOVE WS-MOV-COUNT        TO WS-MOV-ID (WS-MOV-IDX).
041200     MOVE XFR-FROM-ACCOUNT-ID TO WS-MOV-ACCOUNT-ID (WS-MOV-IDX).
041300     MOVE 'TO'                TO WS-MOV-TYPE (WS-MOV-IDX).
041400     MOVE WS-FROM-AMT         TO WS-MOV-AMOUNT (WS-MOV-IDX).
041500     MOVE WS-ACC-BALANCE (WS-FROM-IDX)
041600                              TO WS-MOV-BALANCE-AFTER (WS-MOV-IDX).
041700     MOVE 'TRANSFER' TO WS-MOV-REF-TYPE (WS-MOV-IDX).
041800     MOVE XFR-ID              TO WS-MOV-REF-ID (WS-MOV-IDX).
041900     MOVE XFR-DATE            TO WS-MOV-DATE (WS-MOV-IDX).
042000     ADD 1 TO WS-MOV-COUNT.
042100     SET WS-MOV-IDX TO WS-MOV-COUNT.
042200     MOVE WS-MOV-COUNT        TO WS-MOV-ID (WS-MOV-IDX).
042300     MOVE XFR-TO-ACCOUNT-ID   TO WS-MOV-ACCOUNT-ID (WS-MOV-IDX).
042400     MOVE 'TI'                TO WS-MOV-TYPE (WS-MOV-IDX).
042500     MOVE WS-TO-AMT           TO WS-MOV-AMOUNT (WS-MOV-IDX).
042600     MOVE WS-ACC-BALANCE (WS-TO-IDX)
042700                              TO WS-MOV-BALANCE-AFTER (WS-MOV-IDX).
042800     MOVE 'TRANSFER' TO WS-MOV-REF-TYPE (WS-MOV-IDX).
042900     MOVE XFR-ID              TO WS-MOV-REF-ID (WS-MOV-IDX).
043000     MOVE XFR-DATE            TO WS-MOV-DATE (WS-MOV-IDX).
043100     PERFORM LOOKUP-XFR-SEQ THRU LOOKUP-XFR-SEQ-EXIT.
043200     ADD 1 TO WS-PNOSEQ-MAX (WS-PNOSEQ-FOUND-IDX).
043300     MOVE WS-PNOSEQ-MAX (WS-PNOSEQ-FOUND-IDX) TO WS-CUR-XFR-SEQ.
043400     PERFORM BUILD-OUT-PAYMENT THRU BUILD-OUT-PAYMENT-EXIT.
043500     PERFORM BUILD-IN-PAYMENT  THRU BUILD-IN-PAYMENT-EXIT.
043600 POST-TRANSFER-EXIT.
043700     EXIT.
043800*
043900******************************************
044000*  TRANSFER PAYMENT-NUMBER LOOKUP AND THE TWO SETTLEMENT    *
044100*  LEGS (OUT/IN) WRITTEN TO THE PAYMENT MASTER.  AP-2310.    *
044200******************************************
044300 LOOKUP-XFR-SEQ.
044400     MOVE 0 TO WS-PNOSEQ-FOUND-IDX.
044500     SET WS-PNOSEQ-IDX TO 1.
044600 LOOKUP-XFR-SEQ-010.
044700     IF WS-PNOSEQ-IDX > WS-PNOSEQ-COUNT
044800         GO TO LOOKUP-XFR-SEQ-020.
044900     IF WS-PNOSEQ-DATE (WS-PNOSEQ-IDX) = XFR-DATE
045000         SET WS-PNOSEQ-FOUND-IDX TO WS-PNOSEQ-IDX
045100         GO TO LOOKUP-XFR-SEQ-EXIT.
045200     SET WS-PNOSEQ-IDX UP BY 1.
045300     GO TO LOOKUP-XFR-SEQ-010.
045400 LOOKUP-XFR-SEQ-020.
045500     ADD 1 TO WS-PNOSEQ-COUNT.
045600     SET WS-PNOSEQ-IDX TO WS-PNOSEQ-COUNT.
045700     MOVE 'TRF'  TO WS-PNOSEQ-PREFIX (WS-PNOSEQ-IDX).
045800     MOVE XFR-DATE TO WS-PNOSEQ-DATE (WS-PNOSEQ-IDX).
045900     MOVE 0      TO WS-PNOSEQ-MAX    (WS-PNOSEQ-IDX).
046000     SET WS-PNOSEQ-FOUND-IDX TO WS-PNOSEQ-IDX.
046100 LOOKUP-XFR-SEQ-EXIT.
046200     EXIT.
046300*
046400 BUILD-OUT-PAYMENT.
046500     ADD 1 TO WS-PAY-COUNT.
046600     SET WS-PAY-IDX TO WS-PAY-COUNT.
046700     MOVE WS-PAY-COUNT TO WS-PAY-ID (WS-PAY-IDX).
046800     MOVE 'TRF'        TO WS-CUR-PAY-NO (1:3).
046900     MOVE XFR-DATE     TO WS-CUR-PAY-NO (4:8).
047000     MOVE WS-CUR-XFR-SEQ TO WS-CUR-PAY-NO (12:4).
047100     MOVE '-OUT'       TO WS-CUR-PAY-NO (16:4).
047200     MOVE SPACE        TO WS-CUR-PAY-NO (20:1).
047300     MOVE WS-CUR-PAY-NO        TO WS-PAY-NO (WS-PAY-IDX).
047400     MOVE SPACES               TO WS-PAY-EXTERNAL-ID (WS-PAY-IDX).
047500     MOVE 0                    TO WS-PAY-TRX-ID (WS-PAY-IDX).
047600     MOVE 0                    TO WS-PAY-CONTACT-ID (WS-PAY-IDX).
047700     MOVE XFR-FROM-ACCOUNT-ID  TO WS-PAY-ACCOUNT-ID (WS-PAY-IDX).
047800     MOVE 'O'                  TO WS-PAY-TYPE (WS-PAY-IDX).
047900     MOVE 'BT'                 TO WS-PAY-CHANNEL (WS-PAY-IDX).
048000     MOVE WS-ACC-CURRENCY (WS-FROM-IDX)
048100                               TO WS-PAY-CURRENCY (WS-PAY-IDX).
048200     MOVE WS-FROM-AMT          TO WS-PAY-AMOUNT (WS-PAY-IDX).
048300     MOVE WS-XFR-RATE          TO WS-PAY-EXCH-RATE (WS-PAY-IDX).
048400     MOVE WS-FROM-AMT          TO WS-PAY-BASE-AMT (WS-PAY-IDX).
048500     MOVE XFR-DATE             TO WS-PAY-DATE (WS-PAY-IDX).
048600     MOVE 'C'                  TO WS-PAY-STATUS (WS-PAY-IDX).
048700 BUILD-OUT-PAYMENT-EXIT.
048800     EXIT.
048900*
049000 BUILD-IN-PAYMENT.
049100     ADD 1 TO WS-PAY-COUNT.
049200     SET WS-PAY-IDX TO WS-PAY-COUNT.
049300     MOVE WS-PAY-COUNT TO WS-PAY-ID (WS-PAY-IDX).
049400     MOVE 'TRF'        TO WS-CUR-PAY-NO (1:3).
049500     MOVE XFR-DATE     TO WS-CUR-PAY-NO (4:8).
049600     MOVE WS-CUR-XFR-SEQ TO WS-CUR-PAY-NO (12:4).
049700     MOVE '-IN'        TO WS-CUR-PAY-NO (16:3).
049800     MOVE SPACES       TO WS-CUR-PAY-NO (19:2).
049900     MOVE WS-CUR-PAY-NO        TO WS-PAY-NO (WS-PAY-IDX).
050000     MOVE SPACES               TO WS-PAY-EXTERNAL-ID (WS-PAY-IDX).
050100     MOVE 0                    TO WS-PAY-TRX-ID (WS-PAY-IDX).
050200     MOVE 0                    TO WS-PAY-CONTACT-ID (WS-PAY-IDX).
050300     MOVE XFR-TO-ACCOUNT-ID    TO WS-PAY-ACCOUNT-ID (WS-PAY-IDX).
050400     MOVE 'I'                  TO WS-PAY-TYPE (WS-PAY-IDX).
050500     MOVE 'BT'                 TO WS-PAY-CHANNEL (WS-PAY-IDX).
050600     MOVE WS-ACC-CURRENCY (WS-TO-IDX)
050700                               TO WS-PAY-CURRENCY (WS-PAY-IDX).
050800     MOVE WS-TO-AMT            TO WS-PAY-AMOUNT (WS-PAY-IDX).
050900     MOVE WS-XFR-INV-RATE      TO WS-PAY-EXCH-RATE (WS-PAY-IDX).
051000     MOVE WS-TO-AMT            TO WS-PAY-BASE-AMT (WS-PAY-IDX).
051100     MOVE XFR-DATE             TO WS-PAY-DATE (WS-PAY-IDX).
051200     MOVE 'C'                  TO WS-PAY-STATUS (WS-PAY-IDX).
051300 BUILD-IN-PAYMENT-EXIT.
051400     EXIT.
051500*
051600 FIND-FROM-ACCOUNT.
051700     MOVE 'N' TO WS-FOUND-SW.
051800     SET WS-ACC-IDX TO 1.
051900 FIND-FROM-ACCOUNT-010.
052000     IF WS-ACC-IDX > WS-ACC-COUNT
052100         GO TO FIND-FROM-ACCOUNT-EXIT.
052200     IF WS-ACC-ID (WS-ACC-IDX) = XFR-FROM-ACCOUNT-ID
052300         SET WS-FOUND TO TRUE
052400         SET WS-FROM-IDX TO WS-ACC-IDX
052500         GO TO FIND-FROM-ACCOUNT-EXIT.
052600     SET WS-ACC-IDX UP BY 1.
052700     GO TO FIND-FROM-ACCOUNT-010.
052800 FIND-FROM-ACCOUNT-EXIT.
052900     EXIT.
053000*
053100 FIND-TO-ACCOUNT.
053200     MOVE 'N' TO WS-FOUND-SW.
053300     SET WS-ACC-IDX TO 1.
053400 FIND-TO-ACCOUNT-010.
053500     IF WS-ACC-IDX > WS-ACC-COUNT
053600         GO TO FIND-TO-ACCOUNT-EXIT.
053700     IF WS-ACC-ID (WS-ACC-IDX) = XFR-TO-ACCOUNT-ID
053800         SET WS-FOUND TO TRUE
053900         SET WS-TO-IDX TO WS-ACC-IDX
054000         GO TO FIND-TO-ACCOUNT-EXIT.
054100     SET WS-ACC-IDX UP BY 1.
054200     GO TO FIND-TO-ACCOUNT-010.
054300 FIND-TO-ACCOUNT-EXIT.
054400     EXIT.
054500*
054600 END-RTN.
054700     OPEN OUTPUT ACCOUNT-FILE.
054800     SET WS-ACC-IDX TO 1.
054900 END-RTN-010.
055000     IF WS-ACC-IDX > WS-ACC-COUNT
055100         GO TO END-RTN-015.
055200     MOVE WS-ACC-ID         (WS-ACC-IDX) TO ACC-ID
055300     MOVE WS-ACC-COMPANY-ID (WS-ACC-IDX) TO ACC-COMPANY-ID
055400     MOVE WS-ACC-CODE       (WS-ACC-IDX) TO ACC-CODE
055500     MOVE WS-ACC-TYPE       (WS-ACC-IDX) TO ACC-TYPE
055600     MOVE WS-ACC-CURRENCY   (WS-ACC-IDX) TO ACC-CURRENCY
055700     MOVE WS-ACC-BALANCE    (WS-ACC-IDX) TO ACC-BALANCE
055800     MOVE WS-ACC-ACTIVE     (WS-ACC-IDX) TO ACC-ACTIVE
055900     WRITE NOXACC-REC.
056000     SET WS-ACC-IDX UP BY 1.
056100     GO TO END-RTN-010.
056200 END-RTN-015.
056300     CLOSE ACCOUNT-FILE.
056400     OPEN OUTPUT MOVEMENT-FILE.
056500     SET WS-MOV-IDX TO 1.
056600 END-RTN-020.
056700     IF WS-MOV-IDX > WS-MOV-COUNT
056800         GO TO END-RTN-025.
056900     MOVE WS-MOV-ID            (WS-MOV-IDX) TO MOV-ID
057000     MOVE WS-MOV-ACCOUNT-ID    (WS-MOV-IDX) TO MOV-ACCOUNT-ID
057100     MOVE WS-MOV-TYPE          (WS-MOV-IDX) TO MOV-TYPE
057200     MOVE WS-MOV-AMOUNT        (WS-MOV-IDX) TO MOV-AMOUNT
057300     MOVE WS-MOV-BALANCE-AFTER (WS-MOV-IDX) TO MOV-BALANCE-AFTER
057400     MOVE WS-MOV-REF-TYPE      (WS-MOV-IDX) TO MOV-REF-TYPE
057500     MOVE WS-MOV-REF-ID        (WS-MOV-IDX) TO MOV-REF-ID
057600     MOVE WS-MOV-DATE          (WS-MOV-IDX) TO MOV-DATE
057700     WRITE NOXMOV-REC.
057800     SET WS-MOV-IDX UP BY 1.
057900     GO TO END-RTN-020.
058000 END-RTN-025.
058100     CLOSE MOVEMENT-FILE.
058200     OPEN OUTPUT PAYMENT-FILE.
058300     SET WS-PAY-IDX TO 1.
058400 END-RTN-030.
058500     IF WS-PAY-IDX > WS-PAY-COUNT
058600         GO TO END-RTN-035.
058700     MOVE WS-PAY-ID          (WS-PAY-IDX) TO PAY-ID
058800     MOVE WS-PAY-NO          (WS-PAY-IDX) TO PAY-NO
058900     MOVE WS-PAY-EXTERNAL-ID (WS-PAY-IDX) TO PAY-EXTERNAL-ID
059000     MOVE WS-PAY-TRX-ID      (WS-PAY-IDX) TO PAY-TRX-ID
059100     MOVE WS-PAY-CONTACT-ID  (WS-PAY-IDX) TO PAY-CONTACT-ID
059200     MOVE WS-PAY-ACCOUNT-ID  (WS-PAY-IDX) TO PAY-ACCOUNT-ID
059300     MOVE WS-PAY-TYPE        (WS-PAY-IDX) TO PAY-TYPE
059400     MOVE WS-PAY-CHANNEL     (WS-PAY-IDX) TO PAY-CHANNEL
059500     MOVE WS-PAY-CURRENCY    (WS-PAY-IDX) TO PAY-CURRENCY
059600     MOVE WS-PAY-AMOUNT      (WS-PAY-IDX) TO PAY-AMOUNT
059700     MOVE WS-PAY-EXCH-RATE   (WS-PAY-IDX) TO PAY-EXCH-RATE
059800     MOVE WS-PAY-BASE-AMT    (WS-PAY-IDX) TO PAY-BASE-AMT
059900     MOVE WS-PAY-DATE        (WS-PAY-IDX) TO PAY-DATE
060000     MOVE WS-PAY-STATUS      (WS-PAY-IDX) TO PAY-STATUS
060100     MOVE 0                                 TO PAY-ADD-DATE
060200     MOVE SPACES                            TO PAY-ADD-USER
060300     WRITE NOXPAY-REC.
060400     SET WS-PAY-IDX UP BY 1.
060500     GO TO END-RTN-030.
060600 END-RTN-035.
060700     CLOSE PAYMENT-FILE.
060800     DISPLAY 'NOXACTXFR TOTALS FOR JOB ' WS-JOB UPON CRT AT 0915.
060900     DISPLAY 'REQUESTS READ  = ' REC-CTR UPON CRT AT 1001.
061000     DISPLAY 'TRANSFERRED    = ' XFR-CTR UPON CRT AT 1101.
061100     DISPLAY 'REJECTED       = ' REJ-CTR UPON CRT AT 1201.
061200     STOP RUN.
