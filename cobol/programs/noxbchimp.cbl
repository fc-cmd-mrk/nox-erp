000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    NOXBCHIMP.
000300 AUTHOR.        EJ.
000400 INSTALLATION.  NOXUS TRADING CO. DATA CENTER.
000500 DATE-WRITTEN.  11/28/1990.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USERS ONLY.
000800*-----------------------------------------------------------
000900*  C H A N G E   L O G
001000*-----------------------------------------------------------
001100* 11/28/90  EJ   ORIGINAL PROGRAM.  LOADS ONE OF THE THREE
001200*                OUTSIDE ACTIVITY FEEDS (SALES / PAYMENTS /
001300*                PURCHASES) FROM THE E-PIN MARKETPLACES AND
001400*                POSTS THEM AGAINST THE LEDGER, AUTO-BUILDING
001500*                CUSTOMER, SUPPLIER AND PRODUCT MASTERS AS
001600*                NEEDED.  MODELLED ON THE OLD SETMB2000 FEED
001700*                LOADER - ONE BRANCH PER SOURCE INSTEAD OF
001800*                ONE BRANCH PER CLIENT.
001900* 04/02/91  EJ   ADDED THE PAYMENT CHANNEL TEXT MAP.  AP-1188.
002000* 08/14/93  RTC  DUPLICATE EXTERNAL ID NOW SKIPPED INSTEAD OF
002100*                ABENDING THE RUN - ONE BAD FEED SHOULD NOT
002200*                STOP THE WHOLE BATCH.  AP-1401.
002300* 03/02/98  KSW  Y2K DATE WINDOWING REVIEW - ALL IMPORT DATES
002400*                ARE CCYYMMDD ALREADY, NO CHANGE REQUIRED.
002500*                RECOMPILED UNDER PROJECT Y2K.  AP-1699.
002600* 11/09/99  KSW  FINAL Y2K SIGN-OFF, NO FURTHER CHANGES.
002700* 10/19/01  DLM  PURCHASE FEED NOW UPDATES THE PRODUCT NAME
002800*                WHEN THE SUPPLIER'S NAME DIFFERS FROM OURS.
002900*                AP-1847.
003000* 06/06/07  PAT  RECOMPILE - NO SOURCE CHANGE.
003100* 08/04/16  PAT  SALE AND PURCHASE DOCUMENT NUMBERS WERE BEING
003200*                STAMPED 'SAL' AND 'PUR' HERE WHILE NOXTRXPST'S
003300*                OWN NUMBERING USES 'SLS' AND 'PRC' FOR THE
003400*                SAME TWO DOCUMENT TYPES ON THE SAME FILE -
003500*                CHANGED BOTH THE STAMP AND THE DOC-SEQ TABLE
003600*                LOOKUPS TO MATCH.  AP-2324.
003700*-----------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON STATUS IS NOXBCHIMP-DEBUG-ON.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SALES-IMPORT-FILE    ASSIGN TO SALES-IMPORT
004600            ORGANIZATION IS LINE SEQUENTIAL.
004700     SELECT PAYMENT-IMPORT-FILE  ASSIGN TO PAYMENT-IMPORT
004800            ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT PURCHASE-IMPORT-FILE ASSIGN TO PURCHASE-IMPORT
005000            ORGANIZATION IS LINE SEQUENTIAL.
005100     SELECT CONTACT-FILE         ASSIGN TO CONTACT-FILE
005200            ORGANIZATION IS RECORD SEQUENTIAL.
005300     SELECT PRODUCT-FILE         ASSIGN TO PRODUCT-FILE
005400            ORGANIZATION IS RECORD SEQUENTIAL.
005500     SELECT TRANSACTION-FILE     ASSIGN TO TRANSACTION-FILE
005600            ORGANIZATION IS RECORD SEQUENTIAL.
005700     SELECT TRANS-ITEM-FILE      ASSIGN TO TRANS-ITEM-FILE
005800            ORGANIZATION IS RECORD SEQUENTIAL.
005900     SELECT PAYMENT-FILE         ASSIGN TO PAYMENT-FILE
006000            ORGANIZATION IS RECORD SEQUENTIAL.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500 FD  SALES-IMPORT-FILE
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 220 CHARACTERS
006800     DATA RECORD IS NOXSLSI-LINE.
006900 01  NOXSLSI-LINE                   PIC X(220).
007000*
007100 FD  PAYMENT-IMPORT-FILE
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 150 CHARACTERS
007400     DATA RECORD IS NOXPAYI-LINE.
007500 01  NOXPAYI-LINE                   PIC X(150).
007600*
007700 FD  PURCHASE-IMPORT-FILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 200 CHARACTERS
008000     DATA RECORD IS NOXPRCI-LINE.
008100 01  NOXPRCI-LINE                   PIC X(200).
008200*
008300 FD  CONTACT-FILE
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 80 CHARACTERS
008600     DATA RECORD IS NOXCON-REC.
008700     COPY 'noxlps/noxcon.dd.cbl'.
008800*
008900 FD  PRODUCT-FILE
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 90 CHARACTERS
009200     DATA RECORD IS NOXPRD-REC.
009300     COPY 'noxlps/noxprd.dd.cbl'.
009400*
009500 FD  TRANSACTION-FILE
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 160 CHARACTERS
009800     DATA RECORD IS NOXTRX-REC.
009900     COPY 'noxlps/noxtrx.dd.cbl'.
010000*
010100 FD  TRANS-ITEM-FILE
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 140 CHARACTERS
010400     DATA RECORD IS NOXITM-REC.
010500     COPY 'noxlps/noxitm.dd.cbl'.
010600*
010700 FD  PAYMENT-FILE
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 140 CHARACTERS
011000     DATA RECORD IS NOXPAY-REC.
011100     COPY 'noxlps/noxpay.dd.cbl'.
011200*
011300 WORKING-STORAGE SECTION.
011400*
011500 01  WS-SWITCHES.
011600     05  EOF-SW                     PIC 9(1)   COMP VALUE 0.
011700         88  NOT-EOF                    VALUE 0.
011800         88  IS-EOF                     VALUE 1.
011900     05  WS-FOUND-SW                PIC 9(1)   COMP VALUE 0.
012000         88  WS-FOUND                   VALUE 1.
012100         88  WS-NOT-FOUND               VALUE 0.
012200     05  WS-SKIP-SW                 PIC X(1)   VALUE 'N'.
012300         88  WS-SKIP-THIS-LINE          VALUE 'Y'.
012400*
012500 01  WS-COMMAND-LINE                PIC X(100).
012600 01  WS-COMPANY-PARM                PIC X(9).
012700 01  WS-IMPORT-TYPE                 PIC X(1).
012800     88  WS-TYPE-SALES                  VALUE 'S'.
012900     88  WS-TYPE-PAYMENTS                VALUE 'P'.
013000     88  WS-TYPE-PURCHASES               VALUE 'U'.
013100 01  WS-JOB                         PIC X(7).
013200*
013300 01  VARIABLES.
013400     05  REC-CTR                    PIC 9(7)   COMP VALUE 0.
013500     05  CREATE-CTR                 PIC 9(7)   COMP VALUE 0.
013600     05  POST-CTR                   PIC 9(7)   COMP VALUE 0.
013700     05  SKIP-CTR                   PIC 9(7)   COMP VALUE 0.
013800*
013900* -- PARSED IMPORT LINE FIELDS (UNSTRING TARGETS) --
014000 01  WS-SLSI-FIELDS.
014100     05  WS-SLSI-EXT-ID             PIC X(20).
014200     05  WS-SLSI-ORDER-ID           PIC X(20).
014300     05  WS-SLSI-CUSTOMER-NAME      PIC X(40).
014400     05  WS-SLSI-SUPPLIER-NAME      PIC X(40).
014500     05  WS-SLSI-MODEL-CODE         PIC X(20).
014600     05  WS-SLSI-SALE-DATE          PIC X(8).
014700     05  WS-SLSI-QUANTITY           PIC X(7).
014800     05  WS-SLSI-UNIT-COST          PIC X(14).
014900     05  WS-SLSI-UNIT-PRICE         PIC X(14).
015000*
015100 01  WS-PAYI-FIELDS.
015200     05  WS-PAYI-EXT-ID             PIC X(20).
015300     05  WS-PAYI-CUSTOMER-NAME      PIC X(40).
015400     05  WS-PAYI-CHANNEL-TEXT       PIC X(30).
015500     05  WS-PAYI-PAYMENT-DATE       PIC X(8).
015600     05  WS-PAYI-AMOUNT             PIC X(14).
015700*
015800 01  WS-PRCI-FIELDS.
015900     05  WS-PRCI-EXT-ID             PIC X(20).
016000     05  WS-PRCI-SUPPLIER-NAME      PIC X(40).
016100     05  WS-PRCI-MODEL-CODE         PIC X(20).
016200     05  WS-PRCI-PRODUCT-NAME       PIC X(40).
016300     05  WS-PRCI-PURCHASE-DATE      PIC X(8).
016400     05  WS-PRCI-QUANTITY           PIC X(7).
016500     05  WS-PRCI-UNIT-COST          PIC X(14).
016600*
016700* -- NUMERIC WORK AREAS --
016800 01  WS-QUANTITY                    PIC S9(9)V9(4) COMP-3.
016900 01  WS-UNIT-COST                   PIC S9(14)V9(4) COMP-3.
017000 01  WS-UNIT-PRICE                  PIC S9(14)V9(4) COMP-3.
017100 01  WS-AMOUNT                      PIC S9(14)V9(4) COMP-3.
017200 01  WS-SALE-DATE                   PIC 9(8).
017300*
017400* -- IN-MEMORY MASTER AND DOCUMENT TABLES --
017500 01  WS-CONTACT-TABLE.
017600     05  WS-CON-ROW OCCURS 4000 TIMES
017700                    INDEXED BY WS-CON-IDX.
017800         10  WS-CON-ID              PIC 9(9).
017900         10  WS-CON-CODE            PIC X(10).
018000         10  WS-CON-NAME            PIC X(40).
018100         10  WS-CON-TYPE            PIC X(1).
018200         10  WS-CON-TAX-NO          PIC X(11).
018300         10  WS-CON-CURRENCY        PIC X(4).
018400         10  WS-CON-ACTIVE          PIC X(1).
018500 01  WS-CON-COUNT                   PIC 9(7)   COMP VALUE 0.
018600 01  WS-CON-FOUND-IDX               PIC 9(7)   COMP VALUE 0.
018700 01  WS-CON-NEXT-SEQ-C              PIC 9(5)   COMP VALUE 0.
018800 01  WS-CON-NEXT-SEQ-S              PIC 9(5)   COMP VALUE 0.
018900 01  WS-CON-CODE-SEQ-N              PIC 9(5)   VALUE 0.
019000 01  WS-CON-SEQ-DISP                PIC 9(5)   VALUE 0.
019100*
019200 01  WS-PRODUCT-TABLE.
019300     05  WS-PRD-ROW OCCURS 2000 TIMES
019400                    INDEXED BY WS-PRD-IDX.
019500         10  WS-PRD-ID              PIC 9(9).
019600         10  WS-PRD-MODEL-CODE      PIC X(20).
019700         10  WS-PRD-NAME            PIC X(40).
019800         10  WS-PRD-SALE-PRICE      PIC S9(14)V9(4) COMP-3.
019900         10  WS-PRD-CURRENCY        PIC X(4).
020000         10  WS-PRD-ACTIVE          PIC X(1).
020100 01  WS-PRD-COUNT                   PIC 9(7)   COMP VALUE 0.
020200 01  WS-PRD-FOUND-IDX               PIC 9(7)   COMP VALUE 0.
020300*
020400 01  WS-TRX-TABLE.
020500     05  WS-TRX-ROW OCCURS 9000 TIMES
020600                    INDEXED BY WS-TRX-IDX.
020700         10  WS-TRX-ID              PIC 9(9).
020800         10  WS-TRX-NO              PIC X(20).
020900         10  WS-TRX-EXTERNAL-ID     PIC X(20).
021000         10  WS-TRX-TYPE            PIC X(2).
021100         10  WS-TRX-COMPANY-ID      PIC 9(9).
021200         10  WS-TRX-CONTACT-ID      PIC 9(9).
021300         10  WS-TRX-DATE            PIC 9(8).
021400         10  WS-TRX-CURRENCY        PIC X(4).
021500         10  WS-TRX-SUBTOTAL        PIC S9(14)V9(4) COMP-3.
021600         10  WS-TRX-TAX-AMT         PIC S9(14)V9(4) COMP-3.
021700         10  WS-TRX-DISC-AMT        PIC S9(14)V9(4) COMP-3.
021800         10  WS-TRX-TOTAL-AMT       PIC S9(14)V9(4) COMP-3.
021900         10  WS-TRX-PAID-AMT        PIC S9(14)V9(4) COMP-3.
022000         10  WS-TRX-IS-PAID         PIC X(1).
022100         10  WS-TRX-EXCH-RATE       PIC S9(10)V9(6) COMP-3.
022200         10  WS-TRX-STATUS          PIC X(1).
022300         10  WS-TRX-ADD-DATE        PIC 9(8).
022400         10  WS-TRX-ADD-USER        PIC X(4).
022500 01  WS-TRX-COUNT                   PIC 9(7)   COMP VALUE 0.
022600 01  WS-TRX-FOUND-IDX               PIC 9(7)   COMP VALUE 0.
022700*
022800 01  WS-ITM-TABLE.
022900     05  WS-ITM-ROW OCCURS 20000 TIMES
023000                    INDEXED BY WS-ITM-IDX.
023100         10  WS-ITM-ID              PIC 9(9).
023200         10  WS-ITM-TRX-ID          PIC 9(9).
023300         10  WS-ITM-LINE-NO         PIC 9(3).
023400         10  WS-ITM-PRODUCT-ID      PIC 9(9).
023500         10  WS-ITM-WAREHOUSE-ID    PIC 9(9).
023600         10  WS-ITM-QUANTITY        PIC S9(9)V9(4) COMP-3.
023700         10  WS-ITM-UNIT-PRICE      PIC S9(14)V9(4) COMP-3.
023800         10  WS-ITM-COST-PRICE      PIC S9(14)V9(4) COMP-3.
023900         10  WS-ITM-DISC-PCT        PIC S9(3)V9(2) COMP-3.
024000         10  WS-ITM-DISC-AMT        PIC S9(14)V9(4) COMP-3.
024100         10  WS-ITM-TAX-PCT         PIC S9(3)V9(2) COMP-3.
024200         10  WS-ITM-TAX-AMT         PIC S9(14)V9(4) COMP-3.
024300         10  WS-ITM-TOTAL-AMT       PIC S9(14)V9(4) COMP-3.
024400         10  WS-ITM-PROFIT          PIC S9(14)V9(4) COMP-3.
024500         10  WS-ITM-MARGIN          PIC S9(4)V9(4) COMP-3.
024600         10  WS-ITM-ADD-DATE        PIC 9(8).
024700 01  WS-ITM-COUNT                   PIC 9(7)   COMP VALUE 0.
024800*
024900 01  WS-PAY-TABLE.
025000     05  WS-PAY-ROW OCCURS 9000 TIMES
025100                    INDEXED BY WS-PAY-IDX.
025200         10  WS-PAY-ID              PIC 9(9).
025300         10  WS-PAY-NO              PIC X(20).
025400         10  WS-PAY-EXTERNAL-ID     PIC X(20).
025500         10  WS-PAY-TRX-ID          PIC 9(9).
025600         10  WS-PAY-CONTACT-ID      PIC 9(9).
025700         10  WS-PAY-ACCOUNT-ID      PIC 9(9).
025800         10  WS-PAY-TYPE            PIC X(1).
025900         10  WS-PAY-CHANNEL         PIC X(2).
026000         10  WS-PAY-CURRENCY        PIC X(4).
026100         10  WS-PAY-AMOUNT          PIC S9(14)V9(4) COMP-3.
026200         10  WS-PAY-EXCH-RATE       PIC S9(10)V9(6) COMP-3.
026300         10  WS-PAY-BASE-AMT        PIC S9(14)V9(4) COMP-3.
026400         10  WS-PAY-DATE            PIC 9(8).
026500         10  WS-PAY-STATUS          PIC X(1).
026600         10  WS-PAY-ADD-DATE        PIC 9(8).
026700         10  WS-PAY-ADD-USER        PIC X(4).
026800 01  WS-PAY-COUNT                   PIC 9(7)   COMP VALUE 0.
026900*
027000* -- DOCUMENT/PAYMENT NUMBER SEQUENCE TABLES, ONE PER DAY --
027100 01  WS-DOCSEQ-TABLE.
027200     05  WS-DOCSEQ-ROW OCCURS 20 TIMES
027300                       INDEXED BY WS-DOCSEQ-IDX.
027400         10  WS-DOCSEQ-PREFIX       PIC X(3).
027500         10  WS-DOCSEQ-DATE         PIC X(8).
027600         10  WS-DOCSEQ-MAX          PIC 9(4)   COMP.
027700 01  WS-DOCSEQ-COUNT                PIC 9(3)   COMP VALUE 0.
027800 01  WS-DOCSEQ-FOUND-IDX            PIC 9(3)   COMP VALUE 0.
027900*
028000 01  WS-PNOSEQ-TABLE.
028100     05  WS-PNOSEQ-ROW OCCURS 20 TIMES
028200                       INDEXED BY WS-PNOSEQ-IDX.
028300         10  WS-PNOSEQ-PREFIX       PIC X(3).
028400         10  WS-PNOSEQ-DATE         PIC X(8).
028500         10  WS-PNOSEQ-MAX          PIC 9(4)   COMP.
028600 01  WS-PNOSEQ-COUNT                PIC 9(3)   COMP VALUE 0.
028700 01  WS-PNOSEQ-FOUND-IDX            PIC 9(3)   COMP VALUE 0.
028800*
028900* -- SCRATCH AREAS FOR A DOCUMENT BEING POSTED --
029000 01  WS-CUR-TRX-ID                  PIC 9(9)   COMP VALUE 0.
029100 01  WS-CUR-ITM-ID                  PIC 9(9)   COMP VALUE 0.
029200 01  WS-CUR-PAY-ID                  PIC 9(9)   COMP VALUE 0.
029300 01  WS-CUR-TRX-NO                  PIC X(20).
029400 01  WS-CUR-PAY-NO                  PIC X(20).
029500 01  WS-PURCH-EXT-ID                PIC X(20).
029600 01  WS-PAYCHAN                     PIC X(2).
029700*
029800 01  WS-LINE-DISC                   PIC S9(14)V9(4) COMP-3
029900                                     VALUE 0.
030000 01  WS-LINE-TAX                    PIC S9(14)V9(4) COMP-3
030100                                     VALUE 0.
030200 01  WS-LINE-TOTAL                  PIC S9(14)V9(4) COMP-3
030300                                     VALUE 0.
030400 01  WS-LINE-PROFIT                 PIC S9(14)V9(4) COMP-3
030500                                     VALUE 0.
030600 01  WS-LINE-MARGIN                 PIC S9(4)V9(4) COMP-3
030700                                     VALUE 0.
030800 01  WS-I                           PIC 9(2)   COMP VALUE 0.
030900*
031000 PROCEDURE DIVISION.
031100*
031200 A010-MAIN-LINE.
031300     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
031400     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
031500         INTO WS-COMPANY-PARM WS-IMPORT-TYPE WS-JOB.
031600     DISPLAY '* * * * B E G I N   N O X B C H I M P'
031700         UPON CRT AT 1401.
031800     OPEN INPUT CONTACT-FILE.
031900     OPEN INPUT PRODUCT-FILE.
032000     OPEN INPUT TRANSACTION-FILE.
032100     OPEN INPUT TRANS-ITEM-FILE.
032200     OPEN INPUT PAYMENT-FILE.
032300     PERFORM LOAD-CONTACTS THRU LOAD-CONTACTS-EXIT.
032400     PERFORM LOAD-PRODUCTS THRU LOAD-PRODUCTS-EXIT.
032500     PERFORM LOAD-TRANSACTIONS THRU LOAD-TRANSACTIONS-EXIT.
032600     PERFORM LOAD-ITEMS THRU LOAD-ITEMS-EXIT.
032700     PERFORM LOAD-PAYMENTS THRU LOAD-PAYMENTS-EXIT.
032800     CLOSE CONTACT-FILE PRODUCT-FILE TRANSACTION-FILE
032900           TRANS-ITEM-FILE PAYMENT-FILE.
033000     IF WS-TYPE-SALES
033100         OPEN INPUT SALES-IMPORT-FILE
033200         PERFORM READ-SALES-LINE
033300         PERFORM 001-SALES-MAIN THRU 001-SALES-MAIN-EXIT
033400             UNTIL IS-EOF
033500         CLOSE SALES-IMPORT-FILE
033600     ELSE IF WS-TYPE-PAYMENTS
033700         OPEN INPUT PAYMENT-IMPORT-FILE
033800         PERFORM READ-PAYMENT-LINE
033900         PERFORM 002-PAYMENTS-MAIN THRU 002-PAYMENTS-MAIN-EXIT
034000             UNTIL IS-EOF
034100         CLOSE PAYMENT-IMPORT-FILE
034200     ELSE IF WS-TYPE-PURCHASES
034300         OPEN INPUT PURCHASE-IMPORT-FILE
034400         PERFORM READ-PURCHASE-LINE
034500         PERFORM 003-PURCHASES-MAIN THRU 003-PURCHASES-MAIN-EXIT
034600             UNTIL IS-EOF
034700         CLOSE PURCHASE-IMPORT-FILE
034800     ELSE
034900         DISPLAY '!!!! INVALID IMPORT TYPE ON COMMAND LINE'
035000             UPON CRT AT 2301.
035100     PERFORM END-RTN.
035200*
035300******************************************
035400*        L O A D   P A R A G R A P H S    *
035500******************************************
035600 LOAD-CONTACTS.
035700     MOVE 0 TO EOF-SW.
035800     MOVE 0 TO WS-CON-NEXT-SEQ-C WS-CON-NEXT-SEQ-S.
035900 LOAD-CONTACTS-010.
036000     READ CONTACT-FILE INTO NOXCON-REC AT END MOVE 1 TO EOF-SW.
036100     IF IS-EOF
036200         GO TO LOAD-CONTACTS-EXIT.
036300     ADD 1 TO WS-CON-COUNT.
036400     SET WS-CON-IDX TO WS-CON-COUNT.
036500     MOVE CON-ID         TO WS-CON-ID (WS-CON-IDX).
036600     MOVE CON-CODE       TO WS-CON-CODE (WS-CON-IDX).
036700     MOVE CON-NAME       TO WS-CON-NAME (WS-CON-IDX).
036800     MOVE CON-TYPE       TO WS-CON-TYPE (WS-CON-IDX).
036900     MOVE CON-TAX-NO     TO WS-CON-TAX-NO (WS-CON-IDX).
037000     MOVE CON-CURRENCY   TO WS-CON-CURRENCY (WS-CON-IDX).
037100     MOVE CON-ACTIVE     TO WS-CON-ACTIVE (WS-CON-IDX).
037200     MOVE 0 TO WS-CON-CODE-SEQ-N.
037300     IF CON-CODE-SEQ NUMERIC
037400         MOVE CON-CODE-SEQ TO WS-CON-CODE-SEQ-N.
037500     IF CON-CODE-PREFIX = 'C'
037600     AND WS-CON-CODE-SEQ-N > WS-CON-NEXT-SEQ-C
037700         MOVE WS-CON-CODE-SEQ-N TO WS-CON-NEXT-SEQ-C.
037800     IF CON-CODE-PREFIX = 'S'
037900     AND WS-CON-CODE-SEQ-N > WS-CON-NEXT-SEQ-S
038000         MOVE WS-CON-CODE-SEQ-N TO WS-CON-NEXT-SEQ-S.
038100     GO TO LOAD-CONTACTS-010.
038200 LOAD-CONTACTS-EXIT.
038300     EXIT.
038400*
038500 LOAD-PRODUCTS.
038600     MOVE 0 TO EOF-SW.
038700 LOAD-PRODUCTS-010.
038800     READ PRODUCT-FILE INTO NOXPRD-REC AT END MOVE 1 TO EOF-SW.
038900     IF IS-EOF
039000         GO TO LOAD-PRODUCTS-EXIT.
039100     ADD 1 TO WS-PRD-COUNT.
039200     SET WS-PRD-IDX TO WS-PRD-COUNT.
039300     MOVE PRD-ID          TO WS-PRD-ID (WS-PRD-IDX).
039400     MOVE PRD-MODEL-CODE  TO WS-PRD-MODEL-CODE (WS-PRD-IDX).
039500     MOVE PRD-NAME        TO WS-PRD-NAME (WS-PRD-IDX).
039600     MOVE PRD-SALE-PRICE  TO WS-PRD-SALE-PRICE (WS-PRD-IDX).
039700     MOVE PRD-CURRENCY    TO WS-PRD-CURRENCY (WS-PRD-IDX).
039800     MOVE PRD-ACTIVE      TO WS-PRD-ACTIVE (WS-PRD-IDX).
039900     GO TO LOAD-PRODUCTS-010.
040000 LOAD-PRODUCTS-EXIT.
040100     EXIT.
040200*
040300 LOAD-TRANSACTIONS.
040400     MOVE 0 TO EOF-SW.
040500 LOAD-TRANSACTIONS-010.
040600     READ TRANSACTION-FILE INTO NOXTRX-REC
040700         AT END MOVE 1 TO EOF-SW.
040800     IF IS-EOF
040900         GO TO LOAD-TRANSACTIONS-EXIT.
041000     ADD 1 TO WS-TRX-COUNT.
041100     SET WS-TRX-IDX TO WS-TRX-COUNT.
041200     MOVE TRX-ID          TO WS-TRX-ID (WS-TRX-IDX).
041300     MOVE TRX-NO          TO WS-TRX-NO (WS-TRX-IDX).
041400     MOVE TRX-EXTERNAL-ID TO WS-TRX-EXTERNAL-ID (WS-TRX-IDX).
041500     MOVE TRX-TYPE        TO WS-TRX-TYPE (WS-TRX-IDX).
041600     MOVE TRX-COMPANY-ID  TO WS-TRX-COMPANY-ID (WS-TRX-IDX).
041700     MOVE TRX-CONTACT-ID  TO WS-TRX-CONTACT-ID (WS-TRX-IDX).
041800     MOVE TRX-DATE        TO WS-TRX-DATE (WS-TRX-IDX).
041900     MOVE TRX-CURRENCY    TO WS-TRX-CURRENCY (WS-TRX-IDX).
042000     MOVE TRX-SUBTOTAL    TO WS-TRX-SUBTOTAL (WS-TRX-IDX).
042100     MOVE TRX-TAX-AMT     TO WS-TRX-TAX-AMT (WS-TRX-IDX).
042200     MOVE TRX-DISC-AMT    TO WS-TRX-DISC-AMT (WS-TRX-IDX).
042300     MOVE TRX-TOTAL-AMT   TO WS-TRX-TOTAL-AMT (WS-TRX-IDX).
042400     MOVE TRX-PAID-AMT    TO WS-TRX-PAID-AMT (WS-TRX-IDX).
042500     MOVE TRX-IS-PAID     TO WS-TRX-IS-PAID (WS-TRX-IDX).
042600     MOVE TRX-EXCH-RATE   TO WS-TRX-EXCH-RATE (WS-TRX-IDX).
042700     MOVE TRX-STATUS      TO WS-TRX-STATUS (WS-TRX-IDX).
042800     MOVE TRX-ADD-DATE    TO WS-TRX-ADD-DATE (WS-TRX-IDX).
042900     MOVE TRX-ADD-USER    TO WS-TRX-ADD-USER (WS-TRX-IDX).
043000     PERFORM NOTE-DOC-SEQ.
043100     PERFORM NOTE-PNO-SEQ-FROM-TRX.
043200     GO TO LOAD-TRANSACTIONS-010.
043300 LOAD-TRANSACTIONS-EXIT.
043400     EXIT.
043500*
043600 NOTE-DOC-SEQ.
043700     MOVE 0 TO WS-DOCSEQ-FOUND-IDX.
043800     SET WS-DOCSEQ-IDX TO 1.
043900 NOTE-DOC-SEQ-010.
044000     IF WS-DOCSEQ-IDX > WS-DOCSEQ-COUNT
044100         GO TO NOTE-DOC-SEQ-020.
044200     IF WS-DOCSEQ-PREFIX (WS-DOCSEQ-IDX) = TRX-NO-PREFIX
044300     AND WS-DOCSEQ-DATE (WS-DOCSEQ-IDX) = TRX-NO-DATE
044400         SET WS-DOCSEQ-FOUND-IDX TO WS-DOCSEQ-IDX
044500         GO TO NOTE-DOC-SEQ-030.
044600     SET WS-DOCSEQ-IDX UP BY 1.
044700     GO TO NOTE-DOC-SEQ-010.
044800 NOTE-DOC-SEQ-020.
044900     ADD 1 TO WS-DOCSEQ-COUNT.
045000     SET WS-DOCSEQ-IDX TO WS-DOCSEQ-COUNT.
045100     MOVE TRX-NO-PREFIX TO WS-DOCSEQ-PREFIX (WS-DOCSEQ-IDX).
045200     MOVE TRX-NO-DATE   TO WS-DOCSEQ-DATE (WS-DOCSEQ-IDX).
045300     MOVE 0             TO WS-DOCSEQ-MAX (WS-DOCSEQ-IDX).
045400     SET WS-DOCSEQ-FOUND-IDX TO WS-DOCSEQ-IDX.
045500 NOTE-DOC-SEQ-030.
045600     IF TRX-NO-SEQ NUMERIC
045700     AND TRX-NO-SEQ > WS-DOCSEQ-MAX (WS-DOCSEQ-FOUND-IDX)
045800         MOVE TRX-NO-SEQ TO WS-DOCSEQ-MAX (WS-DOCSEQ-FOUND-IDX).
045900*
046000 NOTE-PNO-SEQ-FROM-TRX.
046100*    NO-OP - PAYMENT SEQUENCE IS NOTED FROM THE PAYMENT FILE
046200*    ITSELF IN LOAD-PAYMENTS, NOT FROM THE TRANSACTION FILE.
046300     CONTINUE.
046400*
046500 LOAD-ITEMS.
046600     MOVE 0 TO EOF-SW.
046700 LOAD-ITEMS-010.
046800     READ TRANS-ITEM-FILE INTO NOXITM-REC
046900         AT END MOVE 1 TO EOF-SW.
047000     IF IS-EOF
047100         GO TO LOAD-ITEMS-EXIT.
047200     ADD 1 TO WS-ITM-COUNT.
047300     SET WS-ITM-IDX TO WS-ITM-COUNT.
047400     MOVE ITM-ID           TO WS-ITM-ID (WS-ITM-IDX).
047500     MOVE ITM-TRX-ID       TO WS-ITM-TRX-ID (WS-ITM-IDX).
047600     MOVE ITM-LINE-NO      TO WS-ITM-LINE-NO (WS-ITM-IDX).
047700     MOVE ITM-PRODUCT-ID   TO WS-ITM-PRODUCT-ID (WS-ITM-IDX).
047800     MOVE ITM-WAREHOUSE-ID TO WS-ITM-WAREHOUSE-ID (WS-ITM-IDX).
047900     MOVE ITM-QUANTITY     TO WS-ITM-QUANTITY (WS-ITM-IDX).
048000     MOVE ITM-UNIT-PRICE   TO WS-ITM-UNIT-PRICE (WS-ITM-IDX).
048100     MOVE ITM-COST-PRICE   TO WS-ITM-COST-PRICE (WS-ITM-IDX).
048200     MOVE ITM-DISC-PCT     TO WS-ITM-DISC-PCT (WS-ITM-IDX).
048300     MOVE ITM-DISC-AMT     TO WS-ITM-DISC-AMT (WS-ITM-IDX).
048400     MOVE ITM-TAX-PCT      TO WS-ITM-TAX-PCT (WS-ITM-IDX).
048500     MOVE ITM-TAX-AMT      TO WS-ITM-TAX-AMT (WS-ITM-IDX).
048600     MOVE ITM-TOTAL-AMT    TO WS-ITM-TOTAL-AMT (WS-ITM-IDX).
048700     MOVE ITM-PROFIT       TO WS-ITM-PROFIT (WS-ITM-IDX).
048800     MOVE ITM-PROFIT-MARGIN TO WS-ITM-MARGIN (WS-ITM-IDX).
048900     MOVE ITM-ADD-DATE     TO WS-ITM-ADD-DATE (WS-ITM-IDX).
049000     GO TO LOAD-ITEMS-010.
049100 LOAD-ITEMS-EXIT.
049200     EXIT.
049300*
049400 LOAD-PAYMENTS.
049500     MOVE 0 TO EOF-SW.
049600 LOAD-PAYMENTS-010.
049700     READ PAYMENT-FILE INTO NOXPAY-REC AT END MOVE 1 TO EOF-SW.
049800     IF IS-EOF
049900         GO TO LOAD-PAYMENTS-EXIT.
050000     ADD 1 TO WS-PAY-COUNT.
050100     SET WS-PAY-IDX TO WS-PAY-COUNT.
050200     MOVE PAY-ID          TO WS-PAY-ID (WS-PAY-IDX).
050300     MOVE PAY-NO          TO WS-PAY-NO (WS-PAY-IDX).
050400     MOVE PAY-EXTERNAL-ID TO WS-PAY-EXTERNAL-ID (WS-PAY-IDX).
050500     MOVE PAY-TRX-ID      TO WS-PAY-TRX-ID (WS-PAY-IDX).
050600     MOVE PAY-CONTACT-ID  TO WS-PAY-CONTACT-ID (WS-PAY-IDX).
050700     MOVE PAY-ACCOUNT-ID  TO WS-PAY-ACCOUNT-ID (WS-PAY-IDX).
050800     MOVE PAY-TYPE        TO WS-PAY-TYPE (WS-PAY-IDX).
050900     MOVE PAY-CHANNEL     TO WS-PAY-CHANNEL (WS-PAY-IDX).
051000     MOVE PAY-CURRENCY    TO WS-PAY-CURRENCY (WS-PAY-IDX).
051100     MOVE PAY-AMOUNT      TO WS-PAY-AMOUNT (WS-PAY-IDX).
051200     MOVE PAY-EXCH-RATE   TO WS-PAY-EXCH-RATE (WS-PAY-IDX).
051300     MOVE PAY-BASE-AMT    TO WS-PAY-BASE-AMT (WS-PAY-IDX).
051400     MOVE PAY-DATE        TO WS-PAY-DATE (WS-PAY-IDX).
051500     MOVE PAY-STATUS      TO WS-PAY-STATUS (WS-PAY-IDX).
051600     MOVE PAY-ADD-DATE    TO WS-PAY-ADD-DATE (WS-PAY-IDX).
051700     MOVE PAY-ADD-USER    TO WS-PAY-ADD-USER (WS-PAY-IDX).
051800     PERFORM NOTE-PNO-SEQ.
051900     GO TO LOAD-PAYMENTS-010.
052000 LOAD-PAYMENTS-EXIT.
052100     EXIT.
052200*
052300 NOTE-PNO-SEQ.
052400     MOVE 0 TO WS-PNOSEQ-FOUND-IDX.
052500     SET WS-PNOSEQ-IDX TO 1.
052600 NOTE-PNO-SEQ-010.
052700     IF WS-PNOSEQ-IDX > WS-PNOSEQ-COUNT
052800         GO TO NOTE-PNO-SEQ-020.
052900     IF WS-PNOSEQ-PREFIX (WS-PNOSEQ-IDX) = PAY-NO-PREFIX
053000     AND WS-PNOSEQ-DATE (WS-PNOSEQ-IDX) = PAY-NO-DATE
053100         SET WS-PNOSEQ-FOUND-IDX TO WS-PNOSEQ-IDX
053200         GO TO NOTE-PNO-SEQ-030.
053300     SET WS-PNOSEQ-IDX UP BY 1.
053400     GO TO NOTE-PNO-SEQ-010.
053500 NOTE-PNO-SEQ-020.
053600     ADD 1 TO WS-PNOSEQ-COUNT.
053700     SET WS-PNOSEQ-IDX TO WS-PNOSEQ-COUNT.
053800     MOVE PAY-NO-PREFIX TO WS-PNOSEQ-PREFIX (WS-PNOSEQ-IDX).
053900     MOVE PAY-NO-DATE   TO WS-PNOSEQ-DATE (WS-PNOSEQ-IDX).
054000     MOVE 0             TO WS-PNOSEQ-MAX (WS-PNOSEQ-IDX).
054100     SET WS-PNOSEQ-FOUND-IDX TO WS-PNOSEQ-IDX.
054200 NOTE-PNO-SEQ-030.
054300     IF PAY-NO-SEQ NUMERIC
054400     AND PAY-NO-SEQ > WS-PNOSEQ-MAX (WS-PNOSEQ-FOUND-IDX)
054500         MOVE PAY-NO-SEQ TO WS-PNOSEQ-MAX (WS-PNOSEQ-FOUND-IDX).
054600*
054700******************************************
054800*        S A L E S   F E E D              *
054900******************************************
055000 READ-SALES-LINE.
055100     READ SALES-IMPORT-FILE INTO NOXSLSI-LINE
055200         AT END MOVE 1 TO EOF-SW.
055300     IF NOT-EOF
055400         ADD 1 TO REC-CTR
055500         UNSTRING NOXSLSI-LINE DELIMITED BY ','
055600             INTO WS-SLSI-EXT-ID WS-SLSI-ORDER-ID
055700                  WS-SLSI-CUSTOMER-NAME WS-SLSI-SUPPLIER-NAME
055800                  WS-SLSI-MODEL-CODE WS-SLSI-SALE-DATE
055900                  WS-SLSI-QUANTITY WS-SLSI-UNIT-COST
056000                  WS-SLSI-UNIT-PRICE.
056100*
056200 001-SALES-MAIN.
056300     MOVE 'N' TO WS-SKIP-SW.
056400     PERFORM FIND-TRX-BY-EXTERNAL-ID.
056500     IF WS-FOUND
056600         MOVE 'Y' TO WS-SKIP-SW
056700         ADD 1 TO SKIP-CTR
056800         GO TO 001-SALES-MAIN-NEXT.
056900     PERFORM FIND-OR-CREATE-CUSTOMER.
057000     PERFORM FIND-OR-CREATE-SUPPLIER-SLS.
057100     PERFORM FIND-OR-CREATE-PRODUCT-SLS.
057200     PERFORM POST-SALE-DOCUMENT.
057300     ADD 1 TO POST-CTR.
057400 001-SALES-MAIN-NEXT.
057500     PERFORM READ-SALES-LINE.
057600 001-SALES-MAIN-EXIT.
057700     EXIT.
057800*
057900 FIND-TRX-BY-EXTERNAL-ID.
058000     MOVE 0 TO WS-FOUND-SW.
058100     SET WS-TRX-IDX TO 1.
058200 FIND-TRX-BY-EXTERNAL-ID-010.
058300     IF WS-TRX-IDX > WS-TRX-COUNT
058400         GO TO FIND-TRX-BY-EXTERNAL-ID-EXIT.
058500     IF WS-TRX-EXTERNAL-ID (WS-TRX-IDX) = WS-SLSI-EXT-ID
058600         MOVE 1 TO WS-FOUND-SW
058700         GO TO FIND-TRX-BY-EXTERNAL-ID-EXIT.
058800     SET WS-TRX-IDX UP BY 1.
058900     GO TO FIND-TRX-BY-EXTERNAL-ID-010.
059000 FIND-TRX-BY-EXTERNAL-ID-EXIT.
059100     EXIT.
059200*
059300 FIND-OR-CREATE-CUSTOMER.
059400     MOVE 0 TO WS-FOUND-SW.
059500     SET WS-CON-IDX TO 1.
059600 FIND-OR-CREATE-CUSTOMER-010.
059700     IF WS-CON-IDX > WS-CON-COUNT
059800         GO TO FIND-OR-CREATE-CUSTOMER-020.
059900     IF WS-CON-NAME (WS-CON-IDX) = WS-SLSI-CUSTOMER-NAME
060000         MOVE 1 TO WS-FOUND-SW
060100         SET WS-CON-FOUND-IDX TO WS-CON-IDX
060200         GO TO FIND-OR-CREATE-CUSTOMER-EXIT.
060300     SET WS-CON-IDX UP BY 1.
060400     GO TO FIND-OR-CREATE-CUSTOMER-010.
060500 FIND-OR-CREATE-CUSTOMER-020.
060600     ADD 1 TO WS-CON-COUNT.
060700     SET WS-CON-IDX TO WS-CON-COUNT.
060800     ADD 1 TO WS-CON-NEXT-SEQ-C.
060900     COMPUTE WS-CON-ID (WS-CON-IDX) =
061000              900000000 + WS-CON-COUNT.
061100     MOVE WS-CON-NEXT-SEQ-C TO WS-CON-SEQ-DISP.
061200     STRING 'C' WS-CON-SEQ-DISP DELIMITED BY SIZE
061300            INTO WS-CON-CODE (WS-CON-IDX).
061400     MOVE WS-SLSI-CUSTOMER-NAME TO WS-CON-NAME (WS-CON-IDX).
061500     MOVE 'C'              TO WS-CON-TYPE (WS-CON-IDX).
061600     MOVE SPACES           TO WS-CON-TAX-NO (WS-CON-IDX).
061700     MOVE 'TRY '            TO WS-CON-CURRENCY (WS-CON-IDX).
061800     MOVE 'Y'               TO WS-CON-ACTIVE (WS-CON-IDX).
061900     SET WS-CON-FOUND-IDX TO WS-CON-IDX.
062000     ADD 1 TO CREATE-CTR.
062100 FIND-OR-CREATE-CUSTOMER-EXIT.
062200     EXIT.
062300*
062400 FIND-OR-CREATE-SUPPLIER-SLS.
062500     MOVE 0 TO WS-FOUND-SW.
062600     SET WS-CON-IDX TO 1.
062700 FIND-OR-CREATE-SUPPLIER-SLS-010.
062800     IF WS-CON-IDX > WS-CON-COUNT
062900         GO TO FIND-OR-CREATE-SUPPLIER-SLS-020.
063000     IF WS-CON-NAME (WS-CON-IDX) = WS-SLSI-SUPPLIER-NAME
063100         MOVE 1 TO WS-FOUND-SW
063200         GO TO FIND-OR-CREATE-SUPPLIER-SLS-EXIT.
063300     SET WS-CON-IDX UP BY 1.
063400     GO TO FIND-OR-CREATE-SUPPLIER-SLS-010.
063500 FIND-OR-CREATE-SUPPLIER-SLS-020.
063600     ADD 1 TO WS-CON-COUNT.
063700     SET WS-CON-IDX TO WS-CON-COUNT.
063800     ADD 1 TO WS-CON-NEXT-SEQ-S.
063900     COMPUTE WS-CON-ID (WS-CON-IDX) =
064000              900000000 + WS-CON-COUNT.
064100     MOVE WS-CON-NEXT-SEQ-S TO WS-CON-SEQ-DISP.
064200     STRING 'S' WS-CON-SEQ-DISP DELIMITED BY SIZE
064300            INTO WS-CON-CODE (WS-CON-IDX).
064400     MOVE WS-SLSI-SUPPLIER-NAME TO WS-CON-NAME (WS-CON-IDX).
064500     MOVE 'S'               TO WS-CON-TYPE (WS-CON-IDX).
064600     MOVE SPACES            TO WS-CON-TAX-NO (WS-CON-IDX).
064700     MOVE 'TRY '            TO WS-CON-CURRENCY (WS-CON-IDX).
064800     MOVE 'Y'               TO WS-CON-ACTIVE (WS-CON-IDX).
064900     ADD 1 TO CREATE-CTR.
065000 FIND-OR-CREATE-SUPPLIER-SLS-EXIT.
065100     EXIT.
065200*
065300 FIND-OR-CREATE-PRODUCT-SLS.
065400     MOVE 0 TO WS-FOUND-SW.
065500     SET WS-PRD-IDX TO 1.
065600 FIND-OR-CREATE-PRODUCT-SLS-010.
065700     IF WS-PRD-IDX > WS-PRD-COUNT
065800         GO TO FIND-OR-CREATE-PRODUCT-SLS-020.
065900     IF WS-PRD-MODEL-CODE (WS-PRD-IDX) = WS-SLSI-MODEL-CODE
066000         MOVE 1 TO WS-FOUND-SW
066100         SET WS-PRD-FOUND-IDX TO WS-PRD-IDX
066200         GO TO FIND-OR-CREATE-PRODUCT-SLS-EXIT.
066300     SET WS-PRD-IDX UP BY 1.
066400     GO TO FIND-OR-CREATE-PRODUCT-SLS-010.
066500 FIND-OR-CREATE-PRODUCT-SLS-020.
066600     ADD 1 TO WS-PRD-COUNT.
066700     SET WS-PRD-IDX TO WS-PRD-COUNT.
066800     COMPUTE WS-PRD-ID (WS-PRD-IDX) = 800000000 + WS-PRD-COUNT.
066900     MOVE WS-SLSI-MODEL-CODE TO WS-PRD-MODEL-CODE (WS-PRD-IDX).
067000     STRING 'E-PIN ' WS-SLSI-MODEL-CODE DELIMITED BY SIZE
067100            INTO WS-PRD-NAME (WS-PRD-IDX).
067200     MOVE 0                 TO WS-PRD-SALE-PRICE (WS-PRD-IDX).
067300     MOVE 'TRY '            TO WS-PRD-CURRENCY (WS-PRD-IDX).
067400     MOVE 'Y'               TO WS-PRD-ACTIVE (WS-PRD-IDX).
067500     SET WS-PRD-FOUND-IDX TO WS-PRD-IDX.
067600     ADD 1 TO CREATE-CTR.
067700 FIND-OR-CREATE-PRODUCT-SLS-EXIT.
067800     EXIT.
067900*
068000 POST-SALE-DOCUMENT.
068100     MOVE WS-SLSI-QUANTITY   TO WS-QUANTITY.
068200     MOVE WS-SLSI-UNIT-COST  TO WS-UNIT-COST.
068300     MOVE WS-SLSI-UNIT-PRICE TO WS-UNIT-PRICE.
068400     MOVE WS-SLSI-SALE-DATE  TO WS-SALE-DATE.
068500     ADD 1 TO WS-TRX-COUNT.
068600     SET WS-TRX-IDX TO WS-TRX-COUNT.
068700     COMPUTE WS-CUR-TRX-ID = 700000000 + WS-TRX-COUNT.
068800     MOVE WS-CUR-TRX-ID    TO WS-TRX-ID (WS-TRX-IDX).
068900     MOVE WS-SALE-DATE     TO WS-TRX-DATE (WS-TRX-IDX).
069000     PERFORM BUILD-TRX-NO.
069100     MOVE WS-CUR-TRX-NO    TO WS-TRX-NO (WS-TRX-IDX).
069200     MOVE WS-SLSI-EXT-ID   TO WS-TRX-EXTERNAL-ID (WS-TRX-IDX).
069300     MOVE 'SA'             TO WS-TRX-TYPE (WS-TRX-IDX).
069400     MOVE 1                TO WS-TRX-COMPANY-ID (WS-TRX-IDX).
069500     MOVE WS-CON-ID (WS-CON-FOUND-IDX)
069600                           TO WS-TRX-CONTACT-ID (WS-TRX-IDX).
069700     MOVE 'TRY '           TO WS-TRX-CURRENCY (WS-TRX-IDX).
069800     COMPUTE WS-TRX-SUBTOTAL (WS-TRX-IDX) ROUNDED =
069900             WS-QUANTITY * WS-UNIT-PRICE.
070000     MOVE 0                TO WS-TRX-TAX-AMT (WS-TRX-IDX).
070100     MOVE 0                TO WS-TRX-DISC-AMT (WS-TRX-IDX).
070200     MOVE WS-TRX-SUBTOTAL (WS-TRX-IDX)
070300                           TO WS-TRX-TOTAL-AMT (WS-TRX-IDX).
070400     MOVE WS-TRX-SUBTOTAL (WS-TRX-IDX)
070500                           TO WS-TRX-PAID-AMT (WS-TRX-IDX).
070600     MOVE 'Y'              TO WS-TRX-IS-PAID (WS-TRX-IDX).
070700     MOVE 1                TO WS-TRX-EXCH-RATE (WS-TRX-IDX).
070800     MOVE 'C'              TO WS-TRX-STATUS (WS-TRX-IDX).
070900     MOVE WS-SALE-DATE     TO WS-TRX-ADD-DATE (WS-TRX-IDX).
071000     MOVE 'IMPT'           TO WS-TRX-ADD-USER (WS-TRX-IDX).
071100*
071200     ADD 1 TO WS-ITM-COUNT.
071300     SET WS-ITM-IDX TO WS-ITM-COUNT.
071400     COMPUTE WS-ITM-ID (WS-ITM-IDX) = 600000000 + WS-ITM-COUNT.
071500     MOVE WS-CUR-TRX-ID    TO WS-ITM-TRX-ID (WS-ITM-IDX).
071600     MOVE 1                TO WS-ITM-LINE-NO (WS-ITM-IDX).
071700     MOVE WS-PRD-ID (WS-PRD-FOUND-IDX)
071800                           TO WS-ITM-PRODUCT-ID (WS-ITM-IDX).
071900     MOVE 0                TO WS-ITM-WAREHOUSE-ID (WS-ITM-IDX).
072000     MOVE WS-QUANTITY      TO WS-ITM-QUANTITY (WS-ITM-IDX).
072100     MOVE WS-UNIT-PRICE    TO WS-ITM-UNIT-PRICE (WS-ITM-IDX).
072200     MOVE WS-UNIT-COST     TO WS-ITM-COST-PRICE (WS-ITM-IDX).
072300     MOVE 0                TO WS-ITM-DISC-PCT (WS-ITM-IDX).
072400     MOVE 0                TO WS-ITM-DISC-AMT (WS-ITM-IDX).
072500     MOVE 0                TO WS-ITM-TAX-PCT (WS-ITM-IDX).
072600     MOVE 0                TO WS-ITM-TAX-AMT (WS-ITM-IDX).
072700     MOVE WS-TRX-SUBTOTAL (WS-TRX-IDX)
072800                           TO WS-ITM-TOTAL-AMT (WS-ITM-IDX).
072900     COMPUTE WS-ITM-PROFIT (WS-ITM-IDX) ROUNDED =
073000             (WS-UNIT-PRICE - WS-UNIT-COST) * WS-QUANTITY.
073100     IF WS-UNIT-PRICE > 0
073200         COMPUTE WS-ITM-MARGIN (WS-ITM-IDX) ROUNDED =
073300             (WS-UNIT-PRICE - WS-UNIT-COST) / WS-UNIT-PRICE * 100
073400     ELSE
073500         MOVE 0 TO WS-ITM-MARGIN (WS-ITM-IDX)
073600     END-IF.
073700     MOVE WS-SALE-DATE     TO WS-ITM-ADD-DATE (WS-ITM-IDX).
073800*
073900     PERFORM POST-CONTACT-BALANCE-SLS.
074000*
074100 BUILD-TRX-NO.
074200     MOVE 'SLS' TO WS-CUR-TRX-NO (1:3).
074300     MOVE WS-SALE-DATE TO WS-CUR-TRX-NO (4:8).
074400     PERFORM LOOKUP-DOCSEQ.
074500     ADD 1 TO WS-DOCSEQ-MAX (WS-DOCSEQ-FOUND-IDX).
074600     MOVE WS-DOCSEQ-MAX (WS-DOCSEQ-FOUND-IDX) TO
074700          WS-CUR-TRX-NO (12:4).
074800     MOVE SPACES TO WS-CUR-TRX-NO (16:5).
074900*
075000 LOOKUP-DOCSEQ.
075100     MOVE 0 TO WS-DOCSEQ-FOUND-IDX.
075200     SET WS-DOCSEQ-IDX TO 1.
075300 LOOKUP-DOCSEQ-010.
075400     IF WS-DOCSEQ-IDX > WS-DOCSEQ-COUNT
075500         GO TO LOOKUP-DOCSEQ-020.
075600     IF WS-DOCSEQ-PREFIX (WS-DOCSEQ-IDX) = 'SLS'
075700     AND WS-DOCSEQ-DATE (WS-DOCSEQ-IDX) = WS-SALE-DATE
075800         SET WS-DOCSEQ-FOUND-IDX TO WS-DOCSEQ-IDX
075900         GO TO LOOKUP-DOCSEQ-EXIT.
076000     SET WS-DOCSEQ-IDX UP BY 1.
076100     GO TO LOOKUP-DOCSEQ-010.
076200 LOOKUP-DOCSEQ-020.
076300     ADD 1 TO WS-DOCSEQ-COUNT.
076400     SET WS-DOCSEQ-IDX TO WS-DOCSEQ-COUNT.
076500     MOVE 'SLS'        TO WS-DOCSEQ-PREFIX (WS-DOCSEQ-IDX).
076600     MOVE WS-SALE-DATE TO WS-DOCSEQ-DATE (WS-DOCSEQ-IDX).
076700     MOVE 0            TO WS-DOCSEQ-MAX (WS-DOCSEQ-IDX).
076800     SET WS-DOCSEQ-FOUND-IDX TO WS-DOCSEQ-IDX.
076900 LOOKUP-DOCSEQ-EXIT.
077000     EXIT.
077100*
077200 POST-CONTACT-BALANCE-SLS.
077300*    SALE -> CUSTOMER BALANCE INCREASES BY THE DOCUMENT TOTAL
077400*    PER HOUSE CONVENTION.  CONTACT-BALANCE MASTER ITSELF IS MAINTAINED
077500*    BY NOXTRXPST; THIS FEED LOADER POSTS ONLY THE TRANSACTION
077600*    AND ITEM RECORDS, AS PER AP-1401 (A SEPARATE BALANCE PASS
077700*    RUNS BEHIND ALL THREE FEEDS EACH NIGHT).
077800     CONTINUE.
077900*
078000******************************************
078100*        P A Y M E N T S   F E E D        *
078200******************************************
078300 READ-PAYMENT-LINE.
078400     READ PAYMENT-IMPORT-FILE INTO NOXPAYI-LINE
078500         AT END MOVE 1 TO EOF-SW.
078600     IF NOT-EOF
078700         ADD 1 TO REC-CTR
078800         UNSTRING NOXPAYI-LINE DELIMITED BY ','
078900             INTO WS-PAYI-EXT-ID WS-PAYI-CUSTOMER-NAME
079000                  WS-PAYI-CHANNEL-TEXT WS-PAYI-PAYMENT-DATE
079100                  WS-PAYI-AMOUNT.
079200*
079300 002-PAYMENTS-MAIN.
079400     PERFORM FIND-PAY-BY-EXTERNAL-ID.
079500     IF WS-FOUND
079600         ADD 1 TO SKIP-CTR
079700         GO TO 002-PAYMENTS-MAIN-NEXT.
079800     PERFORM FIND-OR-CREATE-CUSTOMER-PAY.
079900     PERFORM MAP-CHANNEL-TEXT.
080000     PERFORM POST-PAYMENT-DOCUMENT.
080100     ADD 1 TO POST-CTR.
080200 002-PAYMENTS-MAIN-NEXT.
080300     PERFORM READ-PAYMENT-LINE.
080400 002-PAYMENTS-MAIN-EXIT.
080500     EXIT.
080600*
080700 FIND-PAY-BY-EXTERNAL-ID.
080800     MOVE 0 TO WS-FOUND-SW.
080900     SET WS-PAY-IDX TO 1.
081000 FIND-PAY-BY-EXTERNAL-ID-010.
081100     IF WS-PAY-IDX > WS-PAY-COUNT
081200         GO TO FIND-PAY-BY-EXTERNAL-ID-EXIT.
081300     IF WS-PAY-EXTERNAL-ID (WS-PAY-IDX) = WS-PAYI-EXT-ID
081400         MOVE 1 TO WS-FOUND-SW
081500         GO TO FIND-PAY-BY-EXTERNAL-ID-EXIT.
081600     SET WS-PAY-IDX UP BY 1.
081700     GO TO FIND-PAY-BY-EXTERNAL-ID-010.
081800 FIND-PAY-BY-EXTERNAL-ID-EXIT.
081900     EXIT.
082000*
082100 FIND-OR-CREATE-CUSTOMER-PAY.
082200     MOVE 0 TO WS-FOUND-SW.
082300     SET WS-CON-IDX TO 1.
082400 FIND-OR-CREATE-CUSTOMER-PAY-010.
082500     IF WS-CON-IDX > WS-CON-COUNT
082600         GO TO FIND-OR-CREATE-CUSTOMER-PAY-020.
082700     IF WS-CON-NAME (WS-CON-IDX) = WS-PAYI-CUSTOMER-NAME
082800         MOVE 1 TO WS-FOUND-SW
082900         SET WS-CON-FOUND-IDX TO WS-CON-IDX
083000         GO TO FIND-OR-CREATE-CUSTOMER-PAY-EXIT.
083100     SET WS-CON-IDX UP BY 1.
083200     GO TO FIND-OR-CREATE-CUSTOMER-PAY-010.
083300 FIND-OR-CREATE-CUSTOMER-PAY-020.
083400     ADD 1 TO WS-CON-COUNT.
083500     SET WS-CON-IDX TO WS-CON-COUNT.
083600     ADD 1 TO WS-CON-NEXT-SEQ-C.
083700     COMPUTE WS-CON-ID (WS-CON-IDX) =
083800              900000000 + WS-CON-COUNT.
083900     MOVE WS-CON-NEXT-SEQ-C TO WS-CON-SEQ-DISP.
084000     STRING 'C' WS-CON-SEQ-DISP DELIMITED BY SIZE
084100            INTO WS-CON-CODE (WS-CON-IDX).
084200     MOVE WS-PAYI-CUSTOMER-NAME TO WS-CON-NAME (WS-CON-IDX).
084300     MOVE 'C'               TO WS-CON-TYPE (WS-CON-IDX).
084400     MOVE SPACES            TO WS-CON-TAX-NO (WS-CON-IDX).
084500     MOVE 'TRY '            TO WS-CON-CURRENCY (WS-CON-IDX).
084600     MOVE 'Y'               TO WS-CON-ACTIVE (WS-CON-IDX).
084700     SET WS-CON-FOUND-IDX TO WS-CON-IDX.
084800     ADD 1 TO CREATE-CTR.
084900 FIND-OR-CREATE-CUSTOMER-PAY-EXIT.
085000     EXIT.
085100*
085200* FREE-TEXT CHANNEL DESCRIPTION -> TWO-CHARACTER CHANNEL CODE.
085300 MAP-CHANNEL-TEXT.
085400     MOVE 'OT' TO WS-PAYCHAN.
085500     IF WS-PAYI-CHANNEL-TEXT (1:30) = SPACES
085600         GO TO MAP-CHANNEL-TEXT-EXIT.
085700     MOVE 1 TO WS-I.
085800 MAP-CHANNEL-TEXT-010.
085900     IF WS-I > 21
086000         GO TO MAP-CHANNEL-TEXT-EXIT.
086100     IF WS-PAYI-CHANNEL-TEXT (WS-I:4) = 'GPAY'
086200         MOVE 'GP' TO WS-PAYCHAN.
086300     IF WS-PAYI-CHANNEL-TEXT (WS-I:5) = 'PayTR'
086400         MOVE 'PT' TO WS-PAYCHAN.
086500     IF WS-PAYI-CHANNEL-TEXT (WS-I:6) = 'Havale'
086600         MOVE 'BT' TO WS-PAYCHAN.
086700     IF WS-PAYI-CHANNEL-TEXT (WS-I:3) = 'EFT'
086800         MOVE 'BT' TO WS-PAYCHAN.
086900     IF WS-PAYI-CHANNEL-TEXT (WS-I:6) = 'Kripto'
087000         MOVE 'CR' TO WS-PAYCHAN.
087100     IF WS-PAYI-CHANNEL-TEXT (WS-I:4) = 'USDT'
087200         MOVE 'CR' TO WS-PAYCHAN.
087300     IF WS-PAYI-CHANNEL-TEXT (WS-I:5) = 'Kredi'
087400         MOVE 'CC' TO WS-PAYCHAN.
087500     ADD 1 TO WS-I.
087600     GO TO MAP-CHANNEL-TEXT-010.
087700 MAP-CHANNEL-TEXT-EXIT.
087800     EXIT.
087900*
088000 POST-PAYMENT-DOCUMENT.
088100     MOVE WS-PAYI-AMOUNT TO WS-AMOUNT.
088200     ADD 1 TO WS-PAY-COUNT.
088300     SET WS-PAY-IDX TO WS-PAY-COUNT.
088400     COMPUTE WS-CUR-PAY-ID = 500000000 + WS-PAY-COUNT.
088500     MOVE WS-CUR-PAY-ID    TO WS-PAY-ID (WS-PAY-IDX).
088600     MOVE 'PMI'            TO WS-CUR-PAY-NO (1:3).
088700     MOVE WS-PAYI-PAYMENT-DATE TO WS-CUR-PAY-NO (4:8).
088800     PERFORM LOOKUP-PNOSEQ.
088900     ADD 1 TO WS-PNOSEQ-MAX (WS-PNOSEQ-FOUND-IDX).
089000     MOVE WS-PNOSEQ-MAX (WS-PNOSEQ-FOUND-IDX) TO
089100          WS-CUR-PAY-NO (12:4).
089200     MOVE SPACES TO WS-CUR-PAY-NO (16:5).
089300     MOVE WS-CUR-PAY-NO    TO WS-PAY-NO (WS-PAY-IDX).
089400     MOVE WS-PAYI-EXT-ID   TO WS-PAY-EXTERNAL-ID (WS-PAY-IDX).
089500     MOVE 0                TO WS-PAY-TRX-ID (WS-PAY-IDX).
089600     MOVE WS-CON-ID (WS-CON-FOUND-IDX)
089700                           TO WS-PAY-CONTACT-ID (WS-PAY-IDX).
089800     MOVE 0                TO WS-PAY-ACCOUNT-ID (WS-PAY-IDX).
089900     MOVE 'I'              TO WS-PAY-TYPE (WS-PAY-IDX).
090000     MOVE WS-PAYCHAN       TO WS-PAY-CHANNEL (WS-PAY-IDX).
090100     MOVE 'TRY '           TO WS-PAY-CURRENCY (WS-PAY-IDX).
090200     MOVE WS-AMOUNT        TO WS-PAY-AMOUNT (WS-PAY-IDX).
090300     MOVE 1                TO WS-PAY-EXCH-RATE (WS-PAY-IDX).
090400     MOVE WS-AMOUNT        TO WS-PAY-BASE-AMT (WS-PAY-IDX).
090500     MOVE WS-PAYI-PAYMENT-DATE
090600                           TO WS-PAY-DATE (WS-PAY-IDX).
090700     MOVE 'C'              TO WS-PAY-STATUS (WS-PAY-IDX).
090800     MOVE WS-PAYI-PAYMENT-DATE
090900                           TO WS-PAY-ADD-DATE (WS-PAY-IDX).
091000     MOVE 'IMPT'           TO WS-PAY-ADD-USER (WS-PAY-IDX).
091100*
091200 LOOKUP-PNOSEQ.
091300     MOVE 0 TO WS-PNOSEQ-FOUND-IDX.
091400     SET WS-PNOSEQ-IDX TO 1.
091500 LOOKUP-PNOSEQ-010.
091600     IF WS-PNOSEQ-IDX > WS-PNOSEQ-COUNT
091700         GO TO LOOKUP-PNOSEQ-020.
091800     IF WS-PNOSEQ-PREFIX (WS-PNOSEQ-IDX) = 'PMI'
091900     AND WS-PNOSEQ-DATE (WS-PNOSEQ-IDX) = WS-PAYI-PAYMENT-DATE
092000         SET WS-PNOSEQ-FOUND-IDX TO WS-PNOSEQ-IDX
092100         GO TO LOOKUP-PNOSEQ-EXIT.
092200     SET WS-PNOSEQ-IDX UP BY 1.
092300     GO TO LOOKUP-PNOSEQ-010.
092400 LOOKUP-PNOSEQ-020.
092500     ADD 1 TO WS-PNOSEQ-COUNT.
092600     SET WS-PNOSEQ-IDX TO WS-PNOSEQ-COUNT.
092700     MOVE 'PMI'                TO WS-PNOSEQ-PREFIX (WS-PNOSEQ-IDX).
092800     MOVE WS-PAYI-PAYMENT-DATE TO WS-PNOSEQ-DATE (WS-PNOSEQ-IDX).
092900     MOVE 0                    TO WS-PNOSEQ-MAX (WS-PNOSEQ-IDX).
093000     SET WS-PNOSEQ-FOUND-IDX TO WS-PNOSEQ-IDX.
093100 LOOKUP-PNOSEQ-EXIT.
093200     EXIT.
093300*
093400******************************************
093500*        P U R C H A S E S   F E E D      *
093600******************************************
093700 READ-PURCHASE-LINE.
093800     READ PURCHASE-IMPORT-FILE INTO NOXPRCI-LINE
093900         AT END MOVE 1 TO EOF-SW.
094000     IF NOT-EOF
094100         ADD 1 TO REC-CTR
094200         UNSTRING NOXPRCI-LINE DELIMITED BY ','
094300             INTO WS-PRCI-EXT-ID WS-PRCI-SUPPLIER-NAME
094400                  WS-PRCI-MODEL-CODE WS-PRCI-PRODUCT-NAME
094500                  WS-PRCI-PURCHASE-DATE WS-PRCI-QUANTITY
094600                  WS-PRCI-UNIT-COST.
094700*
094800 003-PURCHASES-MAIN.
094900     PERFORM FIND-TRX-BY-PURCH-EXT-ID.
095000     IF WS-FOUND
095100         ADD 1 TO SKIP-CTR
095200         GO TO 003-PURCHASES-MAIN-NEXT.
095300     PERFORM FIND-OR-CREATE-SUPPLIER-PRC.
095400     PERFORM FIND-OR-CREATE-PRODUCT-PRC.
095500     PERFORM POST-PURCHASE-DOCUMENT.
095600     ADD 1 TO POST-CTR.
095700 003-PURCHASES-MAIN-NEXT.
095800     PERFORM READ-PURCHASE-LINE.
095900 003-PURCHASES-MAIN-EXIT.
096000     EXIT.
096100*
096200 FIND-TRX-BY-PURCH-EXT-ID.
096300     MOVE SPACES TO WS-PURCH-EXT-ID.
096400     STRING 'P' WS-PRCI-EXT-ID DELIMITED BY SIZE
096500            INTO WS-PURCH-EXT-ID.
096600     MOVE 0 TO WS-FOUND-SW.
096700     SET WS-TRX-IDX TO 1.
096800 FIND-TRX-BY-PURCH-EXT-ID-010.
096900     IF WS-TRX-IDX > WS-TRX-COUNT
097000         GO TO FIND-TRX-BY-PURCH-EXT-ID-EXIT.
097100     IF WS-TRX-EXTERNAL-ID (WS-TRX-IDX) = WS-PURCH-EXT-ID
097200         MOVE 1 TO WS-FOUND-SW
097300         GO TO FIND-TRX-BY-PURCH-EXT-ID-EXIT.
097400     SET WS-TRX-IDX UP BY 1.
097500     GO TO FIND-TRX-BY-PURCH-EXT-ID-010.
097600 FIND-TRX-BY-PURCH-EXT-ID-EXIT.
097700     EXIT.
097800*
097900 FIND-OR-CREATE-SUPPLIER-PRC.
098000     MOVE 0 TO WS-FOUND-SW.
098100     SET WS-CON-IDX TO 1.
098200 FIND-OR-CREATE-SUPPLIER-PRC-010.
098300     IF WS-CON-IDX > WS-CON-COUNT
098400         GO TO FIND-OR-CREATE-SUPPLIER-PRC-020.
098500     IF WS-CON-NAME (WS-CON-IDX) = WS-PRCI-SUPPLIER-NAME
098600         MOVE 1 TO WS-FOUND-SW
098700         SET WS-CON-FOUND-IDX TO WS-CON-IDX
098800         GO TO FIND-OR-CREATE-SUPPLIER-PRC-EXIT.
098900     SET WS-CON-IDX UP BY 1.
099000     GO TO FIND-OR-CREATE-SUPPLIER-PRC-010.
099100 FIND-OR-CREATE-SUPPLIER-PRC-020.
099200     ADD 1 TO WS-CON-COUNT.
099300     SET WS-CON-IDX TO WS-CON-COUNT.
099400     ADD 1 TO WS-CON-NEXT-SEQ-S.
099500     COMPUTE WS-CON-ID (WS-CON-IDX) =
099600              900000000 + WS-CON-COUNT.
099700     MOVE WS-CON-NEXT-SEQ-S TO WS-CON-SEQ-DISP.
099800     STRING 'S' WS-CON-SEQ-DISP DELIMITED BY SIZE
099900            INTO WS-CON-CODE (WS-CON-IDX).
100000     MOVE WS-PRCI-SUPPLIER-NAME TO WS-CON-NAME (WS-CON-IDX).
100100     MOVE 'S'               TO WS-CON-TYPE (WS-CON-IDX).
100200     MOVE SPACES            TO WS-CON-TAX-NO (WS-CON-IDX).
100300     MOVE 'TRY '            TO WS-CON-CURRENCY (WS-CON-IDX).
100400     MOVE 'Y'               TO WS-CON-ACTIVE (WS-CON-IDX).
100500     SET WS-CON-FOUND-IDX TO WS-CON-IDX.
100600     ADD 1 TO CREATE-CTR.
100700 FIND-OR-CREATE-SUPPLIER-PRC-EXIT.
100800     EXIT.
100900*
101000 FIND-OR-CREATE-PRODUCT-PRC.
101100     MOVE 0 TO WS-FOUND-SW.
101200     SET WS-PRD-IDX TO 1.
101300 FIND-OR-CREATE-PRODUCT-PRC-010.
101400     IF WS-PRD-IDX > WS-PRD-COUNT
101500         GO TO FIND-OR-CREATE-PRODUCT-PRC-020.
101600     IF WS-PRD-MODEL-CODE (WS-PRD-IDX) = WS-PRCI-MODEL-CODE
101700         MOVE 1 TO WS-FOUND-SW
101800         SET WS-PRD-FOUND-IDX TO WS-PRD-IDX
101900         IF WS-PRD-NAME (WS-PRD-IDX) NOT = WS-PRCI-PRODUCT-NAME
102000             MOVE WS-PRCI-PRODUCT-NAME TO
102100                  WS-PRD-NAME (WS-PRD-IDX)
102200         END-IF
102300         GO TO FIND-OR-CREATE-PRODUCT-PRC-EXIT.
102400     SET WS-PRD-IDX UP BY 1.
102500     GO TO FIND-OR-CREATE-PRODUCT-PRC-010.
102600 FIND-OR-CREATE-PRODUCT-PRC-020.
102700     ADD 1 TO WS-PRD-COUNT.
102800     SET WS-PRD-IDX TO WS-PRD-COUNT.
102900     COMPUTE WS-PRD-ID (WS-PRD-IDX) = 800000000 + WS-PRD-COUNT.
103000     MOVE WS-PRCI-MODEL-CODE TO WS-PRD-MODEL-CODE (WS-PRD-IDX).
103100     MOVE WS-PRCI-PRODUCT-NAME TO WS-PRD-NAME (WS-PRD-IDX).
103200     MOVE 0                 TO WS-PRD-SALE-PRICE (WS-PRD-IDX).
103300     MOVE 'TRY '            TO WS-PRD-CURRENCY (WS-PRD-IDX).
103400     MOVE 'Y'               TO WS-PRD-ACTIVE (WS-PRD-IDX).
103500     SET WS-PRD-FOUND-IDX TO WS-PRD-IDX.
103600     ADD 1 TO CREATE-CTR.
103700 FIND-OR-CREATE-PRODUCT-PRC-EXIT.
103800     EXIT.
103900*
104000 POST-PURCHASE-DOCUMENT.
104100     MOVE WS-PRCI-QUANTITY  TO WS-QUANTITY.
104200     MOVE WS-PRCI-UNIT-COST TO WS-UNIT-COST.
104300     MOVE WS-PRCI-PURCHASE-DATE TO WS-SALE-DATE.
104400     ADD 1 TO WS-TRX-COUNT.
104500     SET WS-TRX-IDX TO WS-TRX-COUNT.
104600     COMPUTE WS-CUR-TRX-ID = 700000000 + WS-TRX-COUNT.
104700     MOVE WS-CUR-TRX-ID    TO WS-TRX-ID (WS-TRX-IDX).
104800     MOVE WS-SALE-DATE     TO WS-TRX-DATE (WS-TRX-IDX).
104900     MOVE 'PRC'            TO WS-CUR-TRX-NO (1:3).
105000     MOVE WS-SALE-DATE     TO WS-CUR-TRX-NO (4:8).
105100     PERFORM LOOKUP-DOCSEQ-PUR.
105200     ADD 1 TO WS-DOCSEQ-MAX (WS-DOCSEQ-FOUND-IDX).
105300     MOVE WS-DOCSEQ-MAX (WS-DOCSEQ-FOUND-IDX) TO
105400          WS-CUR-TRX-NO (12:4).
105500     MOVE SPACES TO WS-CUR-TRX-NO (16:5).
105600     MOVE WS-CUR-TRX-NO    TO WS-TRX-NO (WS-TRX-IDX).
105700     MOVE SPACES           TO WS-PURCH-EXT-ID.
105800     STRING 'P' WS-PRCI-EXT-ID DELIMITED BY SIZE
105900            INTO WS-PURCH-EXT-ID.
106000     MOVE WS-PURCH-EXT-ID  TO WS-TRX-EXTERNAL-ID (WS-TRX-IDX).
106100     MOVE 'PU'             TO WS-TRX-TYPE (WS-TRX-IDX).
106200     MOVE 1                TO WS-TRX-COMPANY-ID (WS-TRX-IDX).
106300     MOVE WS-CON-ID (WS-CON-FOUND-IDX)
106400                           TO WS-TRX-CONTACT-ID (WS-TRX-IDX).
106500     MOVE 'TRY '           TO WS-TRX-CURRENCY (WS-TRX-IDX).
106600     COMPUTE WS-TRX-SUBTOTAL (WS-TRX-IDX) ROUNDED =
106700             WS-QUANTITY * WS-UNIT-COST.
106800     MOVE 0                TO WS-TRX-TAX-AMT (WS-TRX-IDX).
106900     MOVE 0                TO WS-TRX-DISC-AMT (WS-TRX-IDX).
107000     MOVE WS-TRX-SUBTOTAL (WS-TRX-IDX)
107100                           TO WS-TRX-TOTAL-AMT (WS-TRX-IDX).
107200     MOVE WS-TRX-SUBTOTAL (WS-TRX-IDX)
107300                           TO WS-TRX-PAID-AMT (WS-TRX-IDX).
107400     MOVE 'Y'              TO WS-TRX-IS-PAID (WS-TRX-IDX).
107500     MOVE 1                TO WS-TRX-EXCH-RATE (WS-TRX-IDX).
107600     MOVE 'C'              TO WS-TRX-STATUS (WS-TRX-IDX).
107700     MOVE WS-SALE-DATE     TO WS-TRX-ADD-DATE (WS-TRX-IDX).
107800     MOVE 'IMPT'           TO WS-TRX-ADD-USER (WS-TRX-IDX).
107900*
108000     ADD 1 TO WS-ITM-COUNT.
108100     SET WS-ITM-IDX TO WS-ITM-COUNT.
108200     COMPUTE WS-ITM-ID (WS-ITM-IDX) = 600000000 + WS-ITM-COUNT.
108300     MOVE WS-CUR-TRX-ID    TO WS-ITM-TRX-ID (WS-ITM-IDX).
108400     MOVE 1                TO WS-ITM-LINE-NO (WS-ITM-IDX).
108500     MOVE WS-PRD-ID (WS-PRD-FOUND-IDX)
108600                           TO WS-ITM-PRODUCT-ID (WS-ITM-IDX).
108700     MOVE 0                TO WS-ITM-WAREHOUSE-ID (WS-ITM-IDX).
108800     MOVE WS-QUANTITY      TO WS-ITM-QUANTITY (WS-ITM-IDX).
108900     MOVE WS-UNIT-COST     TO WS-ITM-UNIT-PRICE (WS-ITM-IDX).
109000     MOVE WS-UNIT-COST     TO WS-ITM-COST-PRICE (WS-ITM-IDX).
109100     MOVE 0                TO WS-ITM-DISC-PCT (WS-ITM-IDX).
109200     MOVE 0                TO WS-ITM-DISC-AMT (WS-ITM-IDX).
109300     MOVE 0                TO WS-ITM-TAX-PCT (WS-ITM-IDX).
109400     MOVE 0                TO WS-ITM-TAX-AMT (WS-ITM-IDX).
109500     MOVE WS-TRX-SUBTOTAL (WS-TRX-IDX)
109600                           TO WS-ITM-TOTAL-AMT (WS-ITM-IDX).
109700     MOVE 0                TO WS-ITM-PROFIT (WS-ITM-IDX).
109800     MOVE 0                TO WS-ITM-MARGIN (WS-ITM-IDX).
109900     MOVE WS-SALE-DATE     TO WS-ITM-ADD-DATE (WS-ITM-IDX).
110000*
110100 LOOKUP-DOCSEQ-PUR.
110200     MOVE 0 TO WS-DOCSEQ-FOUND-IDX.
110300     SET WS-DOCSEQ-IDX TO 1.
110400 LOOKUP-DOCSEQ-PUR-010.
110500     IF WS-DOCSEQ-IDX > WS-DOCSEQ-COUNT
110600         GO TO LOOKUP-DOCSEQ-PUR-020.
110700     IF WS-DOCSEQ-PREFIX (WS-DOCSEQ-IDX) = 'PRC'
110800     AND WS-DOCSEQ-DATE (WS-DOCSEQ-IDX) = WS-SALE-DATE
110900         SET WS-DOCSEQ-FOUND-IDX TO WS-DOCSEQ-IDX
111000         GO TO LOOKUP-DOCSEQ-PUR-EXIT.
111100     SET WS-DOCSEQ-IDX UP BY 1.
111200     GO TO LOOKUP-DOCSEQ-PUR-010.
111300 LOOKUP-DOCSEQ-PUR-020.
111400     ADD 1 TO WS-DOCSEQ-COUNT.
111500     SET WS-DOCSEQ-IDX TO WS-DOCSEQ-COUNT.
111600     MOVE 'PRC'        TO WS-DOCSEQ-PREFIX (WS-DOCSEQ-IDX).
111700     MOVE WS-SALE-DATE TO WS-DOCSEQ-DATE (WS-DOCSEQ-IDX).
111800     MOVE 0            TO WS-DOCSEQ-MAX (WS-DOCSEQ-IDX).
111900     SET WS-DOCSEQ-FOUND-IDX TO WS-DOCSEQ-IDX.
112000 LOOKUP-DOCSEQ-PUR-EXIT.
112100     EXIT.
112200*
112300******************************************
112400*        E N D   O F   J O B              *
112500******************************************
112600 END-RTN.
112700     OPEN OUTPUT CONTACT-FILE.
112800     SET WS-CON-IDX TO 1.
112900 END-RTN-010.
113000     IF WS-CON-IDX > WS-CON-COUNT
113100         GO TO END-RTN-020.
113200     MOVE WS-CON-ID (WS-CON-IDX)       TO CON-ID.
113300     MOVE WS-CON-CODE (WS-CON-IDX)     TO CON-CODE.
113400     MOVE WS-CON-NAME (WS-CON-IDX)     TO CON-NAME.
113500     MOVE WS-CON-TYPE (WS-CON-IDX)     TO CON-TYPE.
113600     MOVE WS-CON-TAX-NO (WS-CON-IDX)   TO CON-TAX-NO.
113700     MOVE WS-CON-CURRENCY (WS-CON-IDX) TO CON-CURRENCY.
113800     MOVE WS-CON-ACTIVE (WS-CON-IDX)   TO CON-ACTIVE.
113900     WRITE NOXCON-REC.
114000     SET WS-CON-IDX UP BY 1.
114100     GO TO END-RTN-010.
114200 END-RTN-020.
114300     CLOSE CONTACT-FILE.
114400*
114500     OPEN OUTPUT PRODUCT-FILE.
114600     SET WS-PRD-IDX TO 1.
114700 END-RTN-030.
114800     IF WS-PRD-IDX > WS-PRD-COUNT
114900         GO TO END-RTN-040.
115000     MOVE WS-PRD-ID (WS-PRD-IDX)         TO PRD-ID.
115100     MOVE WS-PRD-MODEL-CODE (WS-PRD-IDX) TO PRD-MODEL-CODE.
115200     MOVE WS-PRD-NAME (WS-PRD-IDX)       TO PRD-NAME.
115300     MOVE WS-PRD-SALE-PRICE (WS-PRD-IDX) TO PRD-SALE-PRICE.
115400     MOVE WS-PRD-CURRENCY (WS-PRD-IDX)   TO PRD-CURRENCY.
115500     MOVE WS-PRD-ACTIVE (WS-PRD-IDX)     TO PRD-ACTIVE.
115600     WRITE NOXPRD-REC.
115700     SET WS-PRD-IDX UP BY 1.
115800     GO TO END-RTN-030.
115900 END-RTN-040.
116000     CLOSE PRODUCT-FILE.
116100*
116200     OPEN OUTPUT TRANSACTION-FILE.
116300     SET WS-TRX-IDX TO 1.
116400 END-RTN-050.
116500     IF WS-TRX-IDX > WS-TRX-COUNT
116600         GO TO END-RTN-060.
116700     MOVE WS-TRX-ID (WS-TRX-IDX)          TO TRX-ID.
116800     MOVE WS-TRX-NO (WS-TRX-IDX)          TO TRX-NO.
116900     MOVE WS-TRX-EXTERNAL-ID (WS-TRX-IDX) TO TRX-EXTERNAL-ID.
117000     MOVE WS-TRX-TYPE (WS-TRX-IDX)        TO TRX-TYPE.
117100     MOVE WS-TRX-COMPANY-ID (WS-TRX-IDX)  TO TRX-COMPANY-ID.
117200     MOVE WS-TRX-CONTACT-ID (WS-TRX-IDX)  TO TRX-CONTACT-ID.
117300     MOVE WS-TRX-DATE (WS-TRX-IDX)        TO TRX-DATE.
117400     MOVE WS-TRX-CURRENCY (WS-TRX-IDX)    TO TRX-CURRENCY.
117500     MOVE WS-TRX-SUBTOTAL (WS-TRX-IDX)    TO TRX-SUBTOTAL.
117600     MOVE WS-TRX-TAX-AMT (WS-TRX-IDX)     TO TRX-TAX-AMT.
117700     MOVE WS-TRX-DISC-AMT (WS-TRX-IDX)    TO TRX-DISC-AMT.
117800     MOVE WS-TRX-TOTAL-AMT (WS-TRX-IDX)   TO TRX-TOTAL-AMT.
117900     MOVE WS-TRX-PAID-AMT (WS-TRX-IDX)    TO TRX-PAID-AMT.
118000     MOVE WS-TRX-IS-PAID (WS-TRX-IDX)     TO TRX-IS-PAID.
118100     MOVE WS-TRX-EXCH-RATE (WS-TRX-IDX)   TO TRX-EXCH-RATE.
118200     MOVE WS-TRX-STATUS (WS-TRX-IDX)      TO TRX-STATUS.
118300     MOVE WS-TRX-ADD-DATE (WS-TRX-IDX)    TO TRX-ADD-DATE.
118400     MOVE WS-TRX-ADD-USER (WS-TRX-IDX)    TO TRX-ADD-USER.
118500     WRITE NOXTRX-REC.
118600     SET WS-TRX-IDX UP BY 1.
118700     GO TO END-RTN-050.
118800 END-RTN-060.
118900     CLOSE TRANSACTION-FILE.
119000*
119100     OPEN OUTPUT TRANS-ITEM-FILE.
119200     SET WS-ITM-IDX TO 1.
119300 END-RTN-070.
119400     IF WS-ITM-IDX > WS-ITM-COUNT
119500         GO TO END-RTN-080.
119600     MOVE WS-ITM-ID (WS-ITM-IDX)           TO ITM-ID.
119700     MOVE WS-ITM-TRX-ID (WS-ITM-IDX)       TO ITM-TRX-ID.
119800     MOVE WS-ITM-LINE-NO (WS-ITM-IDX)      TO ITM-LINE-NO.
119900     MOVE WS-ITM-PRODUCT-ID (WS-ITM-IDX)   TO ITM-PRODUCT-ID.
120000     MOVE WS-ITM-WAREHOUSE-ID (WS-ITM-IDX) TO ITM-WAREHOUSE-ID.
120100     MOVE WS-ITM-QUANTITY (WS-ITM-IDX)     TO ITM-QUANTITY.
120200     MOVE WS-ITM-UNIT-PRICE (WS-ITM-IDX)   TO ITM-UNIT-PRICE.
120300     MOVE WS-ITM-COST-PRICE (WS-ITM-IDX)   TO ITM-COST-PRICE.
120400     MOVE WS-ITM-DISC-PCT (WS-ITM-IDX)     TO ITM-DISC-PCT.
120500     MOVE WS-ITM-DISC-AMT (WS-ITM-IDX)     TO ITM-DISC-AMT.
120600     MOVE WS-ITM-TAX-PCT (WS-ITM-IDX)      TO ITM-TAX-PCT.
120700     MOVE WS-ITM-TAX-AMT (WS-ITM-IDX)      TO ITM-TAX-AMT.
120800     MOVE WS-ITM-TOTAL-AMT (WS-ITM-IDX)    TO ITM-TOTAL-AMT.
120900     MOVE WS-ITM-PROFIT (WS-ITM-IDX)       TO ITM-PROFIT.
121000     MOVE WS-ITM-MARGIN (WS-ITM-IDX)       TO ITM-PROFIT-MARGIN.
121100     MOVE WS-ITM-ADD-DATE (WS-ITM-IDX)     TO ITM-ADD-DATE.
121200     WRITE NOXITM-REC.
121300     SET WS-ITM-IDX UP BY 1.
121400     GO TO END-RTN-070.
121500 END-RTN-080.
121600     CLOSE TRANS-ITEM-FILE.
121700*
121800     OPEN OUTPUT PAYMENT-FILE.
121900     SET WS-PAY-IDX TO 1.
122000 END-RTN-090.
122100     IF WS-PAY-IDX > WS-PAY-COUNT
122200         GO TO END-RTN-100.
122300     MOVE WS-PAY-ID (WS-PAY-IDX)          TO PAY-ID.
122400     MOVE WS-PAY-NO (WS-PAY-IDX)          TO PAY-NO.
122500     MOVE WS-PAY-EXTERNAL-ID (WS-PAY-IDX) TO PAY-EXTERNAL-ID.
122600     MOVE WS-PAY-TRX-ID (WS-PAY-IDX)      TO PAY-TRX-ID.
122700     MOVE WS-PAY-CONTACT-ID (WS-PAY-IDX)  TO PAY-CONTACT-ID.
122800     MOVE WS-PAY-ACCOUNT-ID (WS-PAY-IDX)  TO PAY-ACCOUNT-ID.
122900     MOVE WS-PAY-TYPE (WS-PAY-IDX)        TO PAY-TYPE.
123000     MOVE WS-PAY-CHANNEL (WS-PAY-IDX)     TO PAY-CHANNEL.
123100     MOVE WS-PAY-CURRENCY (WS-PAY-IDX)    TO PAY-CURRENCY.
123200     MOVE WS-PAY-AMOUNT (WS-PAY-IDX)      TO PAY-AMOUNT.
123300     MOVE WS-PAY-EXCH-RATE (WS-PAY-IDX)   TO PAY-EXCH-RATE.
123400     MOVE WS-PAY-BASE-AMT (WS-PAY-IDX)    TO PAY-BASE-AMT.
123500     MOVE WS-PAY-DATE (WS-PAY-IDX)        TO PAY-DATE.
123600     MOVE WS-PAY-STATUS (WS-PAY-IDX)      TO PAY-STATUS.
123700     MOVE WS-PAY-ADD-DATE (WS-PAY-IDX)    TO PAY-ADD-DATE.
123800     MOVE WS-PAY-ADD-USER (WS-PAY-IDX)    TO PAY-ADD-USER.
123900     WRITE NOXPAY-REC.
124000     SET WS-PAY-IDX UP BY 1.
124100     GO TO END-RTN-090.
124200 END-RTN-100.
124300     CLOSE PAYMENT-FILE.
124400*
124500     DISPLAY 'NOXBCHIMP TOTALS FOR JOB ' WS-JOB UPON CRT AT 0915.
124600     DISPLAY 'RECORDS READ    = ' REC-CTR   UPON CRT AT 1001.
124700     DISPLAY 'MASTERS CREATED = ' CREATE-CTR UPON CRT AT 1101.
124800     DISPLAY 'DOCUMENTS POSTED= ' POST-CTR  UPON CRT AT 1201.
124900     DISPLAY 'RECORDS SKIPPED = ' SKIP-CTR  UPON CRT AT 1301.
125000     STOP RUN.
125100
